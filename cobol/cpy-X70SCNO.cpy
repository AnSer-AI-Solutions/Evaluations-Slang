000100******************************************************************
000200* X70SCNO                                                        *
000300* **++ AREA OUTPUT PER LA SCANSIONE GERGO (X70SCAN call-out area) *
000400*      One entry per non-overlapping whole-word match found in   *
000500*      SCN-UTTERANCE, in left-to-right order.  Shaped on the     *
000600*      X60D002O "LIST-EL OCCURS DEPENDING ON" output area.        *
000700*------------------------------------------------------------------
000800* 1999-03-22 RSO  TKT#4401  ORIGINAL.                             *
000900******************************************************************
001000 01 SCNO.
001100   03 SCN-MATCH-TOT             PIC 9(3) COMP.
001200   03 SCN-MATCH-TB.
001300     05 SCN-MATCH OCCURS 0 TO 50 TIMES
001400                  DEPENDING ON SCN-MATCH-TOT
001500                  INDEXED BY SCN-MATCH-IDX.
001600       10 SCN-MATCH-WORD        PIC X(12).
001700       10 SCN-MATCH-PROPER      PIC X(20).
001800       10 SCN-MATCH-TIMESTAMP   PIC X(12).
001900       10 SCN-MATCH-CONTEXT     PIC X(35).
002000       10 SCN-MATCH-START-POS   PIC 9(3) COMP.
002050       10 FILLER                PIC X(4).
