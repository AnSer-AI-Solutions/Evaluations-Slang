      CBL OPT(2)
000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     X70V02.
000300 AUTHOR.         D MAXWELL.
000400 INSTALLATION.   CUSTOMER CONTACT QA - BATCH SYSTEMS.
000500 DATE-WRITTEN.   03/01/2011.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL QA USE ONLY.
000800*************************************************************************
000900* X70V02                                                                *
001000* **++ verifica bye-bye di seconda fonte (bye-bye cross-verification   *
001100*      report).  Same shape as X70V01 but pinned to the single word    *
001200*      bye-bye and always restricted to the last five agent lines on   *
001300*      BOTH the primary and secondary side - X70V01 was widened   *
001400*      for the generic word list, this one stayed the original shape   *
001500*      the QA steering committee signed off on.  On a false positive   *
001600*      this prints the last three agent lines of both transcripts so   *
001700*      a reviewer can see the call-ending exchange on both sides at     *
001800*      once instead of hunting through the full transcript.             *
001900*-------------------------------------------------------------------------
002000* CHANGE LOG                                                            *
002100*-------------------------------------------------------------------------
002200* 2011-03-01 DLM  TKT#5802  ORIGINAL - COPIED THE SECONDARY-LOOKUP AND   *
002300*                 WORD-SCAN SHAPE OUT OF X70V01 AND PINNED IT TO THE     *
002400*                 SINGLE WORD BYE-BYE, ALWAYS LAST-5 BOTH SIDES, SINCE   *
002500*                 THAT IS THE ONLY WORD THE STEERING COMMITTEE ASKED     *
002600*                 FOR A DEDICATED REPORT ON.                            *
002700* 2011-06-14 MPK  TKT#5861  SECONDARY TABLE KEPT THE ORIGINAL FIVE-LINE  *
002800*                 RING X70B02 USES (NOT X70V01'S FULL AGENT-LINE SET) -  *
002900*                 THIS REPORT NEVER NEEDS MORE THAN THE LAST FIVE ON     *
003000*                 EITHER SIDE SO THE SMALLER TABLE STAYS.                *
003100* 2014-02-10 DLM  TKT#6080  CONFIRMED NO IN-LINE PERFORM/END-PERFORM AND *
003200*                 NO INTRINSIC FUNCTIONS ON THIS PROGRAM.                *
003300*************************************************************************
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.    IBM-370.
003800 OBJECT-COMPUTER.    IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT PRI-TRANSCRIPTS     ASSIGN TO PRITRAN
004500                               FILE STATUS IS PRI-FS.
004600     SELECT SEC-TRANSCRIPTS     ASSIGN TO SECTRAN
004700                               FILE STATUS IS SEC-FS.
004800*
004900 DATA DIVISION.
005000*
005100 FILE SECTION.
005200*
005300 FD  PRI-TRANSCRIPTS
005400     RECORDING F
005500     LABEL RECORDS STANDARD.
005600 COPY X70TRN REPLACING ==:X:== BY ==P==.
005700*
005800 FD  SEC-TRANSCRIPTS
005900     RECORDING F
006000     LABEL RECORDS STANDARD.
006100 COPY X70TRN REPLACING ==:X:== BY ==S==.
006200*
006300 WORKING-STORAGE SECTION.
006400*
006500 01 WS-FILE-STATUSES.
006600   03 PRI-FS                   PIC XX.
006700     88 PRI-OK                    VALUE '00'.
006800     88 PRI-EOF                   VALUE '10'.
006900   03 SEC-FS                   PIC XX.
007000     88 SEC-OK                    VALUE '00'.
007100     88 SEC-EOF                   VALUE '10'.
007200     88 SEC-NOT-FOUND              VALUE '35'.
007300   03 FILLER                   PIC X(4) VALUE SPACE.
007400*
007500 01 WS-RUN-COUNTERS.
007600   03 WS-CALLS-PROCESSED           PIC 9(7) COMP VALUE ZERO.
007700   03 FILLER                   PIC X(4) VALUE SPACE.
007800*
007900 01 CALL-LINE-AREA.
008000   03 CALL-CALL-ID              PIC 9(9).
008100   03 CALL-HUMAN-GRADE          PIC X(3).
008200   03 CALL-LINE-TOT             PIC 9(3) COMP VALUE ZERO.
008300   03 CALL-LINE-TB.
008400     05 CALL-LINE OCCURS 0 TO 200 TIMES
008500               DEPENDING ON CALL-LINE-TOT
008600               INDEXED BY CALL-LINE-IDX.
008700       10 CALL-LINE-TIMESTAMP   PIC X(12).
008800       10 CALL-LINE-SPEAKER     PIC X(10).
008900       10 CALL-LINE-TEXT        PIC X(200).
009000       10 FILLER                PIC X(4).
009100   03 FILLER                   PIC X(4) VALUE SPACE.
009200*
009300 01 AGT-LINE-AREA.
009400* the subset of CALL-LINE-TB that belongs to the agent - the only lines
009500* the bye-bye check below ever scans
009600   03 AGT-LINE-TOT              PIC 9(3) COMP VALUE ZERO.
009700   03 AGT-LINE-TB.
009800     05 AGT-LINE OCCURS 0 TO 200 TIMES
009900               DEPENDING ON AGT-LINE-TOT
010000               INDEXED BY AGT-LINE-IDX.
010100       10 AGT-TIMESTAMP         PIC X(12).
010200       10 AGT-TEXT               PIC X(200).
010300       10 FILLER                 PIC X(4).
010400   03 FILLER                   PIC X(4) VALUE SPACE.
010500*
010600 01 SEC-CALL-TABLE.
010700* every secondary call-id seen by 0170-LOAD-SECONDARY-TABLE, with the
010800* final (at most) five AGENT lines of that call's verification
010900* transcript - the last-5 restriction applied once, here, instead
011000* of at lookup time (TKT#5861 - kept the original X70B02 ring shape)
011100   03 SEC-CALL-TOT               PIC 9(5) COMP VALUE ZERO.
011200   03 SEC-CALL-TB.
011300     05 SEC-CALL-EL OCCURS 0 TO 5000 TIMES
011400                    DEPENDING ON SEC-CALL-TOT
011500                    INDEXED BY SEC-CALL-IDX.
011600       10 SEC-CALL-ID            PIC 9(9).
011700       10 SEC-LAST5-TOT          PIC 9(1) COMP.
011800       10 SEC-LAST5-TB.
011900         15 SEC-LAST5-LINE OCCURS 5 TIMES.
012000           20 SEC-LAST5-TIMESTAMP   PIC X(12).
012100           20 SEC-LAST5-TEXT        PIC X(200).
012200   03 FILLER                   PIC X(4) VALUE SPACE.
012300*
012400 01 SEC-CUR-BUFFER.
012500* scratch last-5 ring for whichever secondary call 0172 is currently
012600* grouping, committed to SEC-CALL-TB on the next header (or at EOF)
012700   03 SEC-CUR-CALL-ID            PIC 9(9).
012800   03 SEC-CUR-TOT                PIC 9(1) COMP VALUE ZERO.
012900   03 SEC-CUR-TB.
013000     05 SEC-CUR-LINE OCCURS 5 TIMES.
013100       10 SEC-CUR-TIMESTAMP       PIC X(12).
013200       10 SEC-CUR-TEXT             PIC X(200).
013300   03 FILLER                   PIC X(4) VALUE SPACE.
013400*
013500 01 WS-PRIMARY-MATCH-TB.
013600* this call's bye-bye matches against the last-5 agent lines scanned -
013700* copied out of SCNO immediately after each CALL to X70SCAN, same
013800* discipline X70B02/X70V01 use (TKT#6151)
013900   03 WS-PMT-TOT                 PIC 9(3) COMP VALUE ZERO.
014000   03 WS-PMT-TB.
014100     05 WS-PMT-EL OCCURS 0 TO 5 TIMES
014200                  DEPENDING ON WS-PMT-TOT
014300                  INDEXED BY WS-PMT-IDX.
014400       10 WS-PMT-TIMESTAMP        PIC X(12).
014500       10 WS-PMT-CONTEXT          PIC X(35).
014600       10 FILLER                  PIC X(4).
014700   03 FILLER                   PIC X(4) VALUE SPACE.
014800*
014900 01 WS-SECONDARY-MATCH-TB.
015000   03 WS-SMT-TOT                 PIC 9(3) COMP VALUE ZERO.
015100   03 WS-SMT-TB.
015200     05 WS-SMT-EL OCCURS 0 TO 5 TIMES
015300                  DEPENDING ON WS-SMT-TOT
015400                  INDEXED BY WS-SMT-IDX.
015500       10 WS-SMT-TIMESTAMP        PIC X(12).
015600       10 WS-SMT-CONTEXT          PIC X(35).
015700       10 FILLER                  PIC X(4).
015800   03 FILLER                   PIC X(4) VALUE SPACE.
015900*
016000 01 WS-SWITCHES.
016100   03 WK-IS-AGENT-SW            PIC X   VALUE 'N'.
016200     88 WK-IS-AGENT                 VALUE 'Y'.
016300   03 WK-SEC-IS-AGENT-SW        PIC X   VALUE 'N'.
016400     88 WK-SEC-IS-AGENT             VALUE 'Y'.
016500   03 WK-SEC-CALL-OPEN-SW       PIC X   VALUE 'N'.
016600   03 WK-SEC-ABSENT-SW           PIC X   VALUE 'N'.
016700   03 FILLER                   PIC X(4) VALUE SPACE.
016800*
016900 01 WS-MISC.
017000   03 WS-IDX                    PIC 9(3) COMP VALUE ZERO.
017100   03 WK-CHK-POS                PIC 9(2) COMP VALUE ZERO.
017200   03 WK-SEC-LN-IDX              PIC 9(1) COMP VALUE ZERO.
017300   03 WK-SCAN-FROM                PIC 9(3) COMP VALUE ZERO.
017400   03 WK-L3-FROM                  PIC 9(3) COMP VALUE ZERO.
017500   03 WK-L3-IDX                   PIC 9(3) COMP VALUE ZERO.
017600   03 WK-S3-FROM                  PIC 9(1) COMP VALUE ZERO.
017700   03 WK-S3-IDX                   PIC 9(1) COMP VALUE ZERO.
017800   03 WK-DIV-QUOT                 PIC 9(5) COMP VALUE ZERO.
017900   03 WK-DIV-REM                  PIC 9(3) COMP VALUE ZERO.
018000   03 WS-IDX-N                    PIC 9(3)       VALUE ZERO.
018100   03 WS-IDX-X REDEFINES WS-IDX-N PIC X(3).
018200   03 WK-SCAN-FROM-N              PIC 9(3)       VALUE ZERO.
018300   03 WK-SCAN-FROM-X REDEFINES WK-SCAN-FROM-N PIC X(3).
018400   03 WK-DIV-REM-N                PIC 9(3)       VALUE ZERO.
018500   03 WK-DIV-REM-X REDEFINES WK-DIV-REM-N PIC X(3).
018600   03 FILLER                   PIC X(4) VALUE SPACE.
018700*
018800 COPY X70MODE.
018900 COPY X70SCNI.
019000 COPY X70SCNO.
019100 COPY X70WRD.
019200 COPY X70MCR.
019300 COPY X70XVF.
019400*
019500*************************************************************************
019600 PROCEDURE DIVISION.
019700*
019800 MAIN.
019900     DISPLAY ' ************** X70V02 START **************'.
020000*
020100* this shop's operators flip RUN-MODE-AREA below (or the program is
020200* recompiled for an ad hoc run) rather than parse a PARM string here -
020300* see X70MODE for the switches this paragraph sets
020400     PERFORM 0050-SET-RUN-MODE-DEFAULTS.
020500     PERFORM 0060-INIT-CHECK-WORD.
020600     PERFORM 0170-LOAD-SECONDARY-TABLE.
020700     PERFORM 0200-OPEN-PRIMARY.
020800     PERFORM 0250-PRINT-RUN-HEADER.
020900     PERFORM 0260-READ-PRIMARY-RECORD.
021000     PERFORM 0280-PROCESS-NEXT-CALL
021100        UNTIL PRI-EOF
021200        OR (RUN-LIMIT NOT EQUAL ZERO
021300            AND WS-CALLS-PROCESSED NOT LESS RUN-LIMIT)
021400     PERFORM 0900-CLOSE-PRIMARY.
021500     PERFORM 0950-PRINT-FINAL-SUMMARY.
021600*
021700     DISPLAY ' *************** X70V02 END ***************'.
021800     GOBACK.
021900*
022000 0050-SET-RUN-MODE-DEFAULTS.
022100* default production run: full pass over the primary store, no cap
022200     SET RUN-MODE-FULL            TO TRUE.
022300     MOVE ZERO                    TO RUN-LIMIT.
022400*
022500 0060-INIT-CHECK-WORD.
022600* this report checks one word only, always last-5 both sides, so
022700* the XVF word table carries a single fixed entry instead of the list
022800* X70V01 builds from X70WRD
022900     MOVE 1                       TO XVF-WORD-TOT.
023000     MOVE 'bye-bye'               TO XVF-WORD (1).
023100     MOVE ZERO                    TO XVF-IN-PRIMARY (1).
023200     MOVE ZERO                    TO XVF-IN-BOTH (1).
023300     MOVE ZERO                    TO XVF-ONLY-IN-PRIMARY (1).
023400     MOVE ZERO                    TO XVF-TOTAL-CHECKED.
023500*
023600 0170-LOAD-SECONDARY-TABLE.
023700* builds the secondary-call lookup table once, up front, instead of
023800* re-opening SECTRAN once per primary call
023900     OPEN INPUT SEC-TRANSCRIPTS.
024000     IF SEC-NOT-FOUND
024100*       no secondary transcript file on this system - every call's
024200*       secondary is treated as absent by 0442 below
024300        CONTINUE
024400     ELSE
024500        IF NOT SEC-OK
024600           DISPLAY 'SECONDARY TRANSCRIPTS OPEN ERROR - FS: ' SEC-FS
024700           PERFORM 9900-ABEND-RUN
024800        END-IF
024900        MOVE 'N'                  TO WK-SEC-CALL-OPEN-SW
025000        PERFORM 0271-READ-SECONDARY-RECORD
025100        PERFORM 0172-GROUP-ONE-SECONDARY-REC UNTIL SEC-EOF
025200        IF WK-SEC-CALL-OPEN-SW EQUAL 'Y'
025300           PERFORM 0179-COMMIT-SECONDARY-CALL
025400        END-IF
025500        CLOSE SEC-TRANSCRIPTS
025600     END-IF.
025700*
025800 0172-GROUP-ONE-SECONDARY-REC.
025900     IF S-HEADER-RECORD
026000        IF WK-SEC-CALL-OPEN-SW EQUAL 'Y'
026100           PERFORM 0179-COMMIT-SECONDARY-CALL
026200        END-IF
026300        MOVE S-CALL-ID             TO SEC-CUR-CALL-ID
026400        MOVE ZERO                  TO SEC-CUR-TOT
026500        MOVE 'Y'                   TO WK-SEC-CALL-OPEN-SW
026600     ELSE
026700        PERFORM 0173-CHECK-SECONDARY-SPEAKER
026800        IF WK-SEC-IS-AGENT
026900           PERFORM 0174-APPEND-SECONDARY-LAST5
027000        END-IF
027100     END-IF.
027200     PERFORM 0271-READ-SECONDARY-RECORD.
027300*
027400 0173-CHECK-SECONDARY-SPEAKER.
027500     MOVE 'N'                     TO WK-SEC-IS-AGENT-SW.
027600     PERFORM 0176-TEST-ONE-SEC-SPEAKER-POS
027700        VARYING WK-CHK-POS FROM 1 BY 1 UNTIL WK-CHK-POS GREATER 5.
027800*
027900 0174-APPEND-SECONDARY-LAST5.
028000* keeps only the final five agent lines seen so far for this call -
028100* shifts the ring left when it is already full
028200     IF SEC-CUR-TOT LESS 5
028300        ADD 1                     TO SEC-CUR-TOT
028400        MOVE S-TIMESTAMP          TO SEC-CUR-TIMESTAMP (SEC-CUR-TOT)
028500        MOVE S-LINE-TEXT          TO SEC-CUR-TEXT (SEC-CUR-TOT)
028600     ELSE
028700        PERFORM 0177-SHIFT-SECONDARY-LAST5
028800           VARYING WK-SEC-LN-IDX FROM 1 BY 1
028900           UNTIL WK-SEC-LN-IDX GREATER 4
029000        MOVE S-TIMESTAMP          TO SEC-CUR-TIMESTAMP (5)
029100        MOVE S-LINE-TEXT          TO SEC-CUR-TEXT (5)
029200     END-IF.
029300*
029400 0176-TEST-ONE-SEC-SPEAKER-POS.
029500     IF S-SPEAKER (WK-CHK-POS:6) EQUAL 'AGENT:'
029600        MOVE 'Y'                  TO WK-SEC-IS-AGENT-SW
029700     END-IF.
029800*
029900 0177-SHIFT-SECONDARY-LAST5.
030000     MOVE SEC-CUR-TIMESTAMP (WK-SEC-LN-IDX + 1)
030100               TO SEC-CUR-TIMESTAMP (WK-SEC-LN-IDX).
030200     MOVE SEC-CUR-TEXT (WK-SEC-LN-IDX + 1)
030300               TO SEC-CUR-TEXT (WK-SEC-LN-IDX).
030400*
030500 0179-COMMIT-SECONDARY-CALL.
030600     IF SEC-CALL-TOT LESS 5000
030700        ADD 1                     TO SEC-CALL-TOT
030800        MOVE SEC-CUR-CALL-ID      TO SEC-CALL-ID (SEC-CALL-TOT)
030900        MOVE SEC-CUR-TOT          TO SEC-LAST5-TOT (SEC-CALL-TOT)
031000        PERFORM 0178-COPY-ONE-SEC-LAST5-LINE
031100           VARYING WK-SEC-LN-IDX FROM 1 BY 1
031200           UNTIL WK-SEC-LN-IDX GREATER SEC-CUR-TOT
031300     END-IF.
031400*
031500 0178-COPY-ONE-SEC-LAST5-LINE.
031600     MOVE SEC-CUR-TIMESTAMP (WK-SEC-LN-IDX)
031700               TO SEC-LAST5-TIMESTAMP (SEC-CALL-TOT, WK-SEC-LN-IDX).
031800     MOVE SEC-CUR-TEXT (WK-SEC-LN-IDX)
031900               TO SEC-LAST5-TEXT (SEC-CALL-TOT, WK-SEC-LN-IDX).
032000*
032100 0200-OPEN-PRIMARY.
032200     OPEN INPUT PRI-TRANSCRIPTS.
032300     IF NOT PRI-OK
032400        DISPLAY 'PRIMARY TRANSCRIPTS OPEN ERROR - FS: ' PRI-FS
032500        PERFORM 9900-ABEND-RUN
032600     END-IF.
032700*
032800 0250-PRINT-RUN-HEADER.
032900     DISPLAY '---------------------------------------------'.
033000     EVALUATE TRUE
033100        WHEN RUN-MODE-TEST    DISPLAY 'RUN MODE.......: TEST'
033200        WHEN RUN-MODE-LIMITED DISPLAY 'RUN MODE.......: LIMITED'
033300        WHEN RUN-MODE-FULL    DISPLAY 'RUN MODE.......: FULL'
033400     END-EVALUATE.
033500     DISPLAY 'BATCH SIZE.....: ' RUN-LIMIT.
033600     DISPLAY 'WORD CHECKED...: ' XVF-WORD (1).
033700     DISPLAY 'SECONDARY CALLS: ' SEC-CALL-TOT.
033800     DISPLAY '---------------------------------------------'.
033900*
034000 0260-READ-PRIMARY-RECORD.
034100     READ PRI-TRANSCRIPTS.
034200     IF NOT PRI-OK AND NOT PRI-EOF
034300        DISPLAY 'PRIMARY TRANSCRIPTS READ ERROR - FS: ' PRI-FS
034400        PERFORM 9900-ABEND-RUN
034500     END-IF.
034600*
034700 0271-READ-SECONDARY-RECORD.
034800     READ SEC-TRANSCRIPTS.
034900     IF NOT SEC-OK AND NOT SEC-EOF
035000        DISPLAY 'SECONDARY TRANSCRIPTS READ ERROR - FS: ' SEC-FS
035100        PERFORM 9900-ABEND-RUN
035200     END-IF.
035300*
035400 0280-PROCESS-NEXT-CALL.
035500     PERFORM 0300-READ-AND-GROUP-NEXT-CALL.
035600     PERFORM 0400-PROCESS-ONE-CALL.
035700*
035800 0300-READ-AND-GROUP-NEXT-CALL.
035900     MOVE P-CALL-ID                TO CALL-CALL-ID.
036000     MOVE P-HUMAN-GRADE            TO CALL-HUMAN-GRADE.
036100     MOVE ZERO                     TO CALL-LINE-TOT.
036200     PERFORM 0260-READ-PRIMARY-RECORD.
036300     PERFORM 0310-CAPTURE-ONE-LINE
036400        UNTIL PRI-EOF OR P-HEADER-RECORD.
036500*
036600 0310-CAPTURE-ONE-LINE.
036700     IF CALL-LINE-TOT LESS 200
036800        ADD 1                      TO CALL-LINE-TOT
036900        MOVE P-TIMESTAMP           TO CALL-LINE-TIMESTAMP (CALL-LINE-TOT)
037000        MOVE P-SPEAKER             TO CALL-LINE-SPEAKER (CALL-LINE-TOT)
037100        MOVE P-LINE-TEXT           TO CALL-LINE-TEXT (CALL-LINE-TOT)
037200     END-IF.
037300     PERFORM 0260-READ-PRIMARY-RECORD.
037400*
037500 0400-PROCESS-ONE-CALL.
037600     IF CALL-LINE-TOT EQUAL ZERO
037700*       empty transcript - not a checkable call, and not counted
037800        CONTINUE
037900     ELSE
038000        DISPLAY '-----------------------------------------'
038100        DISPLAY 'Checking call_id: ' CALL-CALL-ID
038200        PERFORM 0410-EXTRACT-AGENT-LINES
038300        PERFORM 0430-CHECK-BYEBYE
038400        ADD 1                      TO WS-CALLS-PROCESSED
038500        ADD 1                      TO XVF-TOTAL-CHECKED
038600        PERFORM 0290-PRINT-PROGRESS-IF-DUE
038700     END-IF.
038800*
038900 0410-EXTRACT-AGENT-LINES.
039000     MOVE ZERO                     TO AGT-LINE-TOT.
039100     PERFORM 0415-EXTRACT-ONE-LINE
039200        VARYING CALL-LINE-IDX FROM 1 BY 1
039300        UNTIL CALL-LINE-IDX GREATER CALL-LINE-TOT.
039400*
039500 0415-EXTRACT-ONE-LINE.
039600     PERFORM 0417-CHECK-LINE-SPEAKER-IS-AGENT.
039700     IF WK-IS-AGENT AND AGT-LINE-TOT LESS 200
039800        ADD 1                      TO AGT-LINE-TOT
039900        MOVE CALL-LINE-TIMESTAMP (CALL-LINE-IDX)
040000                  TO AGT-TIMESTAMP (AGT-LINE-TOT)
040100        MOVE CALL-LINE-TEXT (CALL-LINE-IDX)
040200                  TO AGT-TEXT (AGT-LINE-TOT)
040300     END-IF.
040400*
040500 0417-CHECK-LINE-SPEAKER-IS-AGENT.
040600* the line belongs to the agent iff the speaker tag contains the
040700* literal substring AGENT: (exact case)
040800     MOVE 'N'                      TO WK-IS-AGENT-SW.
040900     PERFORM 0419-TEST-ONE-AGT-SPEAKER-POS
041000        VARYING WK-CHK-POS FROM 1 BY 1 UNTIL WK-CHK-POS GREATER 5.
041100*
041200 0419-TEST-ONE-AGT-SPEAKER-POS.
041300     IF CALL-LINE-SPEAKER (CALL-LINE-IDX) (WK-CHK-POS:6) EQUAL 'AGENT:'
041400        MOVE 'Y'                   TO WK-IS-AGENT-SW
041500     END-IF.
041600*
041700 0430-CHECK-BYEBYE.
041800     PERFORM 0434-SCAN-PRIMARY-FOR-BYEBYE.
041900     IF WS-PMT-TOT GREATER ZERO
042000        ADD 1                      TO XVF-IN-PRIMARY (1)
042100        PERFORM 0440-PROCESS-WORD-RESULT
042200     END-IF.
042300*
042400 0434-SCAN-PRIMARY-FOR-BYEBYE.
042500* always restrict the primary side to the last five agent lines
042600* when the call has more than five
042700     MOVE ZERO                     TO WS-PMT-TOT.
042800     MOVE 1                        TO WK-SCAN-FROM.
042900     IF AGT-LINE-TOT GREATER 5
043000        COMPUTE WK-SCAN-FROM = AGT-LINE-TOT - 4
043100     END-IF.
043200     PERFORM 0436-SCAN-ONE-PRIMARY-LINE
043300        VARYING AGT-LINE-IDX FROM WK-SCAN-FROM BY 1
043400        UNTIL AGT-LINE-IDX GREATER AGT-LINE-TOT.
043500*
043600 0436-SCAN-ONE-PRIMARY-LINE.
043700     MOVE AGT-TEXT (AGT-LINE-IDX)       TO SCN-UTTERANCE.
043800     MOVE AGT-TIMESTAMP (AGT-LINE-IDX)  TO SCN-TIMESTAMP.
043900     SET SCN-SCAN-ONE-WORD              TO TRUE.
044000     MOVE XVF-WORD (1)                  TO SCN-SINGLE-WORD.
044100     CALL 'X70SCAN' USING SCNI SCNO WRD-WORD-LOAD
044200                          WRD-PROPER-LOAD MR.
044300     PERFORM 0438-COPY-ONE-PRIMARY-MATCH
044400        VARYING SCN-MATCH-IDX FROM 1 BY 1
044500        UNTIL SCN-MATCH-IDX GREATER SCN-MATCH-TOT.
044600*
044700 0438-COPY-ONE-PRIMARY-MATCH.
044800     IF WS-PMT-TOT LESS 5
044900        ADD 1                      TO WS-PMT-TOT
045000        MOVE SCN-MATCH-TIMESTAMP (SCN-MATCH-IDX)
045100                  TO WS-PMT-TIMESTAMP (WS-PMT-TOT)
045200        MOVE SCN-MATCH-CONTEXT (SCN-MATCH-IDX)
045300                  TO WS-PMT-CONTEXT (WS-PMT-TOT)
045400     END-IF.
045500*
045600 0440-PROCESS-WORD-RESULT.
045700     PERFORM 0442-SCAN-SECONDARY-FOR-BYEBYE.
045800     EVALUATE TRUE
045900        WHEN WK-SEC-ABSENT-SW EQUAL 'Y'
046000           PERFORM 0470-PRINT-SECONDARY-MISSING-WARNING
046100        WHEN WS-SMT-TOT GREATER ZERO
046200           ADD 1                   TO XVF-IN-BOTH (1)
046300           PERFORM 0450-PRINT-CONFIRMED-MATCH
046400        WHEN OTHER
046500           ADD 1                   TO XVF-ONLY-IN-PRIMARY (1)
046600           PERFORM 0460-PRINT-FALSE-POSITIVE
046700     END-EVALUATE.
046800*
046900 0442-SCAN-SECONDARY-FOR-BYEBYE.
047000     MOVE ZERO                     TO WS-SMT-TOT.
047100     MOVE 'N'                      TO WK-SEC-ABSENT-SW.
047200     PERFORM 0443-FIND-SECONDARY-CALL
047300        VARYING SEC-CALL-IDX FROM 1 BY 1
047400        UNTIL SEC-CALL-IDX GREATER SEC-CALL-TOT
047500        OR SEC-CALL-ID (SEC-CALL-IDX) EQUAL CALL-CALL-ID.
047600     IF SEC-CALL-IDX GREATER SEC-CALL-TOT
047700        MOVE 'Y'                   TO WK-SEC-ABSENT-SW
047800     ELSE
047900        PERFORM 0444-SCAN-ONE-SECONDARY-LINE
048000           VARYING WK-SEC-LN-IDX FROM 1 BY 1
048100           UNTIL WK-SEC-LN-IDX GREATER SEC-LAST5-TOT (SEC-CALL-IDX)
048200     END-IF.
048300*
048400 0443-FIND-SECONDARY-CALL.
048500* body intentionally empty - exists only so the secondary-call lookup
048600* above has a paragraph to hang its VARYING/UNTIL on
048700     CONTINUE.
048800*
048900 0444-SCAN-ONE-SECONDARY-LINE.
049000     MOVE SEC-LAST5-TEXT (SEC-CALL-IDX, WK-SEC-LN-IDX)
049100               TO SCN-UTTERANCE.
049200     MOVE SEC-LAST5-TIMESTAMP (SEC-CALL-IDX, WK-SEC-LN-IDX)
049300               TO SCN-TIMESTAMP.
049400     SET SCN-SCAN-ONE-WORD              TO TRUE.
049500     MOVE XVF-WORD (1)                  TO SCN-SINGLE-WORD.
049600     CALL 'X70SCAN' USING SCNI SCNO WRD-WORD-LOAD
049700                          WRD-PROPER-LOAD MR.
049800     PERFORM 0446-COPY-ONE-SECONDARY-MATCH
049900        VARYING SCN-MATCH-IDX FROM 1 BY 1
050000        UNTIL SCN-MATCH-IDX GREATER SCN-MATCH-TOT.
050100*
050200 0446-COPY-ONE-SECONDARY-MATCH.
050300     IF WS-SMT-TOT LESS 5
050400        ADD 1                      TO WS-SMT-TOT
050500        MOVE SCN-MATCH-TIMESTAMP (SCN-MATCH-IDX)
050600                  TO WS-SMT-TIMESTAMP (WS-SMT-TOT)
050700        MOVE SCN-MATCH-CONTEXT (SCN-MATCH-IDX)
050800                  TO WS-SMT-CONTEXT (WS-SMT-TOT)
050900     END-IF.
051000*
051100 0450-PRINT-CONFIRMED-MATCH.
051200     DISPLAY '  CONFIRMED: CALL ' CALL-CALL-ID ' WORD ''BYE-BYE'''.
051300     PERFORM 0452-PRINT-ONE-PRIMARY-PAIR
051400        VARYING WS-PMT-IDX FROM 1 BY 1
051500        UNTIL WS-PMT-IDX GREATER WS-PMT-TOT.
051600     PERFORM 0453-PRINT-ONE-SECONDARY-PAIR
051700        VARYING WS-SMT-IDX FROM 1 BY 1
051800        UNTIL WS-SMT-IDX GREATER WS-SMT-TOT.
051900*
052000 0452-PRINT-ONE-PRIMARY-PAIR.
052100     DISPLAY '    PRIMARY...: ' WS-PMT-TIMESTAMP (WS-PMT-IDX)
052200             ' ''' WS-PMT-CONTEXT (WS-PMT-IDX) ''''.
052300*
052400 0453-PRINT-ONE-SECONDARY-PAIR.
052500     DISPLAY '    SECONDARY.: ' WS-SMT-TIMESTAMP (WS-SMT-IDX)
052600             ' ''' WS-SMT-CONTEXT (WS-SMT-IDX) ''''.
052700*
052800 0460-PRINT-FALSE-POSITIVE.
052900     DISPLAY '  FALSE POSITIVE: CALL ' CALL-CALL-ID ' WORD ''BYE-BYE'''.
053000     DISPLAY '    LAST 3 PRIMARY AGENT LINES:'.
053100     PERFORM 0462-PRINT-LAST3-PRIMARY-LINES.
053200     DISPLAY '    LAST 3 SECONDARY AGENT LINES:'.
053300     PERFORM 0464-PRINT-LAST3-SECONDARY-LINES.
053400*
053500 0462-PRINT-LAST3-PRIMARY-LINES.
053600     MOVE 1                        TO WK-L3-FROM.
053700     IF AGT-LINE-TOT GREATER 3
053800        COMPUTE WK-L3-FROM = AGT-LINE-TOT - 2
053900     END-IF.
054000     PERFORM 0463-PRINT-ONE-PRIMARY-LAST3-LINE
054100        VARYING WK-L3-IDX FROM WK-L3-FROM BY 1
054200        UNTIL WK-L3-IDX GREATER AGT-LINE-TOT.
054300*
054400 0463-PRINT-ONE-PRIMARY-LAST3-LINE.
054500     DISPLAY '      ' AGT-TIMESTAMP (WK-L3-IDX)
054600             ' ' AGT-TEXT (WK-L3-IDX).
054700*
054800 0464-PRINT-LAST3-SECONDARY-LINES.
054900     IF WK-SEC-ABSENT-SW EQUAL 'Y'
055000        DISPLAY '      (NO SECONDARY TRANSCRIPT FOR THIS CALL)'
055100     ELSE
055200        MOVE 1                     TO WK-S3-FROM
055300        IF SEC-LAST5-TOT (SEC-CALL-IDX) GREATER 3
055400           COMPUTE WK-S3-FROM = SEC-LAST5-TOT (SEC-CALL-IDX) - 2
055500        END-IF
055600        PERFORM 0465-PRINT-ONE-SECONDARY-LAST3-LINE
055700           VARYING WK-S3-IDX FROM WK-S3-FROM BY 1
055800           UNTIL WK-S3-IDX GREATER SEC-LAST5-TOT (SEC-CALL-IDX)
055900     END-IF.
056000*
056100 0465-PRINT-ONE-SECONDARY-LAST3-LINE.
056200     DISPLAY '      ' SEC-LAST5-TIMESTAMP (SEC-CALL-IDX, WK-S3-IDX)
056300             ' ' SEC-LAST5-TEXT (SEC-CALL-IDX, WK-S3-IDX).
056400*
056500 0470-PRINT-SECONDARY-MISSING-WARNING.
056600     DISPLAY '  WARNING: NO SECONDARY TRANSCRIPT FOR CALL '
056700             CALL-CALL-ID ' - BYE-BYE COUNTED ON PRIMARY ONLY, NO'
056800             ' AGREEMENT TOTAL CHANGED'.
056900*
057000 0290-PRINT-PROGRESS-IF-DUE.
057100     DIVIDE WS-CALLS-PROCESSED BY 20
057200        GIVING WK-DIV-QUOT REMAINDER WK-DIV-REM.
057300     IF WK-DIV-REM EQUAL ZERO
057400        DISPLAY 'PROGRESS.......: ' WS-CALLS-PROCESSED ' CALLS CHECKED'
057500     END-IF.
057600*
057700 0900-CLOSE-PRIMARY.
057800     CLOSE PRI-TRANSCRIPTS.
057900*
058000 0950-PRINT-FINAL-SUMMARY.
058100     DISPLAY '---------------------------------------------'.
058200     DISPLAY 'TOTAL CALLS CHECKED......: ' XVF-TOTAL-CHECKED.
058300     DISPLAY 'BYE-BYE IN PRIMARY.......: ' XVF-IN-PRIMARY (1).
058400     DISPLAY 'BYE-BYE IN BOTH..........: ' XVF-IN-BOTH (1).
058500     DISPLAY 'BYE-BYE ONLY IN PRIMARY..: ' XVF-ONLY-IN-PRIMARY (1).
058600     DISPLAY '---------------------------------------------'.
058700*
058800 9900-ABEND-RUN.
058900     MOVE 16                       TO RETURN-CODE.
059000     GOBACK.
