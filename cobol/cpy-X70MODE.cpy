000100******************************************************************
000200* X70MODE                                                        *
000300* **++ AREA SELEZIONE MODALITA' DI ESECUZIONE (run-mode selector) *
000400*      Shaped on X60MCSP's REDEFINES mode-byte trick - one small  *
000500*      group of switches every program in the suite consults      *
000600*      before it opens a file, instead of each program rolling   *
000700*      its own PARM-parsing logic.                                 *
000800*------------------------------------------------------------------
000900* 1999-03-22 RSO  TKT#4401  ORIGINAL - RUN-MODE/RUN-SELECTION/     *
001000*                 RUN-LIMIT FOR X70B01.                           *
001100* 2004-07-30 MPK  TKT#5260  ADDED RUN-START-ID* FOR X70B02.        *
001200* 2011-02-14 DLM  TKT#5790  ADDED THE RUN-SINGLE-CALL* AND         *
001300*                 RUN-SINGLE-WORD* SWITCHES SO X70V01/X70V02      *
001400*                 COULD SHARE THIS COPYBOOK INSTEAD OF ROLLING    *
001500*                 THEIR OWN ONE-CALL-AT-A-TIME SELECTOR.          *
001600******************************************************************
001700 01 RUN-MODE-AREA.
001800   03 RUN-MODE                 PIC X(1).
001900     88 RUN-MODE-TEST              VALUE 'T'.
002000     88 RUN-MODE-LIMITED           VALUE 'L'.
002100     88 RUN-MODE-FULL              VALUE 'F'.
002200   03 RUN-SELECTION             PIC X(1).
002300     88 RUN-SELECT-UNPROCESSED     VALUE 'U'.
002400     88 RUN-SELECT-PROCESS-ALL     VALUE 'A'.
002500   03 RUN-LIMIT                 PIC 9(7) COMP.
002600   03 RUN-START-ID-SUPPLIED     PIC X(1).
002700     88 RUN-START-ID-GIVEN         VALUE 'Y'.
002800   03 RUN-START-ID              PIC 9(9).
002900   03 RUN-SINGLE-CALL-SWITCH    PIC X(1).
003000     88 RUN-SINGLE-CALL-MODE       VALUE 'Y'.
003100   03 RUN-SINGLE-CALL-ID        PIC 9(9).
003200   03 RUN-SINGLE-WORD-SWITCH    PIC X(1).
003300     88 RUN-SINGLE-WORD-GIVEN      VALUE 'Y'.
003400   03 RUN-SINGLE-WORD-TEXT      PIC X(12).
003450   03 FILLER                   PIC X(4).
