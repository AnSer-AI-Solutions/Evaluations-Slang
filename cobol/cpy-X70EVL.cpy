000100******************************************************************
000200* X70EVL                                                         *
000300* **++ AREA RECORD DI VALUTAZIONE (slang-evaluation output record)*
000400*      Written once per call scored by X70B01/X70B02.  Shaped on  *
000500*      the X60MIO "message + detail table" pattern: a fixed       *
000600*      header followed by an OCCURS DEPENDING ON table of         *
000700*      occurrence references.                                    *
000800*------------------------------------------------------------------
000900* 1999-03-22 RSO  TKT#4401  ORIGINAL.                             *
001000* 2002-01-11 JBT  TKT#4900  RAISED EV-FOUND-REF-TOT CEILING FROM   *
001100*                 20 TO 50 - TRAINEE CALLS WERE BLOWING PAST 20   *
001200*                 SLANG HITS IN A SINGLE TRANSCRIPT.              *
001300* 2009-08-19 DLM  TKT#5610  ADDED EV-ORIGINAL-TRANSCRIPTION SO QA  *
001400*                 COULD RE-READ THE SOURCE CALL WITHOUT GOING     *
001500*                 BACK TO THE PRIMARY STORE.                      *
001600******************************************************************
001700 01 EVAL-REC.
001800   03 EV-TRANSCRIPTION-ID       PIC 9(9).
001900   03 EV-CALL-ID                PIC 9(9).
002000   03 EV-INTERN-AI-GRADE        PIC X(3).
002100   03 EV-SCORE                  PIC 9.
002200   03 EV-MAX-SCORE               PIC 9.
002300   03 EV-CRITERIA               PIC X(40).
002400   03 EV-PASSED                 PIC X.
002500     88 EV-PASSED-YES              VALUE 'Y'.
002600     88 EV-PASSED-NO               VALUE 'N'.
002700   03 EV-EXPLANATION            PIC X(500).
002800   03 EV-IMPROVEMENT-SUGGESTION PIC X(120).
002900*
003000   03 EV-FOUND-REF-TOT          PIC 9(3) COMP VALUE ZERO.
003100   03 EV-FOUND-REF-TB.
003200     05 EV-FOUND-REF OCCURS 0 TO 50 TIMES
003300                     DEPENDING ON EV-FOUND-REF-TOT
003400                     INDEXED BY EV-REF-IDX.
003500       10 EV-REF-TIMESTAMP      PIC X(12).
003600       10 EV-REF-WORD           PIC X(12).
003700       10 EV-REF-PROPER         PIC X(20).
003800       10 EV-REF-CONTEXT        PIC X(35).
003850       10 FILLER                PIC X(4).
003900*
004000   03 EV-CONTEXT                PIC X(2000).
004100   03 EV-ORIGINAL-TRANSCRIPTION PIC X(4000).
004150   03 FILLER                   PIC X(10).
