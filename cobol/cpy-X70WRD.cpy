000100******************************************************************
000200* X70WRD                                                         *
000300* **++ TABELLA PAROLE GERGO (slang word / proper-alternative /    *
000400*      verification-flag table).  Loaded the way X60MCFMT's      *
000500*      format table used to be hand-seeded before the parameter  *
000600*      file existed on this shop's early jobs: a FILLER VALUE     *
000700*      list REDEFINED into an OCCURS table, so the word list can  *
000800*      be read top to bottom like a spec instead of chased       *
000900*      through MOVE statements.                                   *
001000*------------------------------------------------------------------
001100* THE FIRST WRD-BASIC-TOT (9) ENTRIES ARE THE BASIC WORD LIST USED   *
001200* BY X70B01.  X70B02, X70V01 AND X70V02 USE ALL WRD-FULL-TOT (15)   *
001300* ENTRIES.  ORDER MATTERS - THE EXPLANATION TEXT IN X70B01/X70B02 *
001400* LISTS SLANG WORDS IN THIS TABLE'S ORDER.                        *
001500*------------------------------------------------------------------
001600* 1999-03-22 RSO  TKT#4401  ORIGINAL - NINE ENTRIES (U1 LIST).    *
001700* 2004-07-30 MPK  TKT#5260  ADDED THE SIX VERIFICATION-ERA WORDS  *
001800*                 (BYE-BYE/YUP/YEP/YA/YEAH/OKAY DOKEY) AND THE    *
001900*                 VERIFY/EXCUSE FLAG TABLES FOR X70B02.            *
002000******************************************************************
002100 01 WRD-WORD-LOAD.
002200   05 FILLER                   PIC X(12) VALUE 'nope'.
002300   05 FILLER                   PIC X(12) VALUE 'gonna'.
002400   05 FILLER                   PIC X(12) VALUE 'gunna'.
002500   05 FILLER                   PIC X(12) VALUE 'gotcha'.
002600   05 FILLER                   PIC X(12) VALUE 'lemme'.
002700   05 FILLER                   PIC X(12) VALUE 'okey dokey'.
002800   05 FILLER                   PIC X(12) VALUE 'all righty'.
002900   05 FILLER                   PIC X(12) VALUE 'cool'.
003000   05 FILLER                   PIC X(12) VALUE 'ain''t'.
003100   05 FILLER                   PIC X(12) VALUE 'bye-bye'.
003200   05 FILLER                   PIC X(12) VALUE 'yup'.
003300   05 FILLER                   PIC X(12) VALUE 'yep'.
003400   05 FILLER                   PIC X(12) VALUE 'ya'.
003500   05 FILLER                   PIC X(12) VALUE 'yeah'.
003600   05 FILLER                   PIC X(12) VALUE 'okay dokey'.
003700*
003800 01 WRD-PROPER-LOAD.
003900   05 FILLER                   PIC X(20) VALUE 'no'.
004000   05 FILLER                   PIC X(20) VALUE 'going to'.
004100   05 FILLER                   PIC X(20) VALUE 'going to'.
004200   05 FILLER                   PIC X(20) VALUE 'I understand'.
004300   05 FILLER                   PIC X(20) VALUE 'let me'.
004400   05 FILLER                   PIC X(20) VALUE 'okay'.
004500   05 FILLER                   PIC X(20) VALUE 'alright'.
004600   05 FILLER                   PIC X(20) VALUE 'good/great'.
004700   05 FILLER                   PIC X(20) VALUE 'is not/are not'.
004800   05 FILLER                   PIC X(20) VALUE 'goodbye'.
004900   05 FILLER                   PIC X(20) VALUE 'yes'.
005000   05 FILLER                   PIC X(20) VALUE 'yes'.
005100   05 FILLER                   PIC X(20) VALUE 'you/yes'.
005200   05 FILLER                   PIC X(20) VALUE 'yes'.
005300   05 FILLER                   PIC X(20) VALUE SPACE.
005400*
005500 01 WRD-VERIFY-LOAD.
005600   05 FILLER                   PIC X(1) VALUE 'N'.
005700   05 FILLER                   PIC X(1) VALUE 'N'.
005800   05 FILLER                   PIC X(1) VALUE 'N'.
005900   05 FILLER                   PIC X(1) VALUE 'N'.
006000   05 FILLER                   PIC X(1) VALUE 'N'.
006100   05 FILLER                   PIC X(1) VALUE 'N'.
006200   05 FILLER                   PIC X(1) VALUE 'Y'.
006300   05 FILLER                   PIC X(1) VALUE 'N'.
006400   05 FILLER                   PIC X(1) VALUE 'N'.
006500   05 FILLER                   PIC X(1) VALUE 'Y'.
006600   05 FILLER                   PIC X(1) VALUE 'N'.
006700   05 FILLER                   PIC X(1) VALUE 'N'.
006800   05 FILLER                   PIC X(1) VALUE 'N'.
006900   05 FILLER                   PIC X(1) VALUE 'N'.
007000   05 FILLER                   PIC X(1) VALUE 'N'.
007100*
007200 01 WRD-EXCUSE-LOAD.
007300   05 FILLER                   PIC X(1) VALUE 'N'.
007400   05 FILLER                   PIC X(1) VALUE 'N'.
007500   05 FILLER                   PIC X(1) VALUE 'N'.
007600   05 FILLER                   PIC X(1) VALUE 'N'.
007700   05 FILLER                   PIC X(1) VALUE 'N'.
007800   05 FILLER                   PIC X(1) VALUE 'N'.
007900   05 FILLER                   PIC X(1) VALUE 'N'.
008000   05 FILLER                   PIC X(1) VALUE 'N'.
008100   05 FILLER                   PIC X(1) VALUE 'N'.
008200   05 FILLER                   PIC X(1) VALUE 'N'.
008300   05 FILLER                   PIC X(1) VALUE 'Y'.
008400   05 FILLER                   PIC X(1) VALUE 'Y'.
008500   05 FILLER                   PIC X(1) VALUE 'Y'.
008600   05 FILLER                   PIC X(1) VALUE 'Y'.
008700   05 FILLER                   PIC X(1) VALUE 'N'.
008800*
008900 01 WRD-WORD-TABLE REDEFINES WRD-WORD-LOAD.
009000   05 WRD-WORD                 OCCURS 15 TIMES PIC X(12).
009100 01 WRD-PROPER-TABLE REDEFINES WRD-PROPER-LOAD.
009200   05 WRD-PROPER               OCCURS 15 TIMES PIC X(20).
009300 01 WRD-VERIFY-TABLE REDEFINES WRD-VERIFY-LOAD.
009400   05 WRD-VERIFY-FLAG          OCCURS 15 TIMES PIC X(1).
009500     88 WRD-NEEDS-VERIFY          VALUE 'Y'.
009600 01 WRD-EXCUSE-TABLE REDEFINES WRD-EXCUSE-LOAD.
009700   05 WRD-EXCUSE-FLAG          OCCURS 15 TIMES PIC X(1).
009800     88 WRD-QUESTION-EXCUSED      VALUE 'Y'.
009900*
010000 01 WRD-BASIC-TOT                 PIC 9(3) COMP VALUE 9.
010100 01 WRD-FULL-TOT                 PIC 9(3) COMP VALUE 15.
