000100******************************************************************
000200* X70MCR                                                         *
000300* **++ AREA RISULTATO STANDARD PER LE ROUTINE DEL SUITE X70      *
000400*      (result/description area passed back by every CALLed     *
000500*      subroutine in the slang-evaluation suite)                 *
000600*------------------------------------------------------------------
000700* 1998-11-02 RSO  TKT#4401  ORIGINAL - LIFTED FROM THE X60MCR     *
000800*                 SHAPE SO X70SCAN COULD RETURN ERRORS THE SAME  *
000900*                 WAY X60D002 DOES.                              *
001000* 2003-06-18 MPK  TKT#5170  ADDED MR-CALL-ID SO A DRIVER CAN      *
001100*                 STAMP WHICH CALL BLEW UP WITHOUT PARSING        *
001200*                 MR-DESCRIPTION.                                *
001300******************************************************************
001400 01 MR.
001500   03 MR-RESULT                 PIC 9(4) COMP.
001600     88 MR-OK                      VALUE ZERO.
001700   03 MR-CALL-ID                 PIC 9(9).
001800   03 MR-POSITION                PIC X(50).
001900   03 MR-DESCRIPTION             PIC X(80).
001950   03 FILLER                    PIC X(4).
