      CBL OPT(2)
000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     X70V01.
000300 AUTHOR.         D MAXWELL.
000400 INSTALLATION.   CUSTOMER CONTACT QA - BATCH SYSTEMS.
000500 DATE-WRITTEN.   02/14/2011.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL QA USE ONLY.
000800*************************************************************************
000900* X70V01                                                                *
001000* **++ verifica incrociata del gergo (generic cross-verification       *
001100*      report).  Walks the primary transcript store in ascending       *
001200*      CALL-ID order and, for every word on the verification list      *
001300*      (normally bye-bye and all righty, or a single caller-named       *
001400*      word), checks whether the primary agent lines' occurrences of    *
001500*      that word are backed up by the independent secondary             *
001600*      transcription of the same call.  Unlike X70B01/X70B02 this       *
001700*      program writes no evaluation record - it only accumulates and    *
001800*      prints the IN-PRIMARY/IN-BOTH/ONLY-IN-PRIMARY agreement totals    *
001900*      the QA steering committee asked for when the second transcription*
002000*      source came online.                                              *
002100*-------------------------------------------------------------------------
002200* CHANGE LOG                                                            *
002300*-------------------------------------------------------------------------
002400* 2011-02-14 DLM  TKT#5790  ORIGINAL - BUILT AGAINST THE SAME PRIMARY/   *
002500*                 SECONDARY STORES AND X70SCAN ROUTINE X70B02 USES, SO   *
002600*                 QA COULD SEE WHY A GIVEN BYE-BYE OR ALL RIGHTY DID OR  *
002700*                 DID NOT COUNT WITHOUT RERUNNING X70B02 IN DEBUG.       *
002800* 2011-03-01 DLM  TKT#5802  SPLIT THE SECONDARY-CALL LOOKUP AND WORD-    *
002900*                 SCAN PARAGRAPHS OUT SO X70V02 COULD COPY THE SAME      *
003000*                 SHAPE FOR THE BYE-BYE-ONLY REPORT.                    *
003100* 2012-08-06 MPK  TKT#5930  SECONDARY TABLE WAS CAPTURING ONLY THE LAST  *
003200*                 FIVE AGENT LINES PER CALL (COPIED FROM X70B02) - RAISED*
003300*                 TO THE FULL AGENT-LINE SET SO NON-BYE-BYE WORDS ARE    *
003400*                 NOT MISSED WHEN THEY FALL EARLIER IN A LONG CALL.      *
003500* 2014-02-10 DLM  TKT#6080  CONFIRMED NO IN-LINE PERFORM/END-PERFORM AND *
003600*                 NO INTRINSIC FUNCTIONS ON THIS PROGRAM - WRITTEN       *
003700*                 CLEAN THE FIRST TIME SINCE IT CAME AFTER THE X70B01/   *
003800*                 X70B02 CODE REVIEW THAT FLAGGED BOTH.                  *
003900* 2016-05-19 DLM  TKT#6240  ADDED THE SINGLE-CALL/SINGLE-WORD RUN MODE   *
004000*                 (0700-RUN-SINGLE-CALL-MODE) SO A QA ANALYST COULD      *
004100*                 CHECK ONE DISPUTED CALL WITHOUT WAITING ON A FULL RUN. *
004200*************************************************************************
004300 ENVIRONMENT DIVISION.
004400*
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.    IBM-370.
004700 OBJECT-COMPUTER.    IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT PRI-TRANSCRIPTS     ASSIGN TO PRITRAN
005400                               FILE STATUS IS PRI-FS.
005500     SELECT SEC-TRANSCRIPTS     ASSIGN TO SECTRAN
005600                               FILE STATUS IS SEC-FS.
005700*
005800 DATA DIVISION.
005900*
006000 FILE SECTION.
006100*
006200 FD  PRI-TRANSCRIPTS
006300     RECORDING F
006400     LABEL RECORDS STANDARD.
006500 COPY X70TRN REPLACING ==:X:== BY ==P==.
006600*
006700 FD  SEC-TRANSCRIPTS
006800     RECORDING F
006900     LABEL RECORDS STANDARD.
007000 COPY X70TRN REPLACING ==:X:== BY ==S==.
007100*
007200 WORKING-STORAGE SECTION.
007300*
007400 01 WS-FILE-STATUSES.
007500   03 PRI-FS                   PIC XX.
007600     88 PRI-OK                    VALUE '00'.
007700     88 PRI-EOF                   VALUE '10'.
007800   03 SEC-FS                   PIC XX.
007900     88 SEC-OK                    VALUE '00'.
008000     88 SEC-EOF                   VALUE '10'.
008100     88 SEC-NOT-FOUND              VALUE '35'.
008200   03 FILLER                   PIC X(4) VALUE SPACE.
008300*
008400 01 WS-RUN-COUNTERS.
008500* XVF-TOTAL-CHECKED (below, in XVF) carries the "calls checked" count -
008600* this group is only the loop-control copy the MAIN paragraph tests
008700   03 WS-CALLS-PROCESSED           PIC 9(7) COMP VALUE ZERO.
008800   03 FILLER                   PIC X(4) VALUE SPACE.
008900*
009000 01 CALL-LINE-AREA.
009100   03 CALL-CALL-ID              PIC 9(9).
009200   03 CALL-HUMAN-GRADE          PIC X(3).
009300   03 CALL-FOUND-SW             PIC X   VALUE 'N'.
009400     88 CALL-WAS-FOUND             VALUE 'Y'.
009500   03 CALL-LINE-TOT             PIC 9(3) COMP VALUE ZERO.
009600   03 CALL-LINE-TB.
009700     05 CALL-LINE OCCURS 0 TO 200 TIMES
009800               DEPENDING ON CALL-LINE-TOT
009900               INDEXED BY CALL-LINE-IDX.
010000       10 CALL-LINE-TIMESTAMP   PIC X(12).
010100       10 CALL-LINE-SPEAKER     PIC X(10).
010200       10 CALL-LINE-TEXT        PIC X(200).
010300       10 FILLER                PIC X(4).
010400   03 FILLER                   PIC X(4) VALUE SPACE.
010500*
010600 01 AGT-LINE-AREA.
010700* the subset of CALL-LINE-TB that belongs to the agent - the only lines
010800* any word check below ever scans
010900   03 AGT-LINE-TOT              PIC 9(3) COMP VALUE ZERO.
011000   03 AGT-LINE-TB.
011100     05 AGT-LINE OCCURS 0 TO 200 TIMES
011200               DEPENDING ON AGT-LINE-TOT
011300               INDEXED BY AGT-LINE-IDX.
011400       10 AGT-TIMESTAMP         PIC X(12).
011500       10 AGT-TEXT               PIC X(200).
011600       10 FILLER                 PIC X(4).
011700   03 FILLER                   PIC X(4) VALUE SPACE.
011800*
011900 01 SEC-CALL-TABLE.
012000* every secondary call-id seen by 0170-LOAD-SECONDARY-TABLE, with the
012100* full agent-line set of that call's verification transcript (TKT#5930 -
012200* raised from a last-5-only ring once non-bye-bye words joined the list).
012300* outer occurrence ceiling trimmed from the 5000 X70B02 uses for its
012400* much smaller last-5-only entries, since each entry here is far bigger
012500   03 SEC-CALL-TOT               PIC 9(5) COMP VALUE ZERO.
012600   03 SEC-CALL-TB.
012700     05 SEC-CALL-EL OCCURS 0 TO 3000 TIMES
012800                    DEPENDING ON SEC-CALL-TOT
012900                    INDEXED BY SEC-CALL-IDX.
013000       10 SEC-CALL-ID            PIC 9(9).
013100       10 SEC-AGT-TOT            PIC 9(3) COMP VALUE ZERO.
013200       10 SEC-AGT-LINE-TB.
013300         15 SEC-AGT-LINE OCCURS 200 TIMES.
013400           20 SEC-AGT-TIMESTAMP  PIC X(12).
013500           20 SEC-AGT-TEXT        PIC X(200).
013600           20 FILLER              PIC X(4).
013700       10 FILLER                 PIC X(4).
013800   03 FILLER                   PIC X(4) VALUE SPACE.
013900*
014000 01 SEC-CUR-BUFFER.
014100* scratch agent-line list for whichever secondary call 0172 is currently
014200* grouping, committed to SEC-CALL-TB on the next header (or at EOF)
014300   03 SEC-CUR-CALL-ID            PIC 9(9).
014400   03 SEC-CUR-TOT                PIC 9(3) COMP VALUE ZERO.
014500   03 SEC-CUR-TB.
014600     05 SEC-CUR-LINE OCCURS 200 TIMES.
014700       10 SEC-CUR-TIMESTAMP       PIC X(12).
014800       10 SEC-CUR-TEXT             PIC X(200).
014900       10 FILLER                   PIC X(4).
015000   03 FILLER                   PIC X(4) VALUE SPACE.
015100*
015200 01 WS-PRIMARY-MATCH-TB.
015300* this word's matches against the CURRENT call's agent lines (or its
015400* last five, when WK-LAST5-SW is on) - copied out of SCNO immediately
015500* after each CALL to X70SCAN, same discipline X70B02 uses (TKT#6151)
015600   03 WS-PMT-TOT                 PIC 9(3) COMP VALUE ZERO.
015700   03 WS-PMT-TB.
015800     05 WS-PMT-EL OCCURS 0 TO 50 TIMES
015900                  DEPENDING ON WS-PMT-TOT
016000                  INDEXED BY WS-PMT-IDX.
016100       10 WS-PMT-TIMESTAMP        PIC X(12).
016200       10 WS-PMT-CONTEXT          PIC X(35).
016300       10 WS-PMT-AGT-IDX          PIC 9(3) COMP.
016400       10 FILLER                  PIC X(4).
016500   03 FILLER                   PIC X(4) VALUE SPACE.
016600*
016700 01 WS-SECONDARY-MATCH-TB.
016800   03 WS-SMT-TOT                 PIC 9(3) COMP VALUE ZERO.
016900   03 WS-SMT-TB.
017000     05 WS-SMT-EL OCCURS 0 TO 50 TIMES
017100                  DEPENDING ON WS-SMT-TOT
017200                  INDEXED BY WS-SMT-IDX.
017300       10 WS-SMT-TIMESTAMP        PIC X(12).
017400       10 WS-SMT-CONTEXT          PIC X(35).
017500       10 FILLER                  PIC X(4).
017600   03 FILLER                   PIC X(4) VALUE SPACE.
017700*
017800 01 WS-SWITCHES.
017900   03 WK-IS-AGENT-SW            PIC X   VALUE 'N'.
018000     88 WK-IS-AGENT                 VALUE 'Y'.
018100   03 WK-SEC-IS-AGENT-SW        PIC X   VALUE 'N'.
018200     88 WK-SEC-IS-AGENT             VALUE 'Y'.
018300   03 WK-SEC-CALL-OPEN-SW       PIC X   VALUE 'N'.
018400   03 WK-LAST5-SW                PIC X   VALUE 'N'.
018500   03 WK-SEC-ABSENT-SW           PIC X   VALUE 'N'.
018600   03 FILLER                   PIC X(4) VALUE SPACE.
018700*
018800 01 WS-MISC.
018900   03 WS-IDX                    PIC 9(3) COMP VALUE ZERO.
019000   03 WK-CHK-POS                PIC 9(2) COMP VALUE ZERO.
019100   03 WK-SEC-LN-IDX              PIC 9(3) COMP VALUE ZERO.
019200   03 WK-CHECK-WORD              PIC X(12).
019300   03 WK-SCAN-FROM                PIC 9(3) COMP VALUE ZERO.
019400   03 WK-SURR-FROM                PIC 9(3) COMP VALUE ZERO.
019500   03 WK-SURR-TO                  PIC 9(3) COMP VALUE ZERO.
019600   03 WK-SURR-IDX                 PIC 9(3) COMP VALUE ZERO.
019700   03 WK-DIV-QUOT                 PIC 9(5) COMP VALUE ZERO.
019800   03 WK-DIV-REM                  PIC 9(3) COMP VALUE ZERO.
019900   03 WS-IDX-N                    PIC 9(3)       VALUE ZERO.
020000   03 WS-IDX-X REDEFINES WS-IDX-N PIC X(3).
020100   03 WK-SCAN-FROM-N              PIC 9(3)       VALUE ZERO.
020200   03 WK-SCAN-FROM-X REDEFINES WK-SCAN-FROM-N PIC X(3).
020300   03 WK-DIV-REM-N                PIC 9(3)       VALUE ZERO.
020400   03 WK-DIV-REM-X REDEFINES WK-DIV-REM-N PIC X(3).
020500   03 FILLER                   PIC X(4) VALUE SPACE.
020600*
020700 COPY X70MODE.
020800 COPY X70SCNI.
020900 COPY X70SCNO.
021000 COPY X70WRD.
021100 COPY X70MCR.
021200 COPY X70XVF.
021300*
021400*************************************************************************
021500 PROCEDURE DIVISION.
021600*
021700 MAIN.
021800     DISPLAY ' ************** X70V01 START **************'.
021900*
022000* this shop's operators flip RUN-MODE-AREA below (or the program is
022100* recompiled for an ad hoc run) rather than parse a PARM string here -
022200* see X70MODE for the switches this paragraph sets
022300     PERFORM 0050-SET-RUN-MODE-DEFAULTS.
022400     PERFORM 0060-BUILD-CHECK-WORD-LIST.
022500     PERFORM 0170-LOAD-SECONDARY-TABLE.
022600*
022700     IF RUN-SINGLE-CALL-MODE
022800        PERFORM 0700-RUN-SINGLE-CALL-MODE
022900     ELSE
023000        PERFORM 0200-OPEN-PRIMARY.
023100        PERFORM 0250-PRINT-RUN-HEADER.
023200        PERFORM 0260-READ-PRIMARY-RECORD.
023300        PERFORM 0280-PROCESS-NEXT-CALL
023400           UNTIL PRI-EOF
023500           OR (RUN-LIMIT NOT EQUAL ZERO
023600               AND WS-CALLS-PROCESSED NOT LESS RUN-LIMIT)
023700        PERFORM 0900-CLOSE-PRIMARY.
023800        PERFORM 0950-PRINT-FINAL-SUMMARY
023900     END-IF.
024000*
024100     DISPLAY ' *************** X70V01 END ***************'.
024200     GOBACK.
024300*
024400 0050-SET-RUN-MODE-DEFAULTS.
024500* default production run: full pass over the primary store, no cap,
024600* not restricted to one call
024700     SET RUN-MODE-FULL            TO TRUE.
024800     MOVE ZERO                    TO RUN-LIMIT.
024900     MOVE 'N'                     TO RUN-SINGLE-CALL-SWITCH.
025000     MOVE ZERO                    TO RUN-SINGLE-CALL-ID.
025100     MOVE 'N'                     TO RUN-SINGLE-WORD-SWITCH.
025200     MOVE SPACE                   TO RUN-SINGLE-WORD-TEXT.
025300*
025400 0060-BUILD-CHECK-WORD-LIST.
025500* the default list is every word X70WRD flags as needing
025600* confirmation (bye-bye, all righty); an operator-supplied single word
025700* overrides the default entirely, default list or not (TKT#6240)
025800     MOVE ZERO                    TO XVF-WORD-TOT.
025900     MOVE ZERO                    TO XVF-TOTAL-CHECKED.
026000     IF RUN-SINGLE-WORD-GIVEN
026100        ADD 1                     TO XVF-WORD-TOT
026200        MOVE RUN-SINGLE-WORD-TEXT  TO XVF-WORD (XVF-WORD-TOT)
026300     ELSE
026400        PERFORM 0065-ADD-WORD-IF-VERIFY
026500           VARYING WS-IDX FROM 1 BY 1
026600           UNTIL WS-IDX GREATER WRD-FULL-TOT
026700     END-IF.
026800*
026900 0065-ADD-WORD-IF-VERIFY.
027000     IF WRD-NEEDS-VERIFY (WS-IDX) AND XVF-WORD-TOT LESS 15
027100        ADD 1                     TO XVF-WORD-TOT
027200        MOVE WRD-WORD (WS-IDX)    TO XVF-WORD (XVF-WORD-TOT)
027300     END-IF.
027400*
027500 0170-LOAD-SECONDARY-TABLE.
027600* builds the secondary-call lookup table once, up front, instead of
027700* re-opening SECTRAN once per primary call or per word checked
027800     OPEN INPUT SEC-TRANSCRIPTS.
027900     IF SEC-NOT-FOUND
028000*       no secondary transcript file on this system - every call's
028100*       secondary is treated as absent by 0442 below
028200        CONTINUE
028300     ELSE
028400        IF NOT SEC-OK
028500           DISPLAY 'SECONDARY TRANSCRIPTS OPEN ERROR - FS: ' SEC-FS
028600           PERFORM 9900-ABEND-RUN
028700        END-IF
028800        MOVE 'N'                  TO WK-SEC-CALL-OPEN-SW
028900        PERFORM 0271-READ-SECONDARY-RECORD
029000        PERFORM 0172-GROUP-ONE-SECONDARY-REC UNTIL SEC-EOF
029100        IF WK-SEC-CALL-OPEN-SW EQUAL 'Y'
029200           PERFORM 0179-COMMIT-SECONDARY-CALL
029300        END-IF
029400        CLOSE SEC-TRANSCRIPTS
029500     END-IF.
029600*
029700 0172-GROUP-ONE-SECONDARY-REC.
029800     IF S-HEADER-RECORD
029900        IF WK-SEC-CALL-OPEN-SW EQUAL 'Y'
030000           PERFORM 0179-COMMIT-SECONDARY-CALL
030100        END-IF
030200        MOVE S-CALL-ID             TO SEC-CUR-CALL-ID
030300        MOVE ZERO                  TO SEC-CUR-TOT
030400        MOVE 'Y'                   TO WK-SEC-CALL-OPEN-SW
030500     ELSE
030600        PERFORM 0173-CHECK-SECONDARY-SPEAKER
030700        IF WK-SEC-IS-AGENT
030800           PERFORM 0174-APPEND-SECONDARY-AGENT-LINE
030900        END-IF
031000     END-IF.
031100     PERFORM 0271-READ-SECONDARY-RECORD.
031200*
031300 0173-CHECK-SECONDARY-SPEAKER.
031400     MOVE 'N'                     TO WK-SEC-IS-AGENT-SW.
031500     PERFORM 0176-TEST-ONE-SEC-SPEAKER-POS
031600        VARYING WK-CHK-POS FROM 1 BY 1 UNTIL WK-CHK-POS GREATER 5.
031700*
031800 0174-APPEND-SECONDARY-AGENT-LINE.
031900     IF SEC-CUR-TOT LESS 200
032000        ADD 1                     TO SEC-CUR-TOT
032100        MOVE S-TIMESTAMP          TO SEC-CUR-TIMESTAMP (SEC-CUR-TOT)
032200        MOVE S-LINE-TEXT          TO SEC-CUR-TEXT (SEC-CUR-TOT)
032300     END-IF.
032400*
032500 0176-TEST-ONE-SEC-SPEAKER-POS.
032600     IF S-SPEAKER (WK-CHK-POS:6) EQUAL 'AGENT:'
032700        MOVE 'Y'                  TO WK-SEC-IS-AGENT-SW
032800     END-IF.
032900*
033000 0179-COMMIT-SECONDARY-CALL.
033100     IF SEC-CALL-TOT LESS 3000
033200        ADD 1                     TO SEC-CALL-TOT
033300        MOVE SEC-CUR-CALL-ID      TO SEC-CALL-ID (SEC-CALL-TOT)
033400        MOVE SEC-CUR-TOT          TO SEC-AGT-TOT (SEC-CALL-TOT)
033500        PERFORM 0178-COPY-ONE-SEC-AGENT-LINE
033600           VARYING WK-SEC-LN-IDX FROM 1 BY 1
033700           UNTIL WK-SEC-LN-IDX GREATER SEC-CUR-TOT
033800     END-IF.
033900*
034000 0178-COPY-ONE-SEC-AGENT-LINE.
034100     MOVE SEC-CUR-TIMESTAMP (WK-SEC-LN-IDX)
034200               TO SEC-AGT-TIMESTAMP (SEC-CALL-TOT, WK-SEC-LN-IDX).
034300     MOVE SEC-CUR-TEXT (WK-SEC-LN-IDX)
034400               TO SEC-AGT-TEXT (SEC-CALL-TOT, WK-SEC-LN-IDX).
034500*
034600 0200-OPEN-PRIMARY.
034700     OPEN INPUT PRI-TRANSCRIPTS.
034800     IF NOT PRI-OK
034900        DISPLAY 'PRIMARY TRANSCRIPTS OPEN ERROR - FS: ' PRI-FS
035000        PERFORM 9900-ABEND-RUN
035100     END-IF.
035200*
035300 0250-PRINT-RUN-HEADER.
035400     DISPLAY '---------------------------------------------'.
035500     EVALUATE TRUE
035600        WHEN RUN-MODE-TEST    DISPLAY 'RUN MODE.......: TEST'
035700        WHEN RUN-MODE-LIMITED DISPLAY 'RUN MODE.......: LIMITED'
035800        WHEN RUN-MODE-FULL    DISPLAY 'RUN MODE.......: FULL'
035900     END-EVALUATE.
036000     DISPLAY 'BATCH SIZE.....: ' RUN-LIMIT.
036100     DISPLAY 'WORDS CHECKED..: ' XVF-WORD-TOT.
036200     PERFORM 0255-PRINT-ONE-CHECK-WORD
036300        VARYING XVF-IDX FROM 1 BY 1 UNTIL XVF-IDX GREATER XVF-WORD-TOT.
036400     DISPLAY 'SECONDARY CALLS: ' SEC-CALL-TOT.
036500     DISPLAY '---------------------------------------------'.
036600*
036700 0255-PRINT-ONE-CHECK-WORD.
036800     DISPLAY '   - ' XVF-WORD (XVF-IDX).
036900*
037000 0260-READ-PRIMARY-RECORD.
037100     READ PRI-TRANSCRIPTS.
037200     IF NOT PRI-OK AND NOT PRI-EOF
037300        DISPLAY 'PRIMARY TRANSCRIPTS READ ERROR - FS: ' PRI-FS
037400        PERFORM 9900-ABEND-RUN
037500     END-IF.
037600*
037700 0271-READ-SECONDARY-RECORD.
037800     READ SEC-TRANSCRIPTS.
037900     IF NOT SEC-OK AND NOT SEC-EOF
038000        DISPLAY 'SECONDARY TRANSCRIPTS READ ERROR - FS: ' SEC-FS
038100        PERFORM 9900-ABEND-RUN
038200     END-IF.
038300*
038400 0280-PROCESS-NEXT-CALL.
038500     PERFORM 0300-READ-AND-GROUP-NEXT-CALL.
038600     PERFORM 0400-PROCESS-ONE-CALL.
038700*
038800 0300-READ-AND-GROUP-NEXT-CALL.
038900     MOVE P-CALL-ID                TO CALL-CALL-ID.
039000     MOVE P-HUMAN-GRADE            TO CALL-HUMAN-GRADE.
039100     MOVE ZERO                     TO CALL-LINE-TOT.
039200     PERFORM 0260-READ-PRIMARY-RECORD.
039300     PERFORM 0310-CAPTURE-ONE-LINE
039400        UNTIL PRI-EOF OR P-HEADER-RECORD.
039500*
039600 0310-CAPTURE-ONE-LINE.
039700     IF CALL-LINE-TOT LESS 200
039800        ADD 1                      TO CALL-LINE-TOT
039900        MOVE P-TIMESTAMP           TO CALL-LINE-TIMESTAMP (CALL-LINE-TOT)
040000        MOVE P-SPEAKER             TO CALL-LINE-SPEAKER (CALL-LINE-TOT)
040100        MOVE P-LINE-TEXT           TO CALL-LINE-TEXT (CALL-LINE-TOT)
040200     END-IF.
040300     PERFORM 0260-READ-PRIMARY-RECORD.
040400*
040500 0400-PROCESS-ONE-CALL.
040600     IF CALL-LINE-TOT EQUAL ZERO
040700*       empty transcript - not a checkable call, and not counted
040800        CONTINUE
040900     ELSE
041000        DISPLAY '-----------------------------------------'
041100        DISPLAY 'Checking call_id: ' CALL-CALL-ID
041200        PERFORM 0410-EXTRACT-AGENT-LINES
041300        PERFORM 0430-CHECK-ONE-WORD
041400           VARYING XVF-IDX FROM 1 BY 1
041500           UNTIL XVF-IDX GREATER XVF-WORD-TOT
041600        ADD 1                      TO WS-CALLS-PROCESSED
041700        ADD 1                      TO XVF-TOTAL-CHECKED
041800        PERFORM 0290-PRINT-PROGRESS-IF-DUE
041900     END-IF.
042000*
042100 0410-EXTRACT-AGENT-LINES.
042200     MOVE ZERO                     TO AGT-LINE-TOT.
042300     PERFORM 0415-EXTRACT-ONE-LINE
042400        VARYING CALL-LINE-IDX FROM 1 BY 1
042500        UNTIL CALL-LINE-IDX GREATER CALL-LINE-TOT.
042600*
042700 0415-EXTRACT-ONE-LINE.
042800     PERFORM 0417-CHECK-LINE-SPEAKER-IS-AGENT.
042900     IF WK-IS-AGENT AND AGT-LINE-TOT LESS 200
043000        ADD 1                      TO AGT-LINE-TOT
043100        MOVE CALL-LINE-TIMESTAMP (CALL-LINE-IDX)
043200                  TO AGT-TIMESTAMP (AGT-LINE-TOT)
043300        MOVE CALL-LINE-TEXT (CALL-LINE-IDX)
043400                  TO AGT-TEXT (AGT-LINE-TOT)
043500     END-IF.
043600*
043700 0417-CHECK-LINE-SPEAKER-IS-AGENT.
043800* the line belongs to the agent iff the speaker tag contains the
043900* literal substring AGENT: (exact case)
044000     MOVE 'N'                      TO WK-IS-AGENT-SW.
044100     PERFORM 0419-TEST-ONE-AGT-SPEAKER-POS
044200        VARYING WK-CHK-POS FROM 1 BY 1 UNTIL WK-CHK-POS GREATER 5.
044300*
044400 0419-TEST-ONE-AGT-SPEAKER-POS.
044500     IF CALL-LINE-SPEAKER (CALL-LINE-IDX) (WK-CHK-POS:6) EQUAL 'AGENT:'
044600        MOVE 'Y'                   TO WK-IS-AGENT-SW
044700     END-IF.
044800*
044900 0430-CHECK-ONE-WORD.
045000     MOVE XVF-WORD (XVF-IDX)        TO WK-CHECK-WORD.
045100     PERFORM 0432-DETERMINE-LAST5-RESTRICTION.
045200     PERFORM 0434-SCAN-PRIMARY-FOR-WORD.
045300     IF WS-PMT-TOT GREATER ZERO
045400        ADD 1                      TO XVF-IN-PRIMARY (XVF-IDX)
045500        PERFORM 0440-PROCESS-WORD-RESULT
045600     END-IF.
045700*
045800 0432-DETERMINE-LAST5-RESTRICTION.
045900* the last-5 restriction is keyed on the word text, not the list
046000* position, so a single caller-selected word gets it too when it is
046100* literally bye-bye
046200     MOVE 'N'                      TO WK-LAST5-SW.
046300     IF WK-CHECK-WORD EQUAL 'bye-bye'
046400        MOVE 'Y'                   TO WK-LAST5-SW
046500     END-IF.
046600*
046700 0434-SCAN-PRIMARY-FOR-WORD.
046800     MOVE ZERO                     TO WS-PMT-TOT.
046900     MOVE 1                        TO WK-SCAN-FROM.
047000     IF WK-LAST5-SW EQUAL 'Y' AND AGT-LINE-TOT GREATER 5
047100        COMPUTE WK-SCAN-FROM = AGT-LINE-TOT - 4
047200     END-IF.
047300     PERFORM 0436-SCAN-ONE-PRIMARY-LINE
047400        VARYING AGT-LINE-IDX FROM WK-SCAN-FROM BY 1
047500        UNTIL AGT-LINE-IDX GREATER AGT-LINE-TOT.
047600*
047700 0436-SCAN-ONE-PRIMARY-LINE.
047800     MOVE AGT-TEXT (AGT-LINE-IDX)       TO SCN-UTTERANCE.
047900     MOVE AGT-TIMESTAMP (AGT-LINE-IDX)  TO SCN-TIMESTAMP.
048000     SET SCN-SCAN-ONE-WORD              TO TRUE.
048100     MOVE WK-CHECK-WORD                 TO SCN-SINGLE-WORD.
048200     CALL 'X70SCAN' USING SCNI SCNO WRD-WORD-LOAD
048300                          WRD-PROPER-LOAD MR.
048400     PERFORM 0438-COPY-ONE-PRIMARY-MATCH
048500        VARYING SCN-MATCH-IDX FROM 1 BY 1
048600        UNTIL SCN-MATCH-IDX GREATER SCN-MATCH-TOT.
048700*
048800 0438-COPY-ONE-PRIMARY-MATCH.
048900     IF WS-PMT-TOT LESS 50
049000        ADD 1                      TO WS-PMT-TOT
049100        MOVE SCN-MATCH-TIMESTAMP (SCN-MATCH-IDX)
049200                  TO WS-PMT-TIMESTAMP (WS-PMT-TOT)
049300        MOVE SCN-MATCH-CONTEXT (SCN-MATCH-IDX)
049400                  TO WS-PMT-CONTEXT (WS-PMT-TOT)
049500        MOVE AGT-LINE-IDX            TO WS-PMT-AGT-IDX (WS-PMT-TOT)
049600     END-IF.
049700*
049800 0440-PROCESS-WORD-RESULT.
049900     PERFORM 0442-SCAN-SECONDARY-FOR-WORD.
050000     EVALUATE TRUE
050100        WHEN WK-SEC-ABSENT-SW EQUAL 'Y'
050200           PERFORM 0470-PRINT-SECONDARY-MISSING-WARNING
050300        WHEN WS-SMT-TOT GREATER ZERO
050400           ADD 1                   TO XVF-IN-BOTH (XVF-IDX)
050500           PERFORM 0450-PRINT-CONFIRMED-MATCH
050600        WHEN OTHER
050700           ADD 1                   TO XVF-ONLY-IN-PRIMARY (XVF-IDX)
050800           PERFORM 0460-PRINT-FALSE-POSITIVE
050900     END-EVALUATE.
051000*
051100 0442-SCAN-SECONDARY-FOR-WORD.
051200     MOVE ZERO                     TO WS-SMT-TOT.
051300     MOVE 'N'                      TO WK-SEC-ABSENT-SW.
051400     PERFORM 0443-FIND-SECONDARY-CALL
051500        VARYING SEC-CALL-IDX FROM 1 BY 1
051600        UNTIL SEC-CALL-IDX GREATER SEC-CALL-TOT
051700        OR SEC-CALL-ID (SEC-CALL-IDX) EQUAL CALL-CALL-ID.
051800     IF SEC-CALL-IDX GREATER SEC-CALL-TOT
051900        MOVE 'Y'                   TO WK-SEC-ABSENT-SW
052000     ELSE
052100        MOVE 1                     TO WK-SCAN-FROM
052200        IF WK-LAST5-SW EQUAL 'Y'
052300           AND SEC-AGT-TOT (SEC-CALL-IDX) GREATER 5
052400           COMPUTE WK-SCAN-FROM = SEC-AGT-TOT (SEC-CALL-IDX) - 4
052500        END-IF
052600        PERFORM 0444-SCAN-ONE-SECONDARY-LINE
052700           VARYING WK-SEC-LN-IDX FROM WK-SCAN-FROM BY 1
052800           UNTIL WK-SEC-LN-IDX GREATER SEC-AGT-TOT (SEC-CALL-IDX)
052900     END-IF.
053000*
053100 0443-FIND-SECONDARY-CALL.
053200* body intentionally empty - exists only so the secondary-call lookup
053300* above has a paragraph to hang its VARYING/UNTIL on
053400     CONTINUE.
053500*
053600 0444-SCAN-ONE-SECONDARY-LINE.
053700     MOVE SEC-AGT-TEXT (SEC-CALL-IDX, WK-SEC-LN-IDX)
053800               TO SCN-UTTERANCE.
053900     MOVE SEC-AGT-TIMESTAMP (SEC-CALL-IDX, WK-SEC-LN-IDX)
054000               TO SCN-TIMESTAMP.
054100     SET SCN-SCAN-ONE-WORD              TO TRUE.
054200     MOVE WK-CHECK-WORD                 TO SCN-SINGLE-WORD.
054300     CALL 'X70SCAN' USING SCNI SCNO WRD-WORD-LOAD
054400                          WRD-PROPER-LOAD MR.
054500     PERFORM 0446-COPY-ONE-SECONDARY-MATCH
054600        VARYING SCN-MATCH-IDX FROM 1 BY 1
054700        UNTIL SCN-MATCH-IDX GREATER SCN-MATCH-TOT.
054800*
054900 0446-COPY-ONE-SECONDARY-MATCH.
055000     IF WS-SMT-TOT LESS 50
055100        ADD 1                      TO WS-SMT-TOT
055200        MOVE SCN-MATCH-TIMESTAMP (SCN-MATCH-IDX)
055300                  TO WS-SMT-TIMESTAMP (WS-SMT-TOT)
055400        MOVE SCN-MATCH-CONTEXT (SCN-MATCH-IDX)
055500                  TO WS-SMT-CONTEXT (WS-SMT-TOT)
055600     END-IF.
055700*
055800 0450-PRINT-CONFIRMED-MATCH.
055900     DISPLAY '  CONFIRMED: CALL ' CALL-CALL-ID
056000             ' WORD ''' WK-CHECK-WORD ''''.
056100     PERFORM 0452-PRINT-ONE-PRIMARY-PAIR
056200        VARYING WS-PMT-IDX FROM 1 BY 1
056300        UNTIL WS-PMT-IDX GREATER WS-PMT-TOT.
056400     PERFORM 0453-PRINT-ONE-SECONDARY-PAIR
056500        VARYING WS-SMT-IDX FROM 1 BY 1
056600        UNTIL WS-SMT-IDX GREATER WS-SMT-TOT.
056700*
056800 0452-PRINT-ONE-PRIMARY-PAIR.
056900     DISPLAY '    PRIMARY...: ' WS-PMT-TIMESTAMP (WS-PMT-IDX)
057000             ' ''' WS-PMT-CONTEXT (WS-PMT-IDX) ''''.
057100*
057200 0453-PRINT-ONE-SECONDARY-PAIR.
057300     DISPLAY '    SECONDARY.: ' WS-SMT-TIMESTAMP (WS-SMT-IDX)
057400             ' ''' WS-SMT-CONTEXT (WS-SMT-IDX) ''''.
057500*
057600 0460-PRINT-FALSE-POSITIVE.
057700     DISPLAY '  FALSE POSITIVE: CALL ' CALL-CALL-ID
057800             ' WORD ''' WK-CHECK-WORD ''''.
057900     PERFORM 0462-PRINT-ONE-PRIMARY-MATCH-CONTEXT
058000        VARYING WS-PMT-IDX FROM 1 BY 1
058100        UNTIL WS-PMT-IDX GREATER WS-PMT-TOT.
058200*
058300 0462-PRINT-ONE-PRIMARY-MATCH-CONTEXT.
058400* the context snippet at the match, then the two surrounding agent
058500* lines each side of the matched timestamp
058600     DISPLAY '    AT........: ' WS-PMT-TIMESTAMP (WS-PMT-IDX)
058700             ' ''' WS-PMT-CONTEXT (WS-PMT-IDX) ''''.
058800     PERFORM 0464-COMPUTE-SURROUND-RANGE.
058900     PERFORM 0466-PRINT-ONE-SURROUND-LINE
059000        VARYING WK-SURR-IDX FROM WK-SURR-FROM BY 1
059100        UNTIL WK-SURR-IDX GREATER WK-SURR-TO.
059200*
059300 0464-COMPUTE-SURROUND-RANGE.
059400     COMPUTE WK-SURR-FROM = WS-PMT-AGT-IDX (WS-PMT-IDX) - 2.
059500     IF WK-SURR-FROM LESS 1
059600        MOVE 1                   TO WK-SURR-FROM
059700     END-IF.
059800     COMPUTE WK-SURR-TO = WS-PMT-AGT-IDX (WS-PMT-IDX) + 2.
059900     IF WK-SURR-TO GREATER AGT-LINE-TOT
060000        MOVE AGT-LINE-TOT         TO WK-SURR-TO
060100     END-IF.
060200*
060300 0466-PRINT-ONE-SURROUND-LINE.
060400     DISPLAY '      ' AGT-TIMESTAMP (WK-SURR-IDX)
060500             ' ' AGT-TEXT (WK-SURR-IDX).
060600*
060700 0470-PRINT-SECONDARY-MISSING-WARNING.
060800     DISPLAY '  WARNING: NO SECONDARY TRANSCRIPT FOR CALL '
060900             CALL-CALL-ID ' - WORD ''' WK-CHECK-WORD
061000             ''' COUNTED ON PRIMARY ONLY, NO AGREEMENT TOTAL CHANGED'.
061100*
061200 0290-PRINT-PROGRESS-IF-DUE.
061300     DIVIDE WS-CALLS-PROCESSED BY 20
061400        GIVING WK-DIV-QUOT REMAINDER WK-DIV-REM.
061500     IF WK-DIV-REM EQUAL ZERO
061600        DISPLAY 'PROGRESS.......: ' WS-CALLS-PROCESSED ' CALLS CHECKED'
061700     END-IF.
061800*
061900 0700-RUN-SINGLE-CALL-MODE.
062000     DISPLAY 'SINGLE-CALL MODE - CALL_ID: ' RUN-SINGLE-CALL-ID.
062100     PERFORM 0200-OPEN-PRIMARY.
062200     PERFORM 0260-READ-PRIMARY-RECORD.
062300     MOVE 'N'                      TO CALL-FOUND-SW.
062400     PERFORM 0710-FIND-SINGLE-CALL
062500        UNTIL PRI-EOF OR CALL-WAS-FOUND.
062600     PERFORM 0900-CLOSE-PRIMARY.
062700*
062800     IF NOT CALL-WAS-FOUND
062900        DISPLAY '  CALL NOT FOUND IN PRIMARY TRANSCRIPTS'
063000     ELSE
063100        PERFORM 0410-EXTRACT-AGENT-LINES
063200        PERFORM 0720-CHECK-SINGLE-CALL-ONE-WORD
063300           VARYING XVF-IDX FROM 1 BY 1
063400           UNTIL XVF-IDX GREATER XVF-WORD-TOT
063500     END-IF.
063600*
063700 0710-FIND-SINGLE-CALL.
063800     PERFORM 0300-READ-AND-GROUP-NEXT-CALL.
063900     IF CALL-LINE-TOT GREATER ZERO
064000        AND CALL-CALL-ID EQUAL RUN-SINGLE-CALL-ID
064100        MOVE 'Y'                   TO CALL-FOUND-SW
064200     END-IF.
064300*
064400 0720-CHECK-SINGLE-CALL-ONE-WORD.
064500     MOVE XVF-WORD (XVF-IDX)        TO WK-CHECK-WORD.
064600     DISPLAY '-----------------------------------------'.
064700     DISPLAY 'WORD: ''' WK-CHECK-WORD ''''.
064800     PERFORM 0432-DETERMINE-LAST5-RESTRICTION.
064900     PERFORM 0434-SCAN-PRIMARY-FOR-WORD.
065000     IF WS-PMT-TOT EQUAL ZERO
065100        DISPLAY '  PRIMARY....: NOT FOUND'
065200        DISPLAY '  VERDICT....: NOT FOUND'
065300     ELSE
065400        PERFORM 0452-PRINT-ONE-PRIMARY-PAIR
065500           VARYING WS-PMT-IDX FROM 1 BY 1
065600           UNTIL WS-PMT-IDX GREATER WS-PMT-TOT
065700        PERFORM 0442-SCAN-SECONDARY-FOR-WORD
065800        IF WK-SEC-ABSENT-SW EQUAL 'Y'
065900           DISPLAY '  SECONDARY..: NO SECONDARY TRANSCRIPT FOR THIS CALL'
066000           DISPLAY '  VERDICT....: NOT VERIFIED'
066100        ELSE
066200           IF WS-SMT-TOT EQUAL ZERO
066300              DISPLAY '  SECONDARY..: NOT FOUND'
066400              DISPLAY '  VERDICT....: NOT VERIFIED'
066500           ELSE
066600              PERFORM 0453-PRINT-ONE-SECONDARY-PAIR
066700                 VARYING WS-SMT-IDX FROM 1 BY 1
066800                 UNTIL WS-SMT-IDX GREATER WS-SMT-TOT
066900              DISPLAY '  VERDICT....: VERIFIED'
067000           END-IF
067100        END-IF
067200     END-IF.
067300*
067400 0900-CLOSE-PRIMARY.
067500     CLOSE PRI-TRANSCRIPTS.
067600*
067700 0950-PRINT-FINAL-SUMMARY.
067800     DISPLAY '---------------------------------------------'.
067900     DISPLAY 'TOTAL CALLS CHECKED: ' XVF-TOTAL-CHECKED.
068000     PERFORM 0955-PRINT-ONE-WORD-SUMMARY
068100        VARYING XVF-IDX FROM 1 BY 1 UNTIL XVF-IDX GREATER XVF-WORD-TOT.
068200     DISPLAY '---------------------------------------------'.
068300*
068400 0955-PRINT-ONE-WORD-SUMMARY.
068500     DISPLAY '  WORD: ' XVF-WORD (XVF-IDX)
068600             ' IN-PRIMARY: ' XVF-IN-PRIMARY (XVF-IDX)
068700             ' IN-BOTH: ' XVF-IN-BOTH (XVF-IDX)
068800             ' ONLY-IN-PRIMARY: ' XVF-ONLY-IN-PRIMARY (XVF-IDX).
068900*
069000 9900-ABEND-RUN.
069100     MOVE 16                       TO RETURN-CODE.
069200     GOBACK.
