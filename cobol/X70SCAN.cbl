      CBL OPT(2)
000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     X70SCAN.
000300 AUTHOR.         R SOUKUP.
000400 INSTALLATION.   CUSTOMER CONTACT QA - BATCH SYSTEMS.
000500 DATE-WRITTEN.   03/22/1999.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL QA USE ONLY.
000800******************************************************************
000900* X70SCAN                                                        *
001000* **++ routine condivisa per la scansione gergo (shared whole-    *
001100*      word, case-insensitive slang scanner, CALLed by every      *
001200*      program in the X70 slang-evaluation suite).                *
001300*                                                                  *
001400* GIVEN ONE AGENT-LINE UTTERANCE (SCN-UTTERANCE), RETURNS EVERY    *
001500* NON-OVERLAPPING WHOLE-WORD MATCH AGAINST EITHER THE FULL WORD    *
001600* TABLE (SCN-MODE = 'A', THE RANGE SCN-WORD-FROM..SCN-WORD-TO INTO *
001700* THE CALLER'S X70WRD TABLE) OR A SINGLE CALLER-SUPPLIED WORD      *
001800* (SCN-MODE = 'O').  A MATCH'S BOUNDARIES ARE NON-WORD CHARACTERS  *
001900* (OR THE STRING EDGE) ON BOTH SIDES - SEE WORD-CHAR-CLASS BELOW.  *
002000*------------------------------------------------------------------
002100* CHANGE LOG                                                      *
002200*------------------------------------------------------------------
002300* 1999-03-22 RSO  TKT#4401  ORIGINAL - LIFTED THE ONE-CALL-PER-    *
002400*                 OCCURRENCE SHAPE FROM X60D002 AND REPLACED THE   *
002500*                 TLV DEBLOCK LOGIC WITH WHOLE-WORD SLANG MATCH.   *
002600* 1999-06-04 RSO  TKT#4432  FIXED BOUNDARY CHECK AT UTTERANCE      *
002700*                 START - WAS TESTING POSITION ZERO AND ABENDING. *
002800* 2001-09-14 JBT  TKT#4810  WIDENED SCN-UTTERANCE/SCN-MATCH-       *
002900*                 CONTEXT CALLERS TO MATCH THE NEW 200-BYTE        *
003000*                 LINE-TEXT FIELD.                                 *
003100* 2004-07-30 MPK  TKT#5260  ADDED SCN-MODE/SCN-SINGLE-WORD SO      *
003200*                 X70V01/X70V02 CAN ASK ABOUT ONE WORD AT A TIME   *
003300*                 WITHOUT WALKING THE WHOLE X70WRD TABLE.          *
003400* 1999-01-04 RSO  Y2K      REVIEWED FOR DATE-FIELD IMPACT - NONE,  *
003500*                 THIS PROGRAM CARRIES NO CALENDAR DATES.          *
003600* 2013-11-20 DLM  TKT#6015  RAISED THE UTTERANCE LENGTH SCAN       *
003700*                 GUARD SO A WORD LONGER THAN THE REMAINING        *
003800*                 UTTERANCE NO LONGER COMPUTES A NEGATIVE LAST-    *
003900*                 START POSITION ON THE SHORT TEST TRANSCRIPTS.    *
004000* 2014-02-10 DLM  TKT#6080  CONVERTED THE TABLE-SEARCH AND         *
004100*                 TRIM-LENGTH LOOPS TO OUT-OF-LINE PERFORMS TO     *
004200*                 MATCH SHOP STANDARD - CODE REVIEW FLAGGED THE    *
004300*                 IN-LINE PERFORM/END-PERFORM AS NON-STANDARD.     *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600*
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.    IBM-370.
004900 OBJECT-COMPUTER.    IBM-370.
005000 SPECIAL-NAMES.
005100     CLASS WORD-CHAR-CLASS IS 'a' THRU 'z', '0' THRU '9', '_'.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500**
005600 DATA DIVISION.
005700**
005800 FILE SECTION.
005900**
006000 WORKING-STORAGE SECTION.
006100*
006200 01 WK-LITERALS.
006300   03 WK-TABLE-CEILING          PIC 9(3) COMP VALUE 15.
006350   03 FILLER                   PIC X(4) VALUE SPACE.
006400*
006500 LOCAL-STORAGE SECTION.
006600 01 LS-UTTERANCE-AREA.
006700   03 WK-UTTERANCE              PIC X(200).
006800   03 WK-UTTERANCE-LEN          PIC 9(3) COMP VALUE ZERO.
006850   03 FILLER                   PIC X(4) VALUE SPACE.
006900*
007000 01 LS-WORD-AREA.
007100   03 WK-WORD                  PIC X(12).
007200   03 WK-PROPER                PIC X(20).
007300   03 WK-WORD-LEN               PIC 9(3) COMP VALUE ZERO.
007400   03 WK-WORD-IDX               PIC 9(3) COMP VALUE ZERO.
007500   03 WK-WORD-IDX-N             PIC 9(3)       VALUE ZERO.
007600   03 WK-WORD-IDX-X REDEFINES
007700      WK-WORD-IDX-N             PIC X(3).
007750   03 FILLER                   PIC X(4) VALUE SPACE.
007800*
007900 01 LS-SCAN-AREA.
008000   03 WK-POS                    PIC 9(3) COMP VALUE ZERO.
008100   03 WK-POS-N                  PIC 9(3)       VALUE ZERO.
008200   03 WK-POS-X REDEFINES
008300      WK-POS-N                  PIC X(3).
008400   03 WK-LAST-START              PIC 9(3) COMP VALUE ZERO.
008500   03 WK-AFTER-POS               PIC 9(3) COMP VALUE ZERO.
008600   03 WK-BEFORE-OK-SW            PIC X          VALUE 'N'.
008700   03 WK-AFTER-OK-SW             PIC X          VALUE 'N'.
008720   03 WK-SCRATCH-LEN-N           PIC 9(3)       VALUE ZERO.
008740   03 WK-SCRATCH-LEN-X REDEFINES WK-SCRATCH-LEN-N  PIC X(3).
008750   03 FILLER                   PIC X(4) VALUE SPACE.
008800*
008900 01 LS-CONTEXT-AREA.
009000   03 WK-CTX-START               PIC 9(3) COMP VALUE ZERO.
009100   03 WK-CTX-END                 PIC 9(3) COMP VALUE ZERO.
009200   03 WK-CTX-LEN                 PIC 9(3) COMP VALUE ZERO.
009250   03 FILLER                   PIC X(4) VALUE SPACE.
009300*
009400 LINKAGE SECTION.
009500 COPY X70SCNI.
009600 COPY X70SCNO.
009700 COPY X70WRD.
009800 COPY X70MCR.
009900*
010000******************************************************************
010100 PROCEDURE DIVISION USING SCNI
010200                          SCNO
010300                          WRD-WORD-LOAD
010400                          WRD-PROPER-LOAD
010500                          MR.
010600*
010700 BEGIN.
010800     MOVE ZERO                         TO MR-RESULT.
010900     INITIALIZE SCNO.
011000*
011100     MOVE SCN-UTTERANCE                TO WK-UTTERANCE.
011150     INSPECT WK-UTTERANCE CONVERTING
011160        'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO 'abcdefghijklmnopqrstuvwxyz'.
011300     MOVE 200                          TO WK-UTTERANCE-LEN.
011400     PERFORM TRIM-ONE-UTTERANCE-CHAR
011500        UNTIL WK-UTTERANCE-LEN EQUAL ZERO
011600        OR WK-UTTERANCE (WK-UTTERANCE-LEN:1) NOT EQUAL SPACE.
011700*
011800     EVALUATE TRUE
011900        WHEN SCN-SCAN-ALL-WORDS
012000           PERFORM SCAN-FOR-ONE-TABLE-WORD
012100              VARYING WK-WORD-IDX FROM SCN-WORD-FROM BY 1
012200              UNTIL WK-WORD-IDX GREATER SCN-WORD-TO
012300        WHEN SCN-SCAN-ONE-WORD
012400           PERFORM SCAN-FOR-SINGLE-WORD
012500        WHEN OTHER
012600           PERFORM RAISE-INVALID-MODE
012700     END-EVALUATE.
012800*
012900     GOBACK.
013000*
013100 TRIM-ONE-UTTERANCE-CHAR.
013200     SUBTRACT 1                        FROM WK-UTTERANCE-LEN.
013300*
013400 SCAN-FOR-ONE-TABLE-WORD.
013500* lookup word and its proper alternative directly in the
013600* caller's table by subscript - SCN-WORD-FROM/SCN-WORD-TO
013700* already fence off the U1 vs U2 list
013800     MOVE WRD-WORD (WK-WORD-IDX)        TO WK-WORD.
013900     MOVE WRD-PROPER (WK-WORD-IDX)      TO WK-PROPER.
014000     PERFORM FIND-WORD-LENGTH.
014100     IF WK-WORD-LEN NOT EQUAL ZERO
014200        PERFORM SCAN-UTTERANCE-FOR-WK-WORD
014300     END-IF.
014400*
014500 SCAN-FOR-SINGLE-WORD.
014600     MOVE SCN-SINGLE-WORD              TO WK-WORD.
014650     INSPECT WK-WORD CONVERTING
014670        'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO 'abcdefghijklmnopqrstuvwxyz'.
014800     MOVE SPACE                        TO WK-PROPER.
014900*
015000* look the single word up in the table anyway so the caller
015100* still gets a proper alternative on the match record
015200     MOVE 1                            TO WK-WORD-IDX.
015300     PERFORM FIND-WORD-IN-TABLE
015400        VARYING WK-WORD-IDX FROM 1 BY 1
015500        UNTIL WK-WORD-IDX GREATER WK-TABLE-CEILING
015600        OR WRD-WORD (WK-WORD-IDX) EQUAL WK-WORD.
015700     IF WK-WORD-IDX NOT GREATER WK-TABLE-CEILING
015800        MOVE WRD-PROPER (WK-WORD-IDX)  TO WK-PROPER
015900     END-IF.
016000*
016100     PERFORM FIND-WORD-LENGTH.
016200     IF WK-WORD-LEN NOT EQUAL ZERO
016300        PERFORM SCAN-UTTERANCE-FOR-WK-WORD
016400     END-IF.
016500*
016600 FIND-WORD-IN-TABLE.
016700* body intentionally empty - this paragraph only exists so the
016800* table search above has somewhere to hang its VARYING/UNTIL
016900     CONTINUE.
017000*
017100 FIND-WORD-LENGTH.
017200     MOVE 12                           TO WK-WORD-LEN.
017300     PERFORM TRIM-ONE-WORD-CHAR
017400        UNTIL WK-WORD-LEN EQUAL ZERO
017500        OR WK-WORD (WK-WORD-LEN:1) NOT EQUAL SPACE.
017600*
017700 TRIM-ONE-WORD-CHAR.
017800     SUBTRACT 1                        FROM WK-WORD-LEN.
017900*
018000 SCAN-UTTERANCE-FOR-WK-WORD.
018100     IF WK-WORD-LEN NOT GREATER WK-UTTERANCE-LEN
018200        COMPUTE WK-LAST-START = WK-UTTERANCE-LEN - WK-WORD-LEN + 1
018300        MOVE 1                         TO WK-POS
018400        PERFORM TEST-MATCH-AT-POS
018500           UNTIL WK-POS GREATER WK-LAST-START
018600     END-IF.
018700*
018800 TEST-MATCH-AT-POS.
018900     IF WK-UTTERANCE (WK-POS:WK-WORD-LEN)
019000                          EQUAL WK-WORD (1:WK-WORD-LEN)
019100        PERFORM CHECK-BOUNDARY-BEFORE
019200        PERFORM CHECK-BOUNDARY-AFTER
019300        IF WK-BEFORE-OK-SW EQUAL 'Y' AND WK-AFTER-OK-SW EQUAL 'Y'
019400           PERFORM APPEND-MATCH
019500           ADD WK-WORD-LEN             TO WK-POS
019600        ELSE
019700           ADD 1                       TO WK-POS
019800        END-IF
019900     ELSE
020000        ADD 1                          TO WK-POS
020100     END-IF.
020200*
020300 CHECK-BOUNDARY-BEFORE.
020400     IF WK-POS EQUAL 1
020500        MOVE 'Y'                       TO WK-BEFORE-OK-SW
020600     ELSE
020700        IF WK-UTTERANCE (WK-POS - 1:1) IS WORD-CHAR-CLASS
020800           MOVE 'N'                    TO WK-BEFORE-OK-SW
020900        ELSE
021000           MOVE 'Y'                    TO WK-BEFORE-OK-SW
021100        END-IF
021200     END-IF.
021300*
021400 CHECK-BOUNDARY-AFTER.
021500     COMPUTE WK-AFTER-POS = WK-POS + WK-WORD-LEN.
021600     IF WK-AFTER-POS GREATER WK-UTTERANCE-LEN
021700        MOVE 'Y'                       TO WK-AFTER-OK-SW
021800     ELSE
021900        IF WK-UTTERANCE (WK-AFTER-POS:1) IS WORD-CHAR-CLASS
022000           MOVE 'N'                    TO WK-AFTER-OK-SW
022100        ELSE
022200           MOVE 'Y'                    TO WK-AFTER-OK-SW
022300        END-IF
022400     END-IF.
022500*
022600 APPEND-MATCH.
022700     IF SCN-MATCH-TOT LESS 50
022800        ADD 1                          TO SCN-MATCH-TOT
022900        MOVE WK-WORD      TO SCN-MATCH-WORD (SCN-MATCH-TOT)
023000        MOVE WK-PROPER    TO SCN-MATCH-PROPER (SCN-MATCH-TOT)
023100        MOVE SCN-TIMESTAMP
023200                          TO SCN-MATCH-TIMESTAMP (SCN-MATCH-TOT)
023300        MOVE WK-POS       TO SCN-MATCH-START-POS (SCN-MATCH-TOT)
023400        PERFORM BUILD-CONTEXT-SNIPPET
023500     END-IF.
023600*
023700 BUILD-CONTEXT-SNIPPET.
023800* up to 10 characters before the match, the match itself, and
023900* up to 10 characters after - all already lower-cased above
024000     IF WK-POS GREATER 10
024100        COMPUTE WK-CTX-START = WK-POS - 10
024200     ELSE
024300        MOVE 1                         TO WK-CTX-START
024400     END-IF.
024500*
024600     COMPUTE WK-CTX-END = WK-POS + WK-WORD-LEN - 1 + 10.
024700     IF WK-CTX-END GREATER WK-UTTERANCE-LEN
024800        MOVE WK-UTTERANCE-LEN          TO WK-CTX-END
024900     END-IF.
025000*
025100     COMPUTE WK-CTX-LEN = WK-CTX-END - WK-CTX-START + 1.
025200     MOVE SPACE     TO SCN-MATCH-CONTEXT (SCN-MATCH-TOT).
025300     MOVE WK-UTTERANCE (WK-CTX-START:WK-CTX-LEN)
025400                    TO SCN-MATCH-CONTEXT (SCN-MATCH-TOT).
025500*
025600 RAISE-INVALID-MODE.
025700     MOVE 20                           TO MR-RESULT.
025800     MOVE 'INVALID SCN-MODE PASSED TO X70SCAN'
025900                                        TO MR-DESCRIPTION.
