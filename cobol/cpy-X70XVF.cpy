000100******************************************************************
000200* X70XVF                                                         *
000300* **++ AREA RIEPILOGO CROSS-VERIFICA (cross-verification summary) *
000400*      Per-word agreement counters accumulated by X70V01/X70V02   *
000500*      while comparing the primary and secondary transcript       *
000600*      stores.  OCCURS DEPENDING ON / INDEXED BY shaped on the    *
000700*      X60I002I detail-table pattern.                             *
000800*------------------------------------------------------------------
000900* 2011-02-14 DLM  TKT#5790  ORIGINAL - X70V01 GENERIC REPORT.      *
001000* 2011-03-01 DLM  TKT#5802  REUSED FOR X70V02 WITH XVF-WORD-TOT    *
001100*                 PINNED TO 1 (BYE-BYE ONLY).                     *
001200******************************************************************
001300 01 XVF.
001400   03 XVF-TOTAL-CHECKED         PIC 9(7) COMP VALUE ZERO.
001500   03 XVF-WORD-TOT              PIC 9(3) COMP VALUE ZERO.
001550   03 FILLER                   PIC X(4) VALUE SPACE.
001600   03 XVF-WORD-TB.
001700     05 XVF-WORD-EL OCCURS 1 TO 15 TIMES
001800                    DEPENDING ON XVF-WORD-TOT
001900                    INDEXED BY XVF-IDX.
002000       10 XVF-WORD              PIC X(12).
002100       10 XVF-IN-PRIMARY        PIC 9(5) COMP VALUE ZERO.
002200       10 XVF-IN-BOTH           PIC 9(5) COMP VALUE ZERO.
002300       10 XVF-ONLY-IN-PRIMARY   PIC 9(5) COMP VALUE ZERO.
002350       10 FILLER                PIC X(4).
