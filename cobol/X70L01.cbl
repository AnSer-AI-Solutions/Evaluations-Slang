      CBL OPT(2)
000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     X70L01.
000300 AUTHOR.         D MAXWELL.
000400 INSTALLATION.   CUSTOMER CONTACT QA - BATCH SYSTEMS.
000500 DATE-WRITTEN.   05/09/2012.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL QA USE ONLY.
000800******************************************************************
000900* X70L01                                                         *
001000* **++ caricamento trascrizioni validate (validated-transcript    *
001100*      loader).  Reads the validated-transcript load file        *
001200*      produced by the upstream review step and upserts each     *
001300*      record into the primary call-transcript store, keyed on   *
001400*      CALL-ID - an existing call is replaced in place, a new     *
001500*      call is inserted - leaving the store in ascending CALL-ID  *
001600*      order for X70B01/X70B02/X70V01/X70V02 to read.             *
001700*------------------------------------------------------------------
001800* CHANGE LOG                                                      *
001900*------------------------------------------------------------------
002000* 2012-05-09 DLM  TKT#5910  ORIGINAL.                             *
002100* 2012-05-09 DLM  TKT#5910  LOAD FILE IS READ INTO WS-LOAD-TABLE   *
002200*                 AND TABLE-SORTED ASCENDING ON LOD-TB-CALL-ID THE *
002300*                 SAME WAY X60I001 SORTS MIO-DETAIL, THEN BALANCE- *
002400*                 LINE MERGED AGAINST THE OLD PRIMARY STORE INTO A *
002500*                 NEW PRIMARY STORE - NO FILE-LEVEL SORT STEP IS   *
002600*                 NEEDED BECAUSE A BATCH NEVER LOADS MORE THAN A   *
002700*                 FEW THOUSAND CALLS.                              *
002800* 2013-02-11 MPK  TKT#5960  WIDENED WS-LOAD-TABLE FROM 500 TO 2000 *
002900*                 ENTRIES AFTER THE MARCH BATCH OVERFLOWED IT AND  *
003000*                 TRUNCATED SILENTLY.                              *
003100* 2014-02-10 DLM  TKT#6080  CONFIRMED NO INTRINSIC FUNCTIONS AND   *
003200*                 NO IN-LINE PERFORM ON THIS PROGRAM, PER SHOP     *
003300*                 STANDARD.                                        *
003400* 2015-07-30 JBT  TKT#6240  0136-SPLIT-RAW-LINE NOW BAILS OUT OF   *
003500*                 THE SCAN WHEN NO SPACE IS FOUND INSTEAD OF        *
003600*                 RUNNING THE SUBSCRIPT PAST THE END OF THE BUFFER *
003700*                 - AN UNTAGGED FIRST LINE IN THE MARCH LOAD FILE   *
003800*                 BLEW UP THE SPLIT.                                *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100*
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.    IBM-370.
004400 OBJECT-COMPUTER.    IBM-370.
004500 SPECIAL-NAMES.
004600      C01 IS TOP-OF-FORM.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000      SELECT OLD-PRI-TRANSCRIPTS ASSIGN TO PRITRAN
005100                                FILE STATUS IS OLD-FS.
005200      SELECT NEW-PRI-TRANSCRIPTS ASSIGN TO NEWPRI
005300                                FILE STATUS IS NEW-FS.
005400      SELECT LOAD-FILE           ASSIGN TO LOADFIL
005500                                FILE STATUS IS LOD-FS.
005600*
005700 DATA DIVISION.
005800*
005900 FILE SECTION.
006000*
006100 FD  OLD-PRI-TRANSCRIPTS
006200      RECORDING F
006300      LABEL RECORDS STANDARD.
006400 COPY X70TRN REPLACING ==:X:== BY ==P==.
006500*
006600 FD  NEW-PRI-TRANSCRIPTS
006700      RECORDING F
006800      LABEL RECORDS STANDARD.
006900 COPY X70TRN REPLACING ==:X:== BY ==N==.
007000*
007100 FD  LOAD-FILE
007200      RECORDING F
007300      LABEL RECORDS STANDARD.
007400 COPY X70LOD.
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800 01 WS-FILE-STATUSES.
007900    03 OLD-FS                   PIC XX.
008000      88 OLD-OK                    VALUE '00'.
008100      88 OLD-EOF                   VALUE '10'.
008200      88 OLD-NOT-FOUND              VALUE '35'.
008300    03 NEW-FS                   PIC XX.
008400      88 NEW-OK                    VALUE '00'.
008500    03 LOD-FS                   PIC XX.
008600      88 LOD-OK                    VALUE '00'.
008700      88 LOD-EOF                   VALUE '10'.
008800      88 LOD-NOT-FOUND              VALUE '35'.
008900    03 FILLER                   PIC X(4) VALUE SPACE.
009000*
009100 01 WS-RUN-COUNTERS.
009200    03 WS-RECORDS-LOADED          PIC 9(7) COMP VALUE ZERO.
009300    03 WS-CALLS-INSERTED          PIC 9(7) COMP VALUE ZERO.
009400    03 WS-CALLS-REPLACED          PIC 9(7) COMP VALUE ZERO.
009500    03 WS-CALLS-RETAINED          PIC 9(7) COMP VALUE ZERO.
009600    03 WS-CALLS-WRITTEN           PIC 9(7) COMP VALUE ZERO.
009700    03 FILLER                   PIC X(4) VALUE SPACE.
009800*
009900 01 OLD-CALL-AREA.
010000    03 OLD-CALL-ID               PIC 9(9).
010100    03 OLD-HUMAN-GRADE           PIC X(3).
010200    03 OLD-LINE-TOT              PIC 9(3) COMP VALUE ZERO.
010300    03 FILLER                   PIC X(4) VALUE SPACE.
010400    03 OLD-LINE-TB.
010500      05 OLD-LINE OCCURS 0 TO 200 TIMES
010600                 DEPENDING ON OLD-LINE-TOT
010700                 INDEXED BY OLD-LINE-IDX.
010800        10 OLD-LINE-TIMESTAMP    PIC X(12).
010900        10 OLD-LINE-SPEAKER      PIC X(10).
011000        10 OLD-LINE-TEXT         PIC X(200).
011100        10 FILLER                PIC X(4).
011200*
011300 01 WS-LOAD-TABLE.
011400    03 LOD-TB-TOT                PIC 9(5) COMP VALUE ZERO.
011500    03 FILLER                   PIC X(4) VALUE SPACE.
011600    03 LOD-TB.
011700      05 LOD-TB-EL OCCURS 0 TO 2000 TIMES
011800                   DEPENDING ON LOD-TB-TOT
011900                   INDEXED BY LOD-TB-IDX.
012000        10 LOD-TB-CALL-ID        PIC 9(9).
012100        10 LOD-TB-HUMAN-GRADE    PIC X(3).
012200        10 LOD-TB-LINE-TOT       PIC 9(3) COMP.
012300        10 FILLER                PIC X(4).
012400        10 LOD-TB-LINE-TB.
012500          15 LOD-TB-LINE OCCURS 200 TIMES.
012600            20 LOD-TB-TIMESTAMP  PIC X(12).
012700            20 LOD-TB-SPEAKER    PIC X(10).
012800            20 LOD-TB-TEXT       PIC X(200).
012900*
012950* scratch scan pointers for 0135/0136/0137/0138 - standalone,
012960* not worth a group header for four loose counters
012970 77 WK-PTR                      PIC 9(4) COMP VALUE 1.
012980 77 WK-RAW-LEN                  PIC 9(3) COMP VALUE ZERO.
012990 77 WK-SPACE-POS                PIC 9(3) COMP VALUE ZERO.
012995 77 WK-COLON-POS                PIC 9(3) COMP VALUE ZERO.
013000 01 WS-PARSE-AREA.
013200    03 WK-RAW-LINE                PIC X(240) VALUE SPACE.
013600    03 FILLER                   PIC X(4) VALUE SPACE.
013700*
013800 01 WS-SWITCHES.
013900    03 WK-OLD-FILE-PRESENT-SW     PIC X   VALUE 'Y'.
014000    03 WK-OLD-HAS-CALL-SW         PIC X   VALUE 'N'.
014100      88 WK-OLD-HAS-CALL             VALUE 'Y'.
014200    03 FILLER                   PIC X(4) VALUE SPACE.
014300*
014400 01 WS-MISC.
014500    03 WS-IDX                    PIC 9(3) COMP VALUE ZERO.
014600    03 WS-IDX-N                  PIC 9(3)       VALUE ZERO.
014700    03 WS-IDX-X REDEFINES WS-IDX-N  PIC X(3).
014800    03 WK-SCAN-FROM-N             PIC 9(3)       VALUE ZERO.
014900    03 WK-SCAN-FROM-X REDEFINES WK-SCAN-FROM-N PIC X(3).
015000    03 WK-DIV-REM-N               PIC 9(3)       VALUE ZERO.
015100    03 WK-DIV-REM-X REDEFINES WK-DIV-REM-N PIC X(3).
015200    03 FILLER                   PIC X(4) VALUE SPACE.
015300*
015400 PROCEDURE DIVISION.
015500*
015600 MAIN.
015700      DISPLAY ' ************** X70L01 START **************'.
015800*
015900      PERFORM 0100-LOAD-LOAD-FILE.
016000      PERFORM 0150-SORT-LOAD-TABLE.
016100      PERFORM 0200-OPEN-FILES.
016200      PERFORM 0250-PRINT-RUN-HEADER.
016300*
016400      PERFORM 0270-ADVANCE-OLD-CALL.
016500      MOVE 1                       TO LOD-TB-IDX.
016600      PERFORM 0400-MERGE-ONE-STEP
016700         UNTIL (NOT WK-OLD-HAS-CALL)
016800         AND LOD-TB-IDX GREATER LOD-TB-TOT.
016900*
017000      PERFORM 0900-CLOSE-FILES.
017100      PERFORM 0950-PRINT-FINAL-SUMMARY.
017200      DISPLAY ' *************** X70L01 END ***************'.
017300      GOBACK.
017400*
017500 0100-LOAD-LOAD-FILE.
017600      OPEN INPUT LOAD-FILE.
017700      IF LOD-NOT-FOUND
017800*       no load file staged for this run - nothing to upsert
017900         CONTINUE
018000      ELSE
018100         IF NOT LOD-OK
018200            DISPLAY 'LOAD FILE OPEN ERROR - FS: ' LOD-FS
018300            PERFORM 9900-ABEND-RUN
018400         END-IF
018500         PERFORM 0110-READ-LOAD-RECORD
018600         PERFORM 0120-ADD-LOAD-RECORD-TO-TABLE UNTIL LOD-EOF
018700         CLOSE LOAD-FILE
018800      END-IF.
018900*
019000 0110-READ-LOAD-RECORD.
019100      READ LOAD-FILE.
019200      IF NOT LOD-OK AND NOT LOD-EOF
019300         DISPLAY 'LOAD FILE READ ERROR - FS: ' LOD-FS
019400         PERFORM 9900-ABEND-RUN
019500      END-IF.
019600*
019700 0120-ADD-LOAD-RECORD-TO-TABLE.
019800      IF LOD-TB-TOT LESS 2000
019900         ADD 1                     TO LOD-TB-TOT
020000         MOVE LOD-CALL-ID          TO LOD-TB-CALL-ID (LOD-TB-TOT)
020100         MOVE LOD-HUMAN-GRADE      TO LOD-TB-HUMAN-GRADE (LOD-TB-TOT)
020200         MOVE ZERO                 TO LOD-TB-LINE-TOT (LOD-TB-TOT)
020300         MOVE 1                    TO WK-PTR
020400         PERFORM 0130-PARSE-TRANSCRIPTION-LINES
020500            UNTIL WK-PTR GREATER 4000
020600         ADD 1                     TO WS-RECORDS-LOADED
020700      ELSE
020800         DISPLAY 'LOAD TABLE FULL - CALL_ID SKIPPED: ' LOD-CALL-ID
020900      END-IF.
021000      PERFORM 0110-READ-LOAD-RECORD.
021100*
021200 0130-PARSE-TRANSCRIPTION-LINES.
021300      MOVE SPACE                   TO WK-RAW-LINE.
021400      UNSTRING LOD-TRANSCRIPTION DELIMITED BY X'0A'
021500         INTO WK-RAW-LINE
021600         WITH POINTER WK-PTR
021700         ON OVERFLOW CONTINUE
021800      END-UNSTRING.
021900      IF WK-RAW-LINE NOT EQUAL SPACE
022000         PERFORM 0135-PARSE-ONE-RAW-LINE
022100      END-IF.
022200*
022300 0135-PARSE-ONE-RAW-LINE.
022400      PERFORM 0136-SPLIT-RAW-LINE.
022500      IF LOD-TB-LINE-TOT (LOD-TB-TOT) LESS 200
022600         ADD 1                     TO LOD-TB-LINE-TOT (LOD-TB-TOT)
022700         MOVE WK-RAW-LINE (1:WK-SPACE-POS)
022800                                    TO LOD-TB-TIMESTAMP
022900                                    (LOD-TB-TOT, LOD-TB-LINE-TOT
023000                                    (LOD-TB-TOT))
023100         MOVE WK-RAW-LINE (WK-SPACE-POS + 1:
023200                           WK-COLON-POS - WK-SPACE-POS)
023300                                    TO LOD-TB-SPEAKER
023400                                    (LOD-TB-TOT, LOD-TB-LINE-TOT
023500                                    (LOD-TB-TOT))
023600         MOVE WK-RAW-LINE (WK-COLON-POS + 2:)
023700                                    TO LOD-TB-TEXT
023800                                    (LOD-TB-TOT, LOD-TB-LINE-TOT
023900                                    (LOD-TB-TOT))
024000      END-IF.
024100*
024200 0136-SPLIT-RAW-LINE.
024300* 2015-07-30 JBT TKT#6240 - the timestamp ends at the first space,
024400* the speaker tag runs from there to the first colon after it -
024500* bail out to position 1 on either search coming up empty
024600      MOVE 240                     TO WK-RAW-LEN.
024700      MOVE 1                       TO WK-SPACE-POS.
024800      PERFORM 0137-TEST-ONE-SPACE-POS
024900         UNTIL WK-SPACE-POS GREATER WK-RAW-LEN
025000         OR WK-RAW-LINE (WK-SPACE-POS:1) EQUAL SPACE.
025100      IF WK-SPACE-POS GREATER WK-RAW-LEN
025200         MOVE 1                    TO WK-SPACE-POS
025300      END-IF.
025400*
025500      MOVE WK-SPACE-POS             TO WK-COLON-POS.
025600      PERFORM 0138-TEST-ONE-COLON-POS
025700         UNTIL WK-COLON-POS GREATER WK-RAW-LEN
025800         OR WK-RAW-LINE (WK-COLON-POS:1) EQUAL ':'.
025900      IF WK-COLON-POS GREATER WK-RAW-LEN
026000         MOVE WK-SPACE-POS          TO WK-COLON-POS
026100      END-IF.
026200*
026300 0137-TEST-ONE-SPACE-POS.
026400      ADD 1                         TO WK-SPACE-POS.
026500*
026600 0138-TEST-ONE-COLON-POS.
026700      ADD 1                         TO WK-COLON-POS.
026800*
026900 0150-SORT-LOAD-TABLE.
027000* table-sort, the same idiom this shop uses on MIO-DETAIL in X60I001
027100      SORT LOD-TB-EL ASCENDING KEY LOD-TB-CALL-ID.
027200*
027300 0200-OPEN-FILES.
027400      OPEN INPUT OLD-PRI-TRANSCRIPTS.
027500      IF OLD-NOT-FOUND
027600*       first load ever run against this system - no old store yet
027700         MOVE 'N'                  TO WK-OLD-FILE-PRESENT-SW
027800      ELSE
027900         IF NOT OLD-OK
028000            DISPLAY 'OLD PRIMARY TRANSCRIPTS OPEN ERROR - FS: ' OLD-FS
028100            PERFORM 9900-ABEND-RUN
028200         END-IF
028300         PERFORM 0260-READ-OLD-PRIMARY-RECORD
028400      END-IF.
028500      OPEN OUTPUT NEW-PRI-TRANSCRIPTS.
028600      IF NOT NEW-OK
028700         DISPLAY 'NEW PRIMARY TRANSCRIPTS OPEN ERROR - FS: ' NEW-FS
028800         PERFORM 9900-ABEND-RUN
028900      END-IF.
029000*
029100 0250-PRINT-RUN-HEADER.
029200      DISPLAY '---------------------------------------------'.
029300      DISPLAY 'LOAD FILE RECORDS.....: ' WS-RECORDS-LOADED.
029400      IF WK-OLD-FILE-PRESENT-SW EQUAL 'N'
029500         DISPLAY 'OLD PRIMARY STORE......: NOT FOUND (FIRST LOAD)'
029600      ELSE
029700         DISPLAY 'OLD PRIMARY STORE......: PRESENT'
029800      END-IF.
029900      DISPLAY '---------------------------------------------'.
030000*
030100 0260-READ-OLD-PRIMARY-RECORD.
030200      READ OLD-PRI-TRANSCRIPTS.
030300      IF NOT OLD-OK AND NOT OLD-EOF
030400         DISPLAY 'OLD PRIMARY TRANSCRIPTS READ ERROR - FS: ' OLD-FS
030500         PERFORM 9900-ABEND-RUN
030600      END-IF.
030700*
030800 0270-ADVANCE-OLD-CALL.
030900      IF WK-OLD-FILE-PRESENT-SW EQUAL 'N' OR OLD-EOF
031000         MOVE 'N'                  TO WK-OLD-HAS-CALL-SW
031100      ELSE
031200         PERFORM 0300-READ-AND-GROUP-OLD-CALL
031300         MOVE 'Y'                  TO WK-OLD-HAS-CALL-SW
031400      END-IF.
031500*
031600 0300-READ-AND-GROUP-OLD-CALL.
031700      MOVE P-CALL-ID                TO OLD-CALL-ID.
031800      MOVE P-HUMAN-GRADE            TO OLD-HUMAN-GRADE.
031900      MOVE ZERO                     TO OLD-LINE-TOT.
032000      PERFORM 0260-READ-OLD-PRIMARY-RECORD.
032100      PERFORM 0310-CAPTURE-ONE-OLD-LINE
032200         UNTIL OLD-EOF OR P-HEADER-RECORD.
032300*
032400 0310-CAPTURE-ONE-OLD-LINE.
032500      IF OLD-LINE-TOT LESS 200
032600         ADD 1                     TO OLD-LINE-TOT
032700         MOVE P-TIMESTAMP           TO OLD-LINE-TIMESTAMP
032800                                       (OLD-LINE-TOT)
032900         MOVE P-SPEAKER             TO OLD-LINE-SPEAKER
033000                                       (OLD-LINE-TOT)
033100         MOVE P-LINE-TEXT           TO OLD-LINE-TEXT
033200                                       (OLD-LINE-TOT)
033300      END-IF.
033400      PERFORM 0260-READ-OLD-PRIMARY-RECORD.
033500*
033600 0400-MERGE-ONE-STEP.
033700* upsert - an old call with no matching CALL-ID on the load file
033800* is copied through unchanged; an old call that IS on the load file
033900* is dropped here and replaced below by the load version; a load
034000* call with no matching old CALL-ID is a straight insert
034100      EVALUATE TRUE
034200         WHEN NOT WK-OLD-HAS-CALL
034300            PERFORM 0440-WRITE-LOAD-CALL
034400            ADD 1                  TO LOD-TB-IDX
034500         WHEN LOD-TB-IDX GREATER LOD-TB-TOT
034600            PERFORM 0420-WRITE-OLD-CALL-THROUGH
034700            PERFORM 0270-ADVANCE-OLD-CALL
034800         WHEN OLD-CALL-ID EQUAL LOD-TB-CALL-ID (LOD-TB-IDX)
034900            PERFORM 0440-WRITE-LOAD-CALL
035000            ADD 1                  TO WS-CALLS-REPLACED
035100            ADD 1                  TO LOD-TB-IDX
035200            PERFORM 0270-ADVANCE-OLD-CALL
035300         WHEN OLD-CALL-ID LESS LOD-TB-CALL-ID (LOD-TB-IDX)
035400            PERFORM 0420-WRITE-OLD-CALL-THROUGH
035500            PERFORM 0270-ADVANCE-OLD-CALL
035600         WHEN OTHER
035700            PERFORM 0440-WRITE-LOAD-CALL
035800            ADD 1                  TO LOD-TB-IDX
035900      END-EVALUATE.
036000*
036100 0420-WRITE-OLD-CALL-THROUGH.
036200      MOVE 'H'                      TO N-REC-TYPE.
036300      MOVE OLD-CALL-ID               TO N-CALL-ID.
036400      MOVE OLD-HUMAN-GRADE           TO N-HUMAN-GRADE.
036500      WRITE N-TRANSCRIPT-REC.
036600      IF NOT NEW-OK
036700         DISPLAY 'NEW PRIMARY TRANSCRIPTS WRITE ERROR - FS: ' NEW-FS
036800         PERFORM 9900-ABEND-RUN
036900      END-IF.
037000      PERFORM 0425-WRITE-ONE-OLD-LINE
037100         VARYING OLD-LINE-IDX FROM 1 BY 1
037200         UNTIL OLD-LINE-IDX GREATER OLD-LINE-TOT.
037300      ADD 1                          TO WS-CALLS-RETAINED.
037400      ADD 1                          TO WS-CALLS-WRITTEN.
037500*
037600 0425-WRITE-ONE-OLD-LINE.
037700      MOVE 'L'                       TO N-REC-TYPE.
037800      MOVE OLD-CALL-ID                TO N-LI-CALL-ID.
037900      MOVE OLD-LINE-IDX                TO N-LINE-SEQ.
038000      MOVE OLD-LINE-TIMESTAMP (OLD-LINE-IDX) TO N-TIMESTAMP.
038100      MOVE OLD-LINE-SPEAKER (OLD-LINE-IDX)   TO N-SPEAKER.
038200      MOVE OLD-LINE-TEXT (OLD-LINE-IDX)      TO N-LINE-TEXT.
038300      WRITE N-TRANSCRIPT-REC.
038400      IF NOT NEW-OK
038500         DISPLAY 'NEW PRIMARY TRANSCRIPTS WRITE ERROR - FS: ' NEW-FS
038600         PERFORM 9900-ABEND-RUN
038700      END-IF.
038800*
038900 0440-WRITE-LOAD-CALL.
039000      MOVE 'H'                       TO N-REC-TYPE.
039100      MOVE LOD-TB-CALL-ID (LOD-TB-IDX)    TO N-CALL-ID.
039200      MOVE LOD-TB-HUMAN-GRADE (LOD-TB-IDX) TO N-HUMAN-GRADE.
039300      WRITE N-TRANSCRIPT-REC.
039400      IF NOT NEW-OK
039500         DISPLAY 'NEW PRIMARY TRANSCRIPTS WRITE ERROR - FS: ' NEW-FS
039600         PERFORM 9900-ABEND-RUN
039700      END-IF.
039800      PERFORM 0445-WRITE-ONE-LOAD-LINE
039900         VARYING WS-IDX FROM 1 BY 1
040000         UNTIL WS-IDX GREATER LOD-TB-LINE-TOT (LOD-TB-IDX).
040100      ADD 1                           TO WS-CALLS-WRITTEN.
040200      DISPLAY 'LOADED CALL_ID: ' LOD-TB-CALL-ID (LOD-TB-IDX).
040300*
040400 0445-WRITE-ONE-LOAD-LINE.
040500      MOVE 'L'                        TO N-REC-TYPE.
040600      MOVE LOD-TB-CALL-ID (LOD-TB-IDX)     TO N-LI-CALL-ID.
040700      MOVE WS-IDX                       TO N-LINE-SEQ.
040800      MOVE LOD-TB-TIMESTAMP (LOD-TB-IDX, WS-IDX) TO N-TIMESTAMP.
040900      MOVE LOD-TB-SPEAKER (LOD-TB-IDX, WS-IDX)   TO N-SPEAKER.
041000      MOVE LOD-TB-TEXT (LOD-TB-IDX, WS-IDX)      TO N-LINE-TEXT.
041100      WRITE N-TRANSCRIPT-REC.
041200      IF NOT NEW-OK
041300         DISPLAY 'NEW PRIMARY TRANSCRIPTS WRITE ERROR - FS: ' NEW-FS
041400         PERFORM 9900-ABEND-RUN
041500      END-IF.
041600*
041700 0900-CLOSE-FILES.
041800      IF WK-OLD-FILE-PRESENT-SW NOT EQUAL 'N'
041900         CLOSE OLD-PRI-TRANSCRIPTS
042000      END-IF.
042100      CLOSE NEW-PRI-TRANSCRIPTS.
042200*
042300 0950-PRINT-FINAL-SUMMARY.
042400      COMPUTE WS-CALLS-INSERTED =
042500              WS-CALLS-WRITTEN - WS-CALLS-RETAINED - WS-CALLS-REPLACED.
042600      DISPLAY '---------------------------------------------'.
042700      DISPLAY 'LOAD FILE RECORDS READ...: ' WS-RECORDS-LOADED.
042800      DISPLAY 'CALLS INSERTED (NEW).....: ' WS-CALLS-INSERTED.
042900      DISPLAY 'CALLS REPLACED (UPDATED)..: ' WS-CALLS-REPLACED.
043000      DISPLAY 'CALLS RETAINED (UNCHANGED): ' WS-CALLS-RETAINED.
043100      DISPLAY 'TOTAL CALLS ON NEW STORE..: ' WS-CALLS-WRITTEN.
043200      DISPLAY '---------------------------------------------'.
043300*
043400 9900-ABEND-RUN.
043500      MOVE 16                        TO RETURN-CODE.
043600      GOBACK.
043700*
