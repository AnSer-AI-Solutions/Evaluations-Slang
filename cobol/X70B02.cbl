      CBL OPT(2)
000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     X70B02.
000300 AUTHOR.         R SOUKUP.
000400 INSTALLATION.   CUSTOMER CONTACT QA - BATCH SYSTEMS.
000500 DATE-WRITTEN.   07/30/2004.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL QA USE ONLY.
000800******************************************************************
000900* X70B02                                                         *
001000* **++ valutazione del gergo con verifica (slang evaluator with   *
001100*      second-source verification).  Same basic shape as X70B01   *
001200*      but scores against the full fifteen-word slang list,       *
001300*      excuses a yeah/yup/yep/ya occurrence found in a question-   *
001400*      context agent line, and will not count a bye-bye unless    *
001500*      the secondary (verification) transcript confirms it was     *
001600*      actually said.                                              *
001700*------------------------------------------------------------------
001800* CHANGE LOG                                                       *
001900*------------------------------------------------------------------
002000* 2004-07-30 MPK  TKT#5260  ORIGINAL - BUILT OFF X70B01 ONCE THE    *
002100*                 VERIFICATION-ERA WORD LIST AND THE SECOND-SOURCE  *
002200*                 BYE-BYE RULE CAME DOWN FROM THE QA STEERING        *
002300*                 COMMITTEE.                                        *
002400* 2005-03-02 MPK  TKT#5295  FIXED THE QUESTION-CONTEXT EXCUSAL -    *
002500*                 WAS ONLY CHECKING THE CURRENT AGENT LINE, NOT THE *
002600*                 PREVIOUS/NEXT ONE AS THE RULE REQUIRES.            *
002700* 2008-10-02 DLM  TKT#5540  ADDED THE PRE-PASS OVER THE PRIMARY      *
002800*                 STORE SO THE RUN HEADER COULD SHOW TOTAL/          *
002900*                 UNPROCESSED RECORDS BEFORE THE REAL PASS STARTS.   *
003000* 2013-11-20 DLM  TKT#6015  MOVED THE WORD-BOUNDARY SCAN INTO THE    *
003100*                 SHARED X70SCAN ROUTINE.                            *
003200* 2014-02-10 DLM  TKT#6080  CONVERTED EVERY IN-LINE PERFORM/END-     *
003300*                 PERFORM LOOP TO AN OUT-OF-LINE PERFORM OF A        *
003400*                 NAMED PARAGRAPH - CODE REVIEW FLAGGED THE IN-      *
003500*                 LINE FORM AS NON-STANDARD FOR THIS SHOP.           *
003600* 2015-06-08 DLM  TKT#6140  BUILT THE SECONDARY-TRANSCRIPT TABLE IN  *
003700*                 A SEPARATE LOAD PASS (0170-LOAD-SECONDARY-TABLE)   *
003800*                 RATHER THAN RE-OPENING SECTRAN PER CALL - THE      *
003900*                 PER-CALL OPEN WAS SWAMPING THE JOB'S DD COUNT ON   *
004000*                 A FULL RUN.                                        *
004100* 2015-07-21 DLM  TKT#6151  CAPTURED EACH AGENT LINE'S MATCH LIST    *
004200*                 INTO WS-LMT-TB BEFORE ANY SECOND-SOURCE LOOKUP -   *
004300*                 THE NESTED CALL TO X70SCAN FOR THE BYE-BYE CHECK   *
004400*                 WAS CLOBBERING SCNO WHILE THE OUTER MATCH LOOP     *
004500*                 WAS STILL READING IT.                              *
004520* 2016-04-18 JBT  TKT#6305  WORD-COUNT CLAUSE WAS CARRYING THE TWO    *
004540*                 LEADING BLANKS ZZ9 LEAVES ON A ONE/TWO-DIGIT        *
004560*                 COUNT STRAIGHT INTO EV-EXPLANATION - ADDED A        *
004580*                 LEADING-BLANK SCAN (0416) TO PAIR WITH THE          *
004600*                 EXISTING TRAILING TRIM (0417) SO THE COUNT          *
004620*                 PRINTS AS '(1 TIME)' NOT '(  1 TIME)'.              *
004640* 2016-05-09 JBT  TKT#6312  REPLACED THE ASCII ' -> ' DELIMITER IN    *
004660*                 THE PROPER-ALTERNATIVES LIST WITH THE ACTUAL        *
004680*                 ARROW CHARACTER PER THE QA REPORT STANDARD.         *
004690******************************************************************
004700 ENVIRONMENT DIVISION.
004800*
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.    IBM-370.
005100 OBJECT-COMPUTER.    IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT PRI-TRANSCRIPTS     ASSIGN TO PRITRAN
005800                               FILE STATUS IS PRI-FS.
005900     SELECT SEC-TRANSCRIPTS     ASSIGN TO SECTRAN
006000                               FILE STATUS IS SEC-FS.
006100     SELECT EVAL-STORE          ASSIGN TO EVALSTR
006200                               FILE STATUS IS EVL-FS.
006300*
006400 DATA DIVISION.
006500*
006600 FILE SECTION.
006700*
006800 FD  PRI-TRANSCRIPTS
006900     RECORDING F
007000     LABEL RECORDS STANDARD.
007100 COPY X70TRN REPLACING ==:X:== BY ==P==.
007200*
007300 FD  SEC-TRANSCRIPTS
007400     RECORDING F
007500     LABEL RECORDS STANDARD.
007600 COPY X70TRN REPLACING ==:X:== BY ==S==.
007700*
007800 FD  EVAL-STORE
007900     RECORDING F
008000     LABEL RECORDS STANDARD.
008100 COPY X70EVL.
008200*
008300 WORKING-STORAGE SECTION.
008400*
008500 01 WS-FILE-STATUSES.
008600   03 PRI-FS                   PIC XX.
008700     88 PRI-OK                    VALUE '00'.
008800     88 PRI-EOF                   VALUE '10'.
008900   03 SEC-FS                   PIC XX.
009000     88 SEC-OK                    VALUE '00'.
009100     88 SEC-EOF                   VALUE '10'.
009200     88 SEC-NOT-FOUND              VALUE '35'.
009300   03 EVL-FS                   PIC XX.
009400     88 EVL-OK                    VALUE '00'.
009500     88 EVL-EOF                   VALUE '10'.
009600     88 EVL-NOT-FOUND              VALUE '35'.
009700   03 FILLER                   PIC X(4) VALUE SPACE.
009800*
009900 01 WS-RUN-COUNTERS.
010000   03 WS-CURRENT-TRANSCRIPTION-ID  PIC 9(9) COMP VALUE ZERO.
010100   03 WS-MAX-EXISTING-ID           PIC 9(9) COMP VALUE ZERO.
010200   03 WS-EXISTING-EVAL-RECORDS     PIC 9(7) COMP VALUE ZERO.
010300   03 WS-TOTAL-PRIMARY-CALLS       PIC 9(7) COMP VALUE ZERO.
010400   03 WS-UNPROCESSED-CALLS         PIC 9(7) COMP VALUE ZERO.
010500   03 WS-CALLS-PROCESSED           PIC 9(7) COMP VALUE ZERO.
010600   03 WS-TOTAL-SLANG-COUNT         PIC 9(5) COMP VALUE ZERO.
010700   03 FILLER                   PIC X(4) VALUE SPACE.
010800*
010900 01 WS-PROCESSED-CALL-TABLE.
011000   03 WS-PROC-TOT               PIC 9(5) COMP VALUE ZERO.
011100   03 WS-PROC-TB.
011200     05 WS-PROC-CALL-ID OCCURS 0 TO 5000 TIMES
011300                        DEPENDING ON WS-PROC-TOT
011400                        INDEXED BY WS-PROC-IDX
011500                        PIC 9(9).
011600   03 FILLER                   PIC X(4) VALUE SPACE.
011700*
011800 01 CALL-LINE-AREA.
011900   03 CALL-CALL-ID              PIC 9(9).
012000   03 CALL-HUMAN-GRADE          PIC X(3).
012100   03 CALL-LINE-TOT             PIC 9(3) COMP VALUE ZERO.
012200   03 CALL-LINE-TB.
012300     05 CALL-LINE OCCURS 0 TO 200 TIMES
012400               DEPENDING ON CALL-LINE-TOT
012500               INDEXED BY CALL-LINE-IDX.
012600       10 CALL-LINE-TIMESTAMP   PIC X(12).
012700       10 CALL-LINE-SPEAKER     PIC X(10).
012800       10 CALL-LINE-TEXT        PIC X(200).
012900   03 FILLER                   PIC X(4) VALUE SPACE.
013000*
013100 01 AGT-LINE-AREA.
013200* the subset of CALL-LINE-TB that belongs to the agent, walked a
013300* second time (after the full call is captured) so the question-
013400* context excusal can look at the previous/next AGENT line
013500* instead of the previous/next raw transcript line
013600   03 AGT-LINE-TOT              PIC 9(3) COMP VALUE ZERO.
013700   03 AGT-LINE-TB.
013800     05 AGT-LINE OCCURS 0 TO 200 TIMES
013900               DEPENDING ON AGT-LINE-TOT
014000               INDEXED BY AGT-LINE-IDX.
014100       10 AGT-TIMESTAMP         PIC X(12).
014200       10 AGT-TEXT               PIC X(200).
014300       10 AGT-HAS-QMARK-SW       PIC X   VALUE 'N'.
014400         88 AGT-QUESTION            VALUE 'Y'.
014500   03 FILLER                   PIC X(4) VALUE SPACE.
014600*
014700 01 WS-LINE-MATCH-TB.
014800* one agent line's X70SCAN results, copied out of SCNO the instant
014900* the CALL returns - 0476-CHECK-BYEBYE-CONFIRMATION below makes its
015000* own nested CALL to X70SCAN against the secondary transcript, which
015100* would otherwise overwrite SCNO out from under the match loop still
015200* reading it (TKT#6151)
015300   03 WS-LMT-TOT                PIC 9(3) COMP VALUE ZERO.
015400   03 WS-LMT-TB.
015500     05 WS-LMT-EL OCCURS 0 TO 50 TIMES
015600                  DEPENDING ON WS-LMT-TOT
015700                  INDEXED BY WS-LMT-IDX.
015800       10 WS-LMT-WORD            PIC X(12).
015900       10 WS-LMT-PROPER          PIC X(20).
016000       10 WS-LMT-TIMESTAMP       PIC X(12).
016100       10 WS-LMT-CONTEXT         PIC X(35).
016200   03 FILLER                   PIC X(4) VALUE SPACE.
016300*
016400 01 SEC-CALL-TABLE.
016500* every secondary call-id seen by 0170-LOAD-SECONDARY-TABLE, with
016600* the final (at most) five AGENT lines of that call's verification
016700* transcript - the last-5 restriction applied once, here, instead
016800* of at lookup time
016900   03 SEC-CALL-TOT               PIC 9(5) COMP VALUE ZERO.
017000   03 SEC-CALL-TB.
017100     05 SEC-CALL-EL OCCURS 0 TO 5000 TIMES
017200                    DEPENDING ON SEC-CALL-TOT
017300                    INDEXED BY SEC-CALL-IDX.
017400       10 SEC-CALL-ID            PIC 9(9).
017500       10 SEC-LAST5-TOT          PIC 9(1) COMP.
017600       10 SEC-LAST5-TB.
017700         15 SEC-LAST5-LINE OCCURS 5 TIMES.
017800           20 SEC-LAST5-TEXT     PIC X(200).
017900   03 FILLER                   PIC X(4) VALUE SPACE.
018000*
018100 01 SEC-CUR-BUFFER.
018200* scratch last-5 ring for whichever secondary call 0172 is currently
018300* grouping, committed to SEC-CALL-TB on the next header (or at EOF)
018400   03 SEC-CUR-CALL-ID            PIC 9(9).
018500   03 SEC-CUR-TOT                PIC 9(1) COMP VALUE ZERO.
018600   03 SEC-CUR-TB.
018700     05 SEC-CUR-LINE OCCURS 5 TIMES PIC X(200).
018800   03 FILLER                   PIC X(4) VALUE SPACE.
018900*
019000 01 WS-WORD-COUNT-TB.
019100   03 WS-WORD-COUNT OCCURS 15 TIMES    PIC 9(3) COMP.
019200*
019300 01 WS-SWITCHES.
019400   03 WK-IS-AGENT-SW            PIC X   VALUE 'N'.
019500     88 WK-IS-AGENT                 VALUE 'Y'.
019600   03 WK-ALREADY-PROC-SW        PIC X   VALUE 'N'.
019700     88 WK-ALREADY-PROCESSED        VALUE 'Y'.
019800   03 WK-ANY-WORD-USED-SW       PIC X   VALUE 'N'.
019900   03 WK-ANY-ALT-USED-SW        PIC X   VALUE 'N'.
020000   03 WK-ALT-ITEM-WRITTEN-SW    PIC X   VALUE 'N'.
020100   03 WK-SEC-CALL-OPEN-SW       PIC X   VALUE 'N'.
020200   03 WK-SEC-IS-AGENT-SW        PIC X   VALUE 'N'.
020300     88 WK-SEC-IS-AGENT             VALUE 'Y'.
020400   03 WK-EXCUSED-SW              PIC X   VALUE 'N'.
020500   03 WK-CONFIRMED-SW            PIC X   VALUE 'Y'.
020600   03 FILLER                   PIC X(4) VALUE SPACE.
020700*
020800 01 WS-EXPLANATION-BUILD.
020900   03 WK-EXPL-PTR               PIC 9(4) COMP VALUE 1.
021000   03 WK-COUNT-DISPLAY          PIC ZZ9.
021100   03 FILLER                   PIC X(4) VALUE SPACE.
021200*
021310* WK-CTX-PTR/WK-ORIG-PTR - two loose STRING pointers for
021320* 0420-APPEND-ORIGINAL-LINE, not worth a group header of their own
021330 77 WK-CTX-PTR                 PIC 9(4) COMP VALUE 1.
021340 77 WK-ORIG-PTR                PIC 9(4) COMP VALUE 1.
021700*
021800 01 WS-LITERALS.
021900   03 WK-SQUOTE                 PIC X   VALUE ''''.
022000   03 FILLER                   PIC X(4) VALUE SPACE.
022100*
022200 01 WS-MISC.
022300   03 WS-IDX                    PIC 9(3) COMP VALUE ZERO.
022400   03 WS-IDX-N                  PIC 9(3)       VALUE ZERO.
022500   03 WS-IDX-X REDEFINES WS-IDX-N  PIC X(3).
022600   03 WS-M-IDX                  PIC 9(3) COMP VALUE ZERO.
022700   03 WK-CHK-POS                PIC 9(2) COMP VALUE ZERO.
022800   03 WK-SEC-LN-IDX              PIC 9(1) COMP VALUE ZERO.
022900   03 WK-QMARK-CNT                PIC 9(3) COMP VALUE ZERO.
023000   03 WK-RATIO-DISPLAY          PIC ZZZZ9.
023020   03 WK-SCRATCH-CTR-N          PIC 9(5)       VALUE ZERO.
023040   03 WK-SCRATCH-CTR-X REDEFINES WK-SCRATCH-CTR-N  PIC X(5).
023060   03 WK-SCRATCH-ID-N           PIC 9(9)       VALUE ZERO.
023080   03 WK-SCRATCH-ID-X REDEFINES WK-SCRATCH-ID-N  PIC X(9).
023100   03 FILLER                   PIC X(4) VALUE SPACE.
023150*
023160* 2014-02-10 DLM TKT#6080 - NO INTRINSIC FUNCTIONS PER SHOP STD -
023170* GENERIC TRIM-LENGTH WORK AREA, LOADED BEFORE EACH STRING THAT
023180* NEEDS A VARIABLE-LENGTH SOURCE FIELD.
023190 01 WS-TRIM-AREA.
023191   03 WK-TRIM-BUF               PIC X(200)    VALUE SPACE.
023192   03 WK-TRIM-LEN               PIC 9(3) COMP VALUE ZERO.
023193*  2016-04-18 JBT TKT#6305 - START POSITION OF THE FIRST NON-
023194*  BLANK COLUMN, FOR A ZERO-SUPPRESSED NUMERIC FIELD LIKE
023195*  WK-COUNT-DISPLAY THAT LEAVES LEADING BLANKS BEHIND.
023196   03 WK-TRIM-START             PIC 9(3) COMP VALUE ZERO.
023197   03 WK-ITEM-LEN               PIC 9(3) COMP VALUE ZERO.
023199   03 FILLER                   PIC X(4)      VALUE SPACE.
023200*
023300 COPY X70MODE.
023400 COPY X70SCNI.
023500 COPY X70SCNO.
023600 COPY X70WRD.
023700 COPY X70MCR.
023800*
023900******************************************************************
024000 PROCEDURE DIVISION.
024100*
024200 MAIN.
024300     DISPLAY ' ************** X70B02 START **************'.
024400*
024500* this shop's operators flip RUN-MODE-AREA below (or the program
024600* is recompiled for an ad hoc run) rather than parse a PARM string
024700* here - see X70MODE for the switches this paragraph sets
024800     PERFORM 0050-SET-RUN-MODE-DEFAULTS.
024900     PERFORM 0100-DETERMINE-START-ID.
025000     PERFORM 0150-COUNT-PRIMARY-CALLS.
025100     PERFORM 0170-LOAD-SECONDARY-TABLE.
025200     PERFORM 0200-OPEN-FOR-PROCESSING.
025300     PERFORM 0250-PRINT-RUN-HEADER.
025400*
025500     PERFORM 0260-READ-PRIMARY-RECORD.
025600     PERFORM 0280-PROCESS-NEXT-CALL
025700        UNTIL PRI-EOF
025800        OR (RUN-LIMIT NOT EQUAL ZERO
025900            AND WS-CALLS-PROCESSED NOT LESS RUN-LIMIT).
026000*
026100     PERFORM 0900-CLOSE-TRANSCRIPTS-AND-EVAL.
026200     PERFORM 0950-REPORT-RUN-TOTALS.
026300     DISPLAY ' *************** X70B02 END ***************'.
026400     GOBACK.
026500*
026600 0050-SET-RUN-MODE-DEFAULTS.
026700* default production run: full pass, unprocessed calls only,
026800* no cap, id continues from the evaluation store's high water
026900     SET RUN-MODE-FULL            TO TRUE.
027000     SET RUN-SELECT-UNPROCESSED   TO TRUE.
027100     MOVE ZERO                    TO RUN-LIMIT.
027200     MOVE 'N'                     TO RUN-START-ID-SUPPLIED.
027300     MOVE ZERO                    TO RUN-START-ID.
027400*
027500 0100-DETERMINE-START-ID.
027600     OPEN INPUT EVAL-STORE.
027700     IF EVL-NOT-FOUND
027800*       no evaluation store yet on this system - max id is zero
027900        CONTINUE
028000     ELSE
028100        IF NOT EVL-OK
028200           DISPLAY 'EVALUATION STORE OPEN ERROR - FS: ' EVL-FS
028300           PERFORM 9900-ABEND-RUN
028400        END-IF
028500        PERFORM 0110-READ-EVAL-RECORD
028600        PERFORM 0115-PROCESS-ONE-EVAL-RECORD UNTIL EVL-EOF
028700        CLOSE EVAL-STORE
028800     END-IF.
028900*
029000     IF RUN-START-ID-GIVEN
029100        MOVE RUN-START-ID         TO WS-CURRENT-TRANSCRIPTION-ID
029200     ELSE
029300        COMPUTE WS-CURRENT-TRANSCRIPTION-ID =
029400                WS-MAX-EXISTING-ID + 1
029500     END-IF.
029600*
029700 0110-READ-EVAL-RECORD.
029800     READ EVAL-STORE.
029900     IF NOT EVL-OK AND NOT EVL-EOF
030000        DISPLAY 'EVALUATION STORE READ ERROR - FS: ' EVL-FS
030100        PERFORM 9900-ABEND-RUN
030200     END-IF.
030300*
030400 0115-PROCESS-ONE-EVAL-RECORD.
030500     IF EV-TRANSCRIPTION-ID GREATER WS-MAX-EXISTING-ID
030600        MOVE EV-TRANSCRIPTION-ID  TO WS-MAX-EXISTING-ID
030700     END-IF.
030800     PERFORM 0120-ADD-TO-PROCESSED-TABLE.
030900     ADD 1                        TO WS-EXISTING-EVAL-RECORDS.
031000     PERFORM 0110-READ-EVAL-RECORD.
031100*
031200 0120-ADD-TO-PROCESSED-TABLE.
031300     IF WS-PROC-TOT LESS 5000
031400        ADD 1                    TO WS-PROC-TOT
031500        MOVE EV-CALL-ID          TO WS-PROC-CALL-ID (WS-PROC-TOT)
031600     END-IF.
031700*
031800 0150-COUNT-PRIMARY-CALLS.
031900     OPEN INPUT PRI-TRANSCRIPTS.
032000     IF NOT PRI-OK
032100        DISPLAY 'PRIMARY TRANSCRIPTS OPEN ERROR - FS: ' PRI-FS
032200        PERFORM 9900-ABEND-RUN
032300     END-IF.
032400     PERFORM 0260-READ-PRIMARY-RECORD.
032500     PERFORM 0165-COUNT-ONE-PRIMARY-RECORD UNTIL PRI-EOF.
032600     CLOSE PRI-TRANSCRIPTS.
032700*
032800 0160-CHECK-ALREADY-PROCESSED.
032900     MOVE 'N'                    TO WK-ALREADY-PROC-SW.
033000     PERFORM 0162-TEST-ONE-PROC-ENTRY
033100        VARYING WS-PROC-IDX FROM 1 BY 1
033200        UNTIL WS-PROC-IDX GREATER WS-PROC-TOT.
033300*
033400 0162-TEST-ONE-PROC-ENTRY.
033500     IF WS-PROC-CALL-ID (WS-PROC-IDX) EQUAL P-CALL-ID
033600        MOVE 'Y'                 TO WK-ALREADY-PROC-SW
033700     END-IF.
033800*
033900 0165-COUNT-ONE-PRIMARY-RECORD.
034000     IF P-HEADER-RECORD
034100        ADD 1                    TO WS-TOTAL-PRIMARY-CALLS
034200        PERFORM 0160-CHECK-ALREADY-PROCESSED
034300        IF NOT WK-ALREADY-PROCESSED
034400           ADD 1                 TO WS-UNPROCESSED-CALLS
034500        END-IF
034600     END-IF.
034700     PERFORM 0260-READ-PRIMARY-RECORD.
034800*
034900 0170-LOAD-SECONDARY-TABLE.
035000* builds the secondary-call lookup table once, up front,
035100* instead of re-opening SECTRAN once per primary call
035200     OPEN INPUT SEC-TRANSCRIPTS.
035300     IF SEC-NOT-FOUND
035400*       no secondary transcript file on this system - every call's
035500*       secondary is treated as absent, so the bye-bye count is
035600*       on the primary side alone
035700        CONTINUE
035800     ELSE
035900        IF NOT SEC-OK
036000           DISPLAY 'SECONDARY TRANSCRIPTS OPEN ERROR - FS: ' SEC-FS
036100           PERFORM 9900-ABEND-RUN
036200        END-IF
036300        MOVE 'N'                 TO WK-SEC-CALL-OPEN-SW
036400        PERFORM 0271-READ-SECONDARY-RECORD
036500        PERFORM 0172-GROUP-ONE-SECONDARY-REC UNTIL SEC-EOF
036600        IF WK-SEC-CALL-OPEN-SW EQUAL 'Y'
036700           PERFORM 0179-COMMIT-SECONDARY-CALL
036800        END-IF
036900        CLOSE SEC-TRANSCRIPTS
037000     END-IF.
037100*
037200 0172-GROUP-ONE-SECONDARY-REC.
037300     IF S-HEADER-RECORD
037400        IF WK-SEC-CALL-OPEN-SW EQUAL 'Y'
037500           PERFORM 0179-COMMIT-SECONDARY-CALL
037600        END-IF
037700        MOVE S-CALL-ID            TO SEC-CUR-CALL-ID
037800        MOVE ZERO                 TO SEC-CUR-TOT
037900        MOVE 'Y'                  TO WK-SEC-CALL-OPEN-SW
038000     ELSE
038100        PERFORM 0173-CHECK-SECONDARY-SPEAKER
038200        IF WK-SEC-IS-AGENT
038300           PERFORM 0174-APPEND-SECONDARY-LAST5
038400        END-IF
038500     END-IF.
038600     PERFORM 0271-READ-SECONDARY-RECORD.
038700*
038800 0173-CHECK-SECONDARY-SPEAKER.
038900     MOVE 'N'                    TO WK-SEC-IS-AGENT-SW.
039000     PERFORM 0176-TEST-ONE-SEC-SPEAKER-POS
039100        VARYING WK-CHK-POS FROM 1 BY 1 UNTIL WK-CHK-POS GREATER 5.
039200*
039300 0174-APPEND-SECONDARY-LAST5.
039400* keeps only the final five agent lines seen so far for this call -
039500* shifts the ring left when it is already full
039600     IF SEC-CUR-TOT LESS 5
039700        ADD 1                    TO SEC-CUR-TOT
039800        MOVE S-LINE-TEXT          TO SEC-CUR-LINE (SEC-CUR-TOT)
039900     ELSE
040000        PERFORM 0177-SHIFT-SECONDARY-LAST5
040100           VARYING WK-SEC-LN-IDX FROM 1 BY 1
040200           UNTIL WK-SEC-LN-IDX GREATER 4
040300        MOVE S-LINE-TEXT          TO SEC-CUR-LINE (5)
040400     END-IF.
040500*
040600 0176-TEST-ONE-SEC-SPEAKER-POS.
040700     IF S-SPEAKER (WK-CHK-POS:6) EQUAL 'AGENT:'
040800        MOVE 'Y'                 TO WK-SEC-IS-AGENT-SW
040900     END-IF.
041000*
041100 0177-SHIFT-SECONDARY-LAST5.
041200     MOVE SEC-CUR-LINE (WK-SEC-LN-IDX + 1)
041300                       TO SEC-CUR-LINE (WK-SEC-LN-IDX).
041400*
041500 0179-COMMIT-SECONDARY-CALL.
041600     IF SEC-CALL-TOT LESS 5000
041700        ADD 1                    TO SEC-CALL-TOT
041800        MOVE SEC-CUR-CALL-ID     TO SEC-CALL-ID (SEC-CALL-TOT)
041900        MOVE SEC-CUR-TOT         TO SEC-LAST5-TOT (SEC-CALL-TOT)
042000        PERFORM 0178-COPY-ONE-SEC-LAST5-LINE
042100           VARYING WK-SEC-LN-IDX FROM 1 BY 1
042200           UNTIL WK-SEC-LN-IDX GREATER SEC-CUR-TOT
042300     END-IF.
042400*
042500 0178-COPY-ONE-SEC-LAST5-LINE.
042600     MOVE SEC-CUR-LINE (WK-SEC-LN-IDX)
042700                       TO SEC-LAST5-TEXT (SEC-CALL-TOT, WK-SEC-LN-IDX).
042800*
042900 0200-OPEN-FOR-PROCESSING.
043000     OPEN INPUT PRI-TRANSCRIPTS.
043100     IF NOT PRI-OK
043200        DISPLAY 'PRIMARY TRANSCRIPTS OPEN ERROR - FS: ' PRI-FS
043300        PERFORM 9900-ABEND-RUN
043400     END-IF.
043500     OPEN EXTEND EVAL-STORE.
043600     IF NOT EVL-OK
043700        DISPLAY 'EVALUATION STORE OPEN ERROR - FS: ' EVL-FS
043800        PERFORM 9900-ABEND-RUN
043900     END-IF.
044000*
044100 0250-PRINT-RUN-HEADER.
044200     DISPLAY '---------------------------------------------'.
044300     EVALUATE TRUE
044400        WHEN RUN-MODE-TEST    DISPLAY 'RUN MODE.......: TEST'
044500        WHEN RUN-MODE-LIMITED DISPLAY 'RUN MODE.......: LIMITED'
044600        WHEN RUN-MODE-FULL    DISPLAY 'RUN MODE.......: FULL'
044700     END-EVALUATE.
044800     DISPLAY 'BATCH SIZE.....: ' RUN-LIMIT.
044900     DISPLAY 'STARTING ID....: ' WS-CURRENT-TRANSCRIPTION-ID.
045000     IF RUN-SELECT-UNPROCESSED
045100        DISPLAY 'SKIP PROCESSED.: YES'
045200     ELSE
045300        DISPLAY 'SKIP PROCESSED.: NO (PROCESS-ALL)'
045400     END-IF.
045500     DISPLAY 'HIGHEST ID.....: ' WS-MAX-EXISTING-ID.
045600     DISPLAY 'TOTAL RECORDS..: ' WS-TOTAL-PRIMARY-CALLS.
045700     DISPLAY 'UNPROCESSED....: ' WS-UNPROCESSED-CALLS.
045800     DISPLAY 'SECONDARY CALLS: ' SEC-CALL-TOT.
045900     DISPLAY '---------------------------------------------'.
046000*
046100 0260-READ-PRIMARY-RECORD.
046200     READ PRI-TRANSCRIPTS.
046300     IF NOT PRI-OK AND NOT PRI-EOF
046400        DISPLAY 'PRIMARY TRANSCRIPTS READ ERROR - FS: ' PRI-FS
046500        PERFORM 9900-ABEND-RUN
046600     END-IF.
046700*
046800 0271-READ-SECONDARY-RECORD.
046900     READ SEC-TRANSCRIPTS.
047000     IF NOT SEC-OK AND NOT SEC-EOF
047100        DISPLAY 'SECONDARY TRANSCRIPTS READ ERROR - FS: ' SEC-FS
047200        PERFORM 9900-ABEND-RUN
047300     END-IF.
047400*
047500 0280-PROCESS-NEXT-CALL.
047600     PERFORM 0300-READ-AND-GROUP-NEXT-CALL.
047700     PERFORM 0400-PROCESS-ONE-CALL.
047800*
047900 0300-READ-AND-GROUP-NEXT-CALL.
048000     MOVE P-CALL-ID               TO CALL-CALL-ID.
048100     MOVE P-HUMAN-GRADE           TO CALL-HUMAN-GRADE.
048200     MOVE ZERO                    TO CALL-LINE-TOT.
048300     PERFORM 0260-READ-PRIMARY-RECORD.
048400     PERFORM 0310-CAPTURE-ONE-LINE
048500        UNTIL PRI-EOF OR P-HEADER-RECORD.
048600*
048700 0310-CAPTURE-ONE-LINE.
048800     IF CALL-LINE-TOT LESS 200
048900        ADD 1                    TO CALL-LINE-TOT
049000        MOVE P-TIMESTAMP         TO CALL-LINE-TIMESTAMP
049100                                       (CALL-LINE-TOT)
049200        MOVE P-SPEAKER           TO CALL-LINE-SPEAKER
049300                                       (CALL-LINE-TOT)
049400        MOVE P-LINE-TEXT         TO CALL-LINE-TEXT
049500                                       (CALL-LINE-TOT)
049600     END-IF.
049700     PERFORM 0260-READ-PRIMARY-RECORD.
049800*
049900 0400-PROCESS-ONE-CALL.
050000     IF CALL-LINE-TOT EQUAL ZERO
050100*       empty transcript - skipped entirely, no id consumed
050200        CONTINUE
050300     ELSE
050400        PERFORM 0160-CHECK-ALREADY-PROCESSED
050500        IF RUN-SELECT-UNPROCESSED AND WK-ALREADY-PROCESSED
050600           CONTINUE
050700        ELSE
050800           DISPLAY '-----------------------------------------'
050900           DISPLAY 'Processing call_id: ' CALL-CALL-ID
051000           PERFORM 0410-EXTRACT-AND-SCAN-CALL
051100           PERFORM 0500-SCORE-CALL
051200           PERFORM 0700-WRITE-EVALUATION-RECORD
051300           ADD 1                 TO WS-CALLS-PROCESSED
051400        END-IF
051500     END-IF.
051600*
051700 0410-EXTRACT-AND-SCAN-CALL.
051800     MOVE ZERO                    TO WS-TOTAL-SLANG-COUNT.
051900     MOVE ZERO                    TO EV-FOUND-REF-TOT.
052000     MOVE ZERO                    TO AGT-LINE-TOT.
052100     MOVE SPACE                   TO EV-CONTEXT
052200                                     EV-ORIGINAL-TRANSCRIPTION.
052300     MOVE 1                       TO WK-CTX-PTR.
052400     MOVE 1                       TO WK-ORIG-PTR.
052500     PERFORM 0415-CLEAR-ONE-WORD-COUNT
052600        VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX GREATER
052700        WRD-FULL-TOT.
052800*
052900     PERFORM 0425-PROCESS-ONE-CALL-LINE
053000        VARYING CALL-LINE-IDX FROM 1 BY 1
053100        UNTIL CALL-LINE-IDX GREATER CALL-LINE-TOT.
053200*
053300     PERFORM 0455-SCAN-ONE-AGENT-LINE
053400        VARYING AGT-LINE-IDX FROM 1 BY 1
053500        UNTIL AGT-LINE-IDX GREATER AGT-LINE-TOT.
053600*
053700     PERFORM 0480-PRINT-CALL-WORD-SUMMARY.
053800*
053900 0415-CLEAR-ONE-WORD-COUNT.
054000     MOVE ZERO                    TO WS-WORD-COUNT (WS-IDX).
054020*
054030 0416-COMPUTE-TRIM-START.
054040* 2016-04-18 JBT TKT#6305 - MIRROR OF 0417 BELOW BUT SCANNING
054050* FORWARD - FINDS THE FIRST NON-BLANK COLUMN SO A CALLER WITH A
054060* ZERO-SUPPRESSED COUNT (WK-COUNT-DISPLAY) CAN DROP THE LEADING
054070* BLANKS THE SAME WAY 0417 ALREADY DROPS THE TRAILING ONES.
054080     MOVE 1                       TO WK-TRIM-START.
054090     PERFORM 0416A-SCAN-ONE-LEAD-CHAR
054095        UNTIL WK-TRIM-START GREATER 200
054097        OR WK-TRIM-BUF (WK-TRIM-START:1) NOT EQUAL SPACE.
054099*
054105 0416A-SCAN-ONE-LEAD-CHAR.
054107     ADD 1 TO WK-TRIM-START.
054109*
054110 0417-COMPUTE-TRIM-LEN.
054120* back up WK-TRIM-LEN from the field's declared width (WK-TRIM-BUF
054130* is MOVEd to by the caller first) to the last non-space column
054140     MOVE 200                     TO WK-TRIM-LEN.
054150     PERFORM 0418-TRIM-ONE-BUF-CHAR
054160        UNTIL WK-TRIM-LEN EQUAL ZERO
054170        OR WK-TRIM-BUF (WK-TRIM-LEN:1) NOT EQUAL SPACE.
054180     IF WK-TRIM-LEN EQUAL ZERO
054185        MOVE 1                    TO WK-TRIM-LEN
054190     END-IF.
054195*
054198 0418-TRIM-ONE-BUF-CHAR.
054199     SUBTRACT 1 FROM WK-TRIM-LEN.
054201*
054202 0420-APPEND-ORIGINAL-LINE.
054203     MOVE CALL-LINE-TEXT (CALL-LINE-IDX) TO WK-TRIM-BUF.
054204     PERFORM 0417-COMPUTE-TRIM-LEN.
054300     STRING CALL-LINE-TIMESTAMP (CALL-LINE-IDX) DELIMITED BY SIZE
054400            ' '                                 DELIMITED BY SIZE
054500            CALL-LINE-SPEAKER (CALL-LINE-IDX)    DELIMITED BY SIZE
054600            WK-TRIM-BUF (1:WK-TRIM-LEN)
054700                                                 DELIMITED BY SIZE
054800            ' '                                  DELIMITED BY SIZE
054900       INTO EV-ORIGINAL-TRANSCRIPTION
055000       WITH POINTER WK-ORIG-PTR
055100       ON OVERFLOW CONTINUE
055200     END-STRING.
055300*
055400 0425-PROCESS-ONE-CALL-LINE.
055500     PERFORM 0420-APPEND-ORIGINAL-LINE.
055600     PERFORM 0430-CHECK-SPEAKER-IS-AGENT.
055700     IF WK-IS-AGENT
055800        PERFORM 0440-APPEND-CONTEXT-LINE
055900        PERFORM 0445-APPEND-AGENT-LINE-ENTRY
056000     END-IF.
056100*
056200 0430-CHECK-SPEAKER-IS-AGENT.
056300* the stripped line belongs to the agent iff the speaker
056400* tag contains the literal substring AGENT: (exact case)
056500     MOVE 'N'                    TO WK-IS-AGENT-SW.
056600     PERFORM 0435-TEST-ONE-SPEAKER-POS
056700        VARYING WK-CHK-POS FROM 1 BY 1 UNTIL WK-CHK-POS
056800        GREATER 5.
056900*
057000 0435-TEST-ONE-SPEAKER-POS.
057100     IF CALL-LINE-SPEAKER (CALL-LINE-IDX) (WK-CHK-POS:6)
057200                                          EQUAL 'AGENT:'
057300        MOVE 'Y'               TO WK-IS-AGENT-SW
057400     END-IF.
057500*
057600 0440-APPEND-CONTEXT-LINE.
057610     MOVE CALL-LINE-TEXT (CALL-LINE-IDX) TO WK-TRIM-BUF.
057620     PERFORM 0417-COMPUTE-TRIM-LEN.
057700     STRING WK-TRIM-BUF (1:WK-TRIM-LEN)
057800                                               DELIMITED BY SIZE
057900            ' '                                DELIMITED BY SIZE
058000       INTO EV-CONTEXT
058100       WITH POINTER WK-CTX-PTR
058200       ON OVERFLOW CONTINUE
058300     END-STRING.
058400*
058500 0445-APPEND-AGENT-LINE-ENTRY.
058600* captures this agent line into AGT-LINE-TB, along with whether it
058700* contains a question mark, for the excusal check below
058800     IF AGT-LINE-TOT LESS 200
058900        ADD 1                    TO AGT-LINE-TOT
059000        MOVE CALL-LINE-TIMESTAMP (CALL-LINE-IDX)
059100                                 TO AGT-TIMESTAMP (AGT-LINE-TOT)
059200        MOVE CALL-LINE-TEXT (CALL-LINE-IDX)
059300                                 TO AGT-TEXT (AGT-LINE-TOT)
059400        MOVE ZERO                TO WK-QMARK-CNT
059500        INSPECT CALL-LINE-TEXT (CALL-LINE-IDX)
059600           TALLYING WK-QMARK-CNT FOR ALL '?'
059700        IF WK-QMARK-CNT GREATER ZERO
059800           MOVE 'Y'              TO AGT-HAS-QMARK-SW (AGT-LINE-TOT)
059900        ELSE
060000           MOVE 'N'              TO AGT-HAS-QMARK-SW (AGT-LINE-TOT)
060100        END-IF
060200     END-IF.
060300*
060400 0455-SCAN-ONE-AGENT-LINE.
060500     MOVE AGT-TEXT (AGT-LINE-IDX)      TO SCN-UTTERANCE.
060600     MOVE AGT-TIMESTAMP (AGT-LINE-IDX) TO SCN-TIMESTAMP.
060700     SET SCN-SCAN-ALL-WORDS        TO TRUE.
060800     MOVE 1                        TO SCN-WORD-FROM.
060900     MOVE WRD-FULL-TOT                TO SCN-WORD-TO.
061000     CALL 'X70SCAN' USING SCNI SCNO WRD-WORD-LOAD
061100                          WRD-PROPER-LOAD MR.
061200*
061300* copy the match list out of SCNO right away - the bye-bye second-
061400* source check below CALLs X70SCAN again, and that CALL reloads
061500* SCNO for its own purposes (TKT#6151)
061600     MOVE ZERO                     TO WS-LMT-TOT.
061700     PERFORM 0458-COPY-ONE-MATCH
061800        VARYING SCN-MATCH-IDX FROM 1 BY 1
061900        UNTIL SCN-MATCH-IDX GREATER SCN-MATCH-TOT.
062000*
062100     PERFORM 0470-TALLY-ONE-MATCH
062200        VARYING WS-LMT-IDX FROM 1 BY 1
062300        UNTIL WS-LMT-IDX GREATER WS-LMT-TOT.
062400*
062500 0458-COPY-ONE-MATCH.
062600     ADD 1                          TO WS-LMT-TOT.
062700     MOVE SCN-MATCH-WORD (SCN-MATCH-IDX)
062800                               TO WS-LMT-WORD (WS-LMT-TOT).
062900     MOVE SCN-MATCH-PROPER (SCN-MATCH-IDX)
063000                               TO WS-LMT-PROPER (WS-LMT-TOT).
063100     MOVE SCN-MATCH-TIMESTAMP (SCN-MATCH-IDX)
063200                               TO WS-LMT-TIMESTAMP (WS-LMT-TOT).
063300     MOVE SCN-MATCH-CONTEXT (SCN-MATCH-IDX)
063400                               TO WS-LMT-CONTEXT (WS-LMT-TOT).
063500*
063600 0470-TALLY-ONE-MATCH.
063700     PERFORM 0472-FIND-WORD-SLOT
063800        VARYING WS-M-IDX FROM 1 BY 1
063900        UNTIL WS-M-IDX GREATER WRD-FULL-TOT
064000        OR WRD-WORD (WS-M-IDX) EQUAL WS-LMT-WORD (WS-LMT-IDX).
064100*
064200     MOVE 'N'                       TO WK-EXCUSED-SW.
064300     MOVE 'Y'                       TO WK-CONFIRMED-SW.
064400     IF WS-M-IDX NOT GREATER WRD-FULL-TOT
064500        IF WRD-QUESTION-EXCUSED (WS-M-IDX)
064600           PERFORM 0474-CHECK-QUESTION-EXCUSAL
064700        END-IF
064800        IF WRD-WORD (WS-M-IDX) EQUAL 'bye-bye'
064900           PERFORM 0476-CHECK-BYEBYE-CONFIRMATION
065000        END-IF
065100     END-IF.
065200*
065300     IF WK-EXCUSED-SW EQUAL 'Y'
065400        DISPLAY '  EXCUSED (question context): '
065500                WS-LMT-WORD (WS-LMT-IDX)
065600     ELSE
065700        IF WK-CONFIRMED-SW EQUAL 'N'
065800           DISPLAY '  NOT CONFIRMED BY SECONDARY: '
065900                   WS-LMT-WORD (WS-LMT-IDX)
066000        ELSE
066100           PERFORM 0479-RECORD-ONE-MATCH
066200        END-IF
066300     END-IF.
066400*
066500 0472-FIND-WORD-SLOT.
066600* body intentionally empty - exists only so the word-table
066700* lookup above has a paragraph to hang its VARYING/UNTIL on
066800     CONTINUE.
066900*
067000 0474-CHECK-QUESTION-EXCUSAL.
067100* yeah/yup/yep/ya is excused when the current agent line, the
067200* one immediately before it, or the one immediately after it
067300* contains a question mark - adjacency is among AGENT lines only
067400     MOVE 'N'                       TO WK-EXCUSED-SW.
067500     IF AGT-HAS-QMARK-SW (AGT-LINE-IDX) EQUAL 'Y'
067600        MOVE 'Y'                    TO WK-EXCUSED-SW
067700     END-IF.
067800     IF WK-EXCUSED-SW EQUAL 'N' AND AGT-LINE-IDX GREATER 1
067900        IF AGT-HAS-QMARK-SW (AGT-LINE-IDX - 1) EQUAL 'Y'
068000           MOVE 'Y'                 TO WK-EXCUSED-SW
068100        END-IF
068200     END-IF.
068300     IF WK-EXCUSED-SW EQUAL 'N' AND AGT-LINE-IDX LESS AGT-LINE-TOT
068400        IF AGT-HAS-QMARK-SW (AGT-LINE-IDX + 1) EQUAL 'Y'
068500           MOVE 'Y'                 TO WK-EXCUSED-SW
068600        END-IF
068700     END-IF.
068800*
068900 0476-CHECK-BYEBYE-CONFIRMATION.
069000* a bye-bye occurrence is confirmed when the secondary
069100* transcript is absent, or when 'bye-bye' is found among
069200* the secondary's final five agent lines
069300     MOVE 'Y'                       TO WK-CONFIRMED-SW.
069400     PERFORM 0477-FIND-SECONDARY-CALL
069500        VARYING SEC-CALL-IDX FROM 1 BY 1
069600        UNTIL SEC-CALL-IDX GREATER SEC-CALL-TOT
069700        OR SEC-CALL-ID (SEC-CALL-IDX) EQUAL CALL-CALL-ID.
069800     IF SEC-CALL-IDX NOT GREATER SEC-CALL-TOT
069900        MOVE 'N'                    TO WK-CONFIRMED-SW
070000        PERFORM 0478-SCAN-ONE-SEC-LINE
070100           VARYING WK-SEC-LN-IDX FROM 1 BY 1
070200           UNTIL WK-SEC-LN-IDX GREATER SEC-LAST5-TOT (SEC-CALL-IDX)
070300           OR WK-CONFIRMED-SW EQUAL 'Y'
070400     END-IF.
070500*
070600 0477-FIND-SECONDARY-CALL.
070700* body intentionally empty - exists only so the secondary-call
070800* lookup above has a paragraph to hang its VARYING/UNTIL on
070900     CONTINUE.
071000*
071100 0478-SCAN-ONE-SEC-LINE.
071200     MOVE SEC-LAST5-TEXT (SEC-CALL-IDX, WK-SEC-LN-IDX)
071300                                     TO SCN-UTTERANCE.
071400     MOVE SPACE                     TO SCN-TIMESTAMP.
071500     SET SCN-SCAN-ONE-WORD           TO TRUE.
071600     MOVE 'bye-bye'                  TO SCN-SINGLE-WORD.
071700     CALL 'X70SCAN' USING SCNI SCNO WRD-WORD-LOAD
071800                          WRD-PROPER-LOAD MR.
071900     IF SCN-MATCH-TOT GREATER ZERO
072000        MOVE 'Y'                    TO WK-CONFIRMED-SW
072100     END-IF.
072200*
072300 0479-RECORD-ONE-MATCH.
072400     ADD 1                          TO WS-TOTAL-SLANG-COUNT.
072500     DISPLAY '  DEBUG OCCURRENCE: ' WS-LMT-WORD (WS-LMT-IDX)
072600             ' AT ' WS-LMT-TIMESTAMP (WS-LMT-IDX)
072700             ' IN ''' WS-LMT-CONTEXT (WS-LMT-IDX) ''''.
072800*
072900     IF WS-M-IDX NOT GREATER WRD-FULL-TOT
073000        ADD 1                       TO WS-WORD-COUNT (WS-M-IDX)
073100     END-IF.
073200*
073300     IF EV-FOUND-REF-TOT LESS 50
073400        ADD 1                       TO EV-FOUND-REF-TOT
073500        MOVE WS-LMT-TIMESTAMP (WS-LMT-IDX)
073600                      TO EV-REF-TIMESTAMP (EV-FOUND-REF-TOT)
073700        MOVE WS-LMT-WORD (WS-LMT-IDX)
073800                      TO EV-REF-WORD (EV-FOUND-REF-TOT)
073900        MOVE WS-LMT-PROPER (WS-LMT-IDX)
074000                      TO EV-REF-PROPER (EV-FOUND-REF-TOT)
074100        MOVE WS-LMT-CONTEXT (WS-LMT-IDX)
074200                      TO EV-REF-CONTEXT (EV-FOUND-REF-TOT)
074300     END-IF.
074400*
074500 0480-PRINT-CALL-WORD-SUMMARY.
074600     PERFORM 0485-PRINT-ONE-WORD-COUNT
074700        VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX GREATER
074800        WRD-FULL-TOT.
074900*
075000 0485-PRINT-ONE-WORD-COUNT.
075100     IF WS-WORD-COUNT (WS-IDX) GREATER ZERO
075200        DISPLAY '  WORD: ' WRD-WORD (WS-IDX)
075300                ' COUNT: ' WS-WORD-COUNT (WS-IDX)
075400     END-IF.
075500*
075600 0500-SCORE-CALL.
075700     MOVE WS-CURRENT-TRANSCRIPTION-ID TO EV-TRANSCRIPTION-ID.
075800     MOVE CALL-CALL-ID               TO EV-CALL-ID.
075900     MOVE 2                          TO EV-MAX-SCORE.
076000     MOVE 'No Slang (Using Proper English)' TO EV-CRITERIA.
076100*
076200     IF WS-TOTAL-SLANG-COUNT EQUAL ZERO
076300        MOVE 2                       TO EV-SCORE
076400        MOVE 'Yes'                   TO EV-INTERN-AI-GRADE
076500        SET EV-PASSED-YES            TO TRUE
076600        MOVE SPACE                   TO EV-EXPLANATION
076700        STRING 'Agent used proper English with no slang words.'
076800                                     DELIMITED BY SIZE
076900          INTO EV-EXPLANATION
077000        END-STRING
077100        MOVE SPACE                   TO EV-IMPROVEMENT-SUGGESTION
077200        DISPLAY 'PASSED - SCORE 2/2'
077300     ELSE
077400        MOVE ZERO                    TO EV-SCORE
077500        MOVE 'No'                    TO EV-INTERN-AI-GRADE
077600        SET EV-PASSED-NO             TO TRUE
077700        PERFORM 0600-BUILD-FAIL-EXPLANATION
077800        MOVE 'Use proper English in customer interactions. Avoid
077900    -    '  casual slang and informal language.'
078000                                     TO EV-IMPROVEMENT-SUGGESTION
078100        DISPLAY 'FAILED - SCORE 0/2'
078200     END-IF.
078300*
078400 0600-BUILD-FAIL-EXPLANATION.
078500     MOVE SPACE                     TO EV-EXPLANATION.
078600     MOVE 1                         TO WK-EXPL-PTR.
078700     MOVE 'N'                       TO WK-ANY-WORD-USED-SW.
078800     MOVE 'N'                       TO WK-ANY-ALT-USED-SW.
078900     STRING 'Agent used inappropriate slang: ' DELIMITED BY SIZE
079000       INTO EV-EXPLANATION WITH POINTER WK-EXPL-PTR
079100       ON OVERFLOW CONTINUE
079200     END-STRING.
079300     PERFORM 0605-APPEND-SLANG-ITEM-IF-USED
079400        VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX GREATER
079500        WRD-FULL-TOT.
079600*
079700     IF WK-ANY-ALT-USED-SW EQUAL 'Y'
079800        MOVE 'N'                    TO WK-ALT-ITEM-WRITTEN-SW
079900        STRING '  Proper alternatives: ' DELIMITED BY SIZE
080000          INTO EV-EXPLANATION WITH POINTER WK-EXPL-PTR
080100          ON OVERFLOW CONTINUE
080200        END-STRING
080300        PERFORM 0615-APPEND-ALT-ITEM-IF-USED
080400           VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX GREATER
080500           WRD-FULL-TOT
080600     END-IF.
080700*
080800 0605-APPEND-SLANG-ITEM-IF-USED.
080900     IF WS-WORD-COUNT (WS-IDX) GREATER ZERO
081000        PERFORM 0610-APPEND-SLANG-ITEM
081100     END-IF.
081200*
081300 0610-APPEND-SLANG-ITEM.
081400     IF WK-ANY-WORD-USED-SW EQUAL 'Y'
081500        STRING ', ' DELIMITED BY SIZE INTO EV-EXPLANATION
081600          WITH POINTER WK-EXPL-PTR ON OVERFLOW CONTINUE
081700        END-STRING
081800     END-IF.
081900     MOVE 'Y'                       TO WK-ANY-WORD-USED-SW.
082000     IF WRD-PROPER (WS-IDX) NOT EQUAL SPACE
082100        MOVE 'Y'                    TO WK-ANY-ALT-USED-SW
082200     END-IF.
082300     MOVE WS-WORD-COUNT (WS-IDX)    TO WK-COUNT-DISPLAY.
082310     MOVE WRD-WORD (WS-IDX)          TO WK-TRIM-BUF.
082320     PERFORM 0417-COMPUTE-TRIM-LEN.
082400     STRING WK-SQUOTE                          DELIMITED BY SIZE
082500            WK-TRIM-BUF (1:WK-TRIM-LEN)          DELIMITED BY SIZE
082600            WK-SQUOTE                           DELIMITED BY SIZE
082700            ' ('                                DELIMITED BY SIZE
082900       INTO EV-EXPLANATION WITH POINTER WK-EXPL-PTR
083000       ON OVERFLOW CONTINUE
083100     END-STRING.
083110     MOVE WK-COUNT-DISPLAY            TO WK-TRIM-BUF.
083115* TKT#6305 - ZZ9 LEAVES LEADING BLANKS ON THE COUNT, SO TRIM
083117* BOTH ENDS HERE INSTEAD OF JUST THE TRAILING END.
083120     PERFORM 0416-COMPUTE-TRIM-START.
083122     PERFORM 0417-COMPUTE-TRIM-LEN.
083124     COMPUTE WK-ITEM-LEN = WK-TRIM-LEN - WK-TRIM-START + 1.
083130     STRING WK-TRIM-BUF (WK-TRIM-START:WK-ITEM-LEN)  DELIMITED BY SIZE
083140       INTO EV-EXPLANATION WITH POINTER WK-EXPL-PTR
083150       ON OVERFLOW CONTINUE
083160     END-STRING.
083200     IF WS-WORD-COUNT (WS-IDX) EQUAL 1
083300        STRING ' time)' DELIMITED BY SIZE INTO EV-EXPLANATION
083400          WITH POINTER WK-EXPL-PTR ON OVERFLOW CONTINUE
083500        END-STRING
083600     ELSE
083700        STRING ' times)' DELIMITED BY SIZE INTO EV-EXPLANATION
083800          WITH POINTER WK-EXPL-PTR ON OVERFLOW CONTINUE
083900        END-STRING
084000     END-IF.
084100*
084200 0615-APPEND-ALT-ITEM-IF-USED.
084300     IF WS-WORD-COUNT (WS-IDX) GREATER ZERO
084400        AND WRD-PROPER (WS-IDX) NOT EQUAL SPACE
084500        PERFORM 0620-APPEND-ALT-ITEM
084600     END-IF.
084700*
084800 0620-APPEND-ALT-ITEM.
084900     IF WK-ALT-ITEM-WRITTEN-SW EQUAL 'Y'
085000        STRING ', ' DELIMITED BY SIZE INTO EV-EXPLANATION
085100          WITH POINTER WK-EXPL-PTR ON OVERFLOW CONTINUE
085200        END-STRING
085300     END-IF.
085400     MOVE 'Y'                       TO WK-ALT-ITEM-WRITTEN-SW.
085410     MOVE WRD-WORD (WS-IDX)          TO WK-TRIM-BUF.
085420     PERFORM 0417-COMPUTE-TRIM-LEN.
085500     STRING WK-SQUOTE                            DELIMITED BY SIZE
085600            WK-TRIM-BUF (1:WK-TRIM-LEN)           DELIMITED BY SIZE
085700            WK-SQUOTE                             DELIMITED BY SIZE
085800            ' → '                                  DELIMITED BY SIZE
085900            WK-SQUOTE                             DELIMITED BY SIZE
086200       INTO EV-EXPLANATION WITH POINTER WK-EXPL-PTR
086300       ON OVERFLOW CONTINUE
086400     END-STRING.
086410     MOVE WRD-PROPER (WS-IDX)         TO WK-TRIM-BUF.
086420     PERFORM 0417-COMPUTE-TRIM-LEN.
086430     STRING WK-TRIM-BUF (1:WK-TRIM-LEN)           DELIMITED BY SIZE
086440            WK-SQUOTE                             DELIMITED BY SIZE
086450       INTO EV-EXPLANATION WITH POINTER WK-EXPL-PTR
086460       ON OVERFLOW CONTINUE
086470     END-STRING.
086500*
086600 0700-WRITE-EVALUATION-RECORD.
086700     WRITE EVAL-REC.
086800     IF NOT EVL-OK
086900        DISPLAY 'EVALUATION STORE WRITE ERROR - FS: ' EVL-FS
087000        PERFORM 9900-ABEND-RUN
087100     END-IF.
087200     MOVE WS-CALLS-PROCESSED + 1    TO WK-RATIO-DISPLAY.
087300     DISPLAY 'Processed call_id ' CALL-CALL-ID
087400             ' -> transcription_id: ' WS-CURRENT-TRANSCRIPTION-ID
087500             ' (' WK-RATIO-DISPLAY '/' RUN-LIMIT ')'.
087600     ADD 1                          TO WS-CURRENT-TRANSCRIPTION-ID.
087700*
087800 0900-CLOSE-TRANSCRIPTS-AND-EVAL.
087900     CLOSE PRI-TRANSCRIPTS.
088000     CLOSE EVAL-STORE.
088100*
088200 0950-REPORT-RUN-TOTALS.
088300     DISPLAY '---------------------------------------------'.
088400     DISPLAY 'RECORDS PROCESSED...: ' WS-CALLS-PROCESSED.
088500     COMPUTE WS-IDX = WS-CURRENT-TRANSCRIPTION-ID - 1.
088600     DISPLAY 'LAST ID USED.........: ' WS-IDX.
088700     DISPLAY '---------------------------------------------'.
088800*
088900 9900-ABEND-RUN.
089000     MOVE 16                        TO RETURN-CODE.
089100     GOBACK.
