000100******************************************************************
000200* X70TRN                                                         *
000300* **++ AREA TRASCRIZIONE CHIAMATA (call transcript header + line) *
000400*      Generic record shape shared by the primary and secondary  *
000500*      transcript stores.  COPY this book twice per program,     *
000600*      REPLACING ==:X:== BY ==P== for the primary store and      *
000700*      ==:X:== BY ==S== for the secondary (verification) store,  *
000800*      the same way X60D002I/X60D002O are COPYd twice with ==N== *
000900*      and ==C==.                                                *
001000*------------------------------------------------------------------
001100* ONE FILE, TWO RECORD SHAPES:  a call opens with one header       *
001200* record (the call id and the human QA grade) and is followed by  *
001300* zero or more line records (one per spoken line, in LINE-SEQ     *
001400* order).  :X:-REC-TYPE tells a reading program which area to    *
001500* look at; the two areas REDEFINE each other so both fit in the  *
001600* one fixed slot the FD hands back.                               *
001700*------------------------------------------------------------------
001800* 1999-02-08 RSO  TKT#4401  ORIGINAL.                             *
001900* 2001-09-14 JBT  TKT#4810  WIDENED :X:-LINE-TEXT FROM 132 TO 200  *
002000*                 AFTER THE RETENTION-CENTER CALLS STARTED        *
002100*                 TRUNCATING MID-SENTENCE.                        *
002200* 2006-04-03 MPK  TKT#5390  ADDED :X:-LINE-SEQ SO THE QUESTION-    *
002300*                 CONTEXT RULE COULD TELL ADJACENT AGENT LINES    *
002400*                 APART FROM ADJACENT RECORDS ON THE FILE.        *
002500******************************************************************
002600 01 :X:-TRANSCRIPT-REC.
002700   03 :X:-REC-TYPE              PIC X(1).
002800     88 :X:-HEADER-RECORD          VALUE 'H'.
002900     88 :X:-LINE-RECORD            VALUE 'L'.
003000*
003100   03 :X:-HEADER-AREA.
003200     05 :X:-CALL-ID             PIC 9(9).
003300     05 :X:-HUMAN-GRADE         PIC X(3).
003400     05 FILLER                 PIC X(224).
003500*
003600   03 :X:-LINE-AREA REDEFINES :X:-HEADER-AREA.
003700     05 :X:-LI-CALL-ID          PIC 9(9).
003800     05 :X:-LINE-SEQ            PIC 9(5).
003900     05 :X:-TIMESTAMP           PIC X(12).
004000     05 :X:-SPEAKER             PIC X(10).
004100     05 :X:-LINE-TEXT           PIC X(200).
