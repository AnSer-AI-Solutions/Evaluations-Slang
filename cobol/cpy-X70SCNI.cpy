000100******************************************************************
000200* X70SCNI                                                        *
000300* **++ AREA INPUT PER LA SCANSIONE GERGO (X70SCAN call-in area)   *
000400*      Passed by X70B01/X70B02/X70V01/X70V02 on every CALL to     *
000500*      X70SCAN - one agent-line utterance scanned per call, the  *
000600*      same one-call-per-occurrence shape X60D001 uses to drive  *
000700*      X60D002 one subfield at a time.                           *
000800*------------------------------------------------------------------
000900* 1999-03-22 RSO  TKT#4401  ORIGINAL.                             *
001000* 2004-07-30 MPK  TKT#5260  ADDED SCN-MODE/SCN-SINGLE-WORD SO     *
001100*                 X70V01/X70V02 COULD ASK FOR ONE WORD AT A TIME  *
001200*                 INSTEAD OF THE WHOLE X70WRD TABLE.              *
001300******************************************************************
001400 01 SCNI.
001500   03 SCN-UTTERANCE             PIC X(200).
001600   03 SCN-TIMESTAMP             PIC X(12).
001700   03 SCN-MODE                  PIC X(1).
001800     88 SCN-SCAN-ALL-WORDS         VALUE 'A'.
001900     88 SCN-SCAN-ONE-WORD          VALUE 'O'.
002000   03 SCN-SINGLE-WORD           PIC X(12).
002100   03 SCN-WORD-FROM             PIC 9(3) COMP.
002200   03 SCN-WORD-TO               PIC 9(3) COMP.
002250   03 FILLER                    PIC X(4).
