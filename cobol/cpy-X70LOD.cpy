000100******************************************************************
000200* X70LOD                                                         *
000300* **++ AREA RECORD DI CARICO (validated-transcript load record)   *
000400*      Read by X70L01 from the validated-transcript load file and *
000500*      upserted into the primary transcript store.                *
000600*------------------------------------------------------------------
000700* 2012-05-09 DLM  TKT#5910  ORIGINAL.                             *
000800******************************************************************
000900 01 LOD-REC.
001000   03 LOD-CALL-ID               PIC 9(9).
001100   03 LOD-HUMAN-GRADE           PIC X(3).
001200   03 LOD-TRANSCRIPTION         PIC X(4000).
001300   03 FILLER                   PIC X(10).
