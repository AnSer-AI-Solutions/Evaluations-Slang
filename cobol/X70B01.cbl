      CBL OPT(2)
000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     X70B01.
000300 AUTHOR.         R SOUKUP.
000400 INSTALLATION.   CUSTOMER CONTACT QA - BATCH SYSTEMS.
000500 DATE-WRITTEN.   03/22/1999.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL QA USE ONLY.
000800******************************************************************
000900* X70B01                                                         *
001000* **++ valutazione base del gergo agente (basic agent-slang       *
001100*      evaluator).  Reads the primary call-transcript store in   *
001200*      ascending CALL-ID order, extracts each call's AGENT lines, *
001300*      scores the call pass/fail against the basic nine-word      *
001400*      slang list, and appends one evaluation record per call     *
001500*      scored to the evaluation store.                            *
001600*------------------------------------------------------------------
001700* CHANGE LOG                                                      *
001800*------------------------------------------------------------------
001900* 1999-03-22 RSO  TKT#4401  ORIGINAL.                             *
002000* 1999-06-04 RSO  TKT#4432  FIXED A READ-PAST-EOF ON A CALL WITH   *
002100*                 NO AGENT LINES AT ALL - NOW SKIPPED BEFORE THE   *
002200*                 SCAN INSTEAD OF AFTER.                          *
002300* 2001-09-14 JBT  TKT#4810  WIDENED EV-EXPLANATION/EV-CONTEXT TO   *
002400*                 MATCH THE NEW 200-BYTE LINE-TEXT FIELD.          *
002500* 1999-01-04 RSO  Y2K      REVIEWED - NO CALENDAR DATE FIELDS ON   *
002600*                 THIS PROGRAM'S RECORDS, NOTHING TO REMEDIATE.   *
002700* 2008-10-02 DLM  TKT#5540  ADDED THE PRE-PASS OVER THE PRIMARY    *
002800*                 STORE (0150-COUNT-PRIMARY-CALLS) SO THE RUN      *
002900*                 HEADER COULD SHOW TOTAL/UNPROCESSED RECORDS      *
003000*                 BEFORE THE REAL PASS STARTS.                     *
003100* 2013-11-20 DLM  TKT#6015  MOVED THE WORD-BOUNDARY SCAN INTO THE  *
003200*                 SHARED X70SCAN ROUTINE SO X70B02 COULD REUSE IT. *
003300* 2014-02-10 DLM  TKT#6080  CONVERTED EVERY IN-LINE PERFORM/END-   *
003400*                 PERFORM LOOP TO AN OUT-OF-LINE PERFORM OF A      *
003500*                 NAMED PARAGRAPH - CODE REVIEW FLAGGED THE IN-    *
003600*                 LINE FORM AS NON-STANDARD FOR THIS SHOP.         *
003620* 2016-04-18 JBT  TKT#6305  WORD-COUNT CLAUSE WAS CARRYING THE TWO *
003640*                 LEADING BLANKS ZZ9 LEAVES ON A ONE/TWO-DIGIT     *
003660*                 COUNT STRAIGHT INTO EV-EXPLANATION - ADDED A     *
003680*                 LEADING-BLANK SCAN (0416) TO PAIR WITH THE       *
003700*                 EXISTING TRAILING TRIM (0417) SO THE COUNT       *
003720*                 PRINTS AS '(1 TIME)' NOT '(  1 TIME)'.           *
003740* 2016-05-09 JBT  TKT#6312  REPLACED THE ASCII ' -> ' DELIMITER IN *
003760*                 THE PROPER-ALTERNATIVES LIST WITH THE ACTUAL     *
003780*                 ARROW CHARACTER PER THE QA REPORT STANDARD.      *
003790******************************************************************
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.    IBM-370.
004200 OBJECT-COMPUTER.    IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT PRI-TRANSCRIPTS     ASSIGN TO PRITRAN
004900                               FILE STATUS IS PRI-FS.
005000     SELECT EVAL-STORE          ASSIGN TO EVALSTR
005100                               FILE STATUS IS EVL-FS.
005200*
005300 DATA DIVISION.
005400*
005500 FILE SECTION.
005600*
005700 FD  PRI-TRANSCRIPTS
005800     RECORDING F
005900     LABEL RECORDS STANDARD.
006000 COPY X70TRN REPLACING ==:X:== BY ==P==.
006100*
006200 FD  EVAL-STORE
006300     RECORDING F
006400     LABEL RECORDS STANDARD.
006500 COPY X70EVL.
006600*
006700 WORKING-STORAGE SECTION.
006800*
006900 01 WS-FILE-STATUSES.
007000   03 PRI-FS                   PIC XX.
007100     88 PRI-OK                    VALUE '00'.
007200     88 PRI-EOF                   VALUE '10'.
007300   03 EVL-FS                   PIC XX.
007400     88 EVL-OK                    VALUE '00'.
007500     88 EVL-EOF                   VALUE '10'.
007600     88 EVL-NOT-FOUND              VALUE '35'.
007650   03 FILLER                   PIC X(4) VALUE SPACE.
007700*
007800 01 WS-RUN-COUNTERS.
007900   03 WS-CURRENT-TRANSCRIPTION-ID  PIC 9(9) COMP VALUE ZERO.
008000   03 WS-MAX-EXISTING-ID           PIC 9(9) COMP VALUE ZERO.
008100   03 WS-EXISTING-EVAL-RECORDS     PIC 9(7) COMP VALUE ZERO.
008200   03 WS-TOTAL-PRIMARY-CALLS       PIC 9(7) COMP VALUE ZERO.
008300   03 WS-UNPROCESSED-CALLS         PIC 9(7) COMP VALUE ZERO.
008400   03 WS-CALLS-PROCESSED           PIC 9(7) COMP VALUE ZERO.
008500   03 WS-TOTAL-SLANG-COUNT         PIC 9(5) COMP VALUE ZERO.
008550   03 FILLER                   PIC X(4) VALUE SPACE.
008600*
008700 01 WS-PROCESSED-CALL-TABLE.
008800   03 WS-PROC-TOT               PIC 9(5) COMP VALUE ZERO.
008850   03 FILLER                   PIC X(4) VALUE SPACE.
008900   03 WS-PROC-TB.
009000     05 WS-PROC-CALL-ID OCCURS 0 TO 5000 TIMES
009100                        DEPENDING ON WS-PROC-TOT
009200                        INDEXED BY WS-PROC-IDX
009300                        PIC 9(9).
009400*
009500 01 CALL-LINE-AREA.
009600   03 CALL-CALL-ID              PIC 9(9).
009700   03 CALL-HUMAN-GRADE          PIC X(3).
009800   03 CALL-LINE-TOT             PIC 9(3) COMP VALUE ZERO.
009850   03 FILLER                   PIC X(4) VALUE SPACE.
009900   03 CALL-LINE-TB.
010000     05 CALL-LINE OCCURS 0 TO 200 TIMES
010100               DEPENDING ON CALL-LINE-TOT
010200               INDEXED BY CALL-LINE-IDX.
010300       10 CALL-LINE-TIMESTAMP   PIC X(12).
010400       10 CALL-LINE-SPEAKER     PIC X(10).
010500       10 CALL-LINE-TEXT        PIC X(200).
010550       10 FILLER                PIC X(4).
010600*
010700 01 WS-WORD-COUNT-TB.
010800   03 WS-WORD-COUNT OCCURS 15 TIMES    PIC 9(3) COMP.
010850   03 FILLER                   PIC X(4) VALUE SPACE.
010900*
011000 01 WS-SWITCHES.
011100   03 WK-IS-AGENT-SW            PIC X   VALUE 'N'.
011200     88 WK-IS-AGENT                 VALUE 'Y'.
011300   03 WK-ALREADY-PROC-SW        PIC X   VALUE 'N'.
011400     88 WK-ALREADY-PROCESSED        VALUE 'Y'.
011500   03 WK-ANY-WORD-USED-SW       PIC X   VALUE 'N'.
011600   03 WK-ANY-ALT-USED-SW        PIC X   VALUE 'N'.
011700   03 WK-ALT-ITEM-WRITTEN-SW    PIC X   VALUE 'N'.
011750   03 FILLER                   PIC X(4) VALUE SPACE.
011800*
011900 01 WS-EXPLANATION-BUILD.
012000   03 WK-EXPL-PTR               PIC 9(4) COMP VALUE 1.
012100   03 WK-COUNT-DISPLAY          PIC ZZ9.
012150   03 FILLER                   PIC X(4) VALUE SPACE.
012200*
012310* WK-CTX-PTR/WK-ORIG-PTR - two loose STRING pointers for
012320* 0420-APPEND-ORIGINAL-LINE, not worth a group header of their own
012330 77 WK-CTX-PTR                 PIC 9(4) COMP VALUE 1.
012340 77 WK-ORIG-PTR                PIC 9(4) COMP VALUE 1.
012600*
012700 01 WS-LITERALS.
012800   03 WK-SQUOTE                 PIC X   VALUE ''''.
012850   03 FILLER                   PIC X(4) VALUE SPACE.
012900*
013000 01 WS-MISC.
013100   03 WS-IDX                    PIC 9(3) COMP VALUE ZERO.
013200   03 WS-IDX-N                  PIC 9(3)       VALUE ZERO.
013300   03 WS-IDX-X REDEFINES WS-IDX-N  PIC X(3).
013400   03 WS-M-IDX                  PIC 9(3) COMP VALUE ZERO.
013450   03 WK-CHK-POS                PIC 9(2) COMP VALUE ZERO.
013460   03 WK-RATIO-DISPLAY          PIC ZZZZ9.
013465   03 WK-SCRATCH-CTR-N          PIC 9(5)       VALUE ZERO.
013466   03 WK-SCRATCH-CTR-X REDEFINES WK-SCRATCH-CTR-N  PIC X(5).
013467   03 WK-SCRATCH-ID-N           PIC 9(9)       VALUE ZERO.
013468   03 WK-SCRATCH-ID-X REDEFINES WK-SCRATCH-ID-N  PIC X(9).
013470   03 FILLER                    PIC X(4)      VALUE SPACE.
013480*
013490* 2014-02-10 DLM TKT#6080 - NO INTRINSIC FUNCTIONS PER SHOP STD -
013492* GENERIC TRIM-LENGTH WORK AREA, LOADED BEFORE EACH STRING THAT
013494* NEEDS A VARIABLE-LENGTH SOURCE FIELD.
013496 01 WS-TRIM-AREA.
013498   03 WK-TRIM-BUF               PIC X(200)    VALUE SPACE.
013500   03 WK-TRIM-LEN               PIC 9(3) COMP VALUE ZERO.
013505*  2016-04-18 JBT TKT#6305 - START POSITION OF THE FIRST NON-
013507*  BLANK COLUMN, FOR A ZERO-SUPPRESSED NUMERIC FIELD LIKE
013509*  WK-COUNT-DISPLAY THAT LEAVES LEADING BLANKS BEHIND.
013511   03 WK-TRIM-START             PIC 9(3) COMP VALUE ZERO.
013513   03 WK-ITEM-LEN               PIC 9(3) COMP VALUE ZERO.
013520   03 FILLER                    PIC X(4)      VALUE SPACE.
013700*
013800 COPY X70MODE.
013900 COPY X70SCNI.
014000 COPY X70SCNO.
014100 COPY X70WRD.
014200 COPY X70MCR.
014300*
014400******************************************************************
014500 PROCEDURE DIVISION.
014600*
014700 MAIN.
014800     DISPLAY ' ************** X70B01 START **************'.
014900*
015000* this shop's operators flip RUN-MODE-AREA below (or the program
015100* is recompiled for an ad hoc run) rather than parse a PARM string
015200* here - see X70MODE for the switches this paragraph sets
015300     PERFORM 0050-SET-RUN-MODE-DEFAULTS.
015400     PERFORM 0100-DETERMINE-START-ID.
015500     PERFORM 0150-COUNT-PRIMARY-CALLS.
015600     PERFORM 0200-OPEN-FOR-PROCESSING.
015700     PERFORM 0250-PRINT-RUN-HEADER.
015800*
015900     PERFORM 0260-READ-PRIMARY-RECORD.
016000     PERFORM 0280-PROCESS-NEXT-CALL
016100        UNTIL PRI-EOF
016200        OR (RUN-LIMIT NOT EQUAL ZERO
016300            AND WS-CALLS-PROCESSED NOT LESS RUN-LIMIT).
016400*
016500     PERFORM 0900-CLOSE-TRANSCRIPTS-AND-EVAL.
016600     PERFORM 0950-REPORT-RUN-TOTALS.
016700     DISPLAY ' *************** X70B01 END ***************'.
016800     GOBACK.
016900*
017000 0050-SET-RUN-MODE-DEFAULTS.
017100* default production run: full pass, unprocessed calls only,
017200* no cap, id continues from the evaluation store's high water
017300     SET RUN-MODE-FULL            TO TRUE.
017400     SET RUN-SELECT-UNPROCESSED   TO TRUE.
017500     MOVE ZERO                    TO RUN-LIMIT.
017600     MOVE 'N'                     TO RUN-START-ID-SUPPLIED.
017700     MOVE ZERO                    TO RUN-START-ID.
017800*
017900 0100-DETERMINE-START-ID.
018000     OPEN INPUT EVAL-STORE.
018100     IF EVL-NOT-FOUND
018200*       no evaluation store yet on this system - max id is zero
018300        CONTINUE
018400     ELSE
018500        IF NOT EVL-OK
018600           DISPLAY 'EVALUATION STORE OPEN ERROR - FS: ' EVL-FS
018700           PERFORM 9900-ABEND-RUN
018800        END-IF
018900        PERFORM 0110-READ-EVAL-RECORD
019000        PERFORM 0115-PROCESS-ONE-EVAL-RECORD UNTIL EVL-EOF
019100        CLOSE EVAL-STORE
019200     END-IF.
019300*
019400     IF RUN-START-ID-GIVEN
019500        MOVE RUN-START-ID         TO WS-CURRENT-TRANSCRIPTION-ID
019600     ELSE
019700        COMPUTE WS-CURRENT-TRANSCRIPTION-ID =
019800                WS-MAX-EXISTING-ID + 1
019900     END-IF.
020000*
020100 0110-READ-EVAL-RECORD.
020200     READ EVAL-STORE.
020300     IF NOT EVL-OK AND NOT EVL-EOF
020400        DISPLAY 'EVALUATION STORE READ ERROR - FS: ' EVL-FS
020500        PERFORM 9900-ABEND-RUN
020600     END-IF.
020700*
020800 0115-PROCESS-ONE-EVAL-RECORD.
020900     IF EV-TRANSCRIPTION-ID GREATER WS-MAX-EXISTING-ID
021000        MOVE EV-TRANSCRIPTION-ID  TO WS-MAX-EXISTING-ID
021100     END-IF.
021200     PERFORM 0120-ADD-TO-PROCESSED-TABLE.
021300     ADD 1                        TO WS-EXISTING-EVAL-RECORDS.
021400     PERFORM 0110-READ-EVAL-RECORD.
021500*
021600 0120-ADD-TO-PROCESSED-TABLE.
021700     IF WS-PROC-TOT LESS 5000
021800        ADD 1                    TO WS-PROC-TOT
021900        MOVE EV-CALL-ID          TO WS-PROC-CALL-ID (WS-PROC-TOT)
022000     END-IF.
022100*
022200 0150-COUNT-PRIMARY-CALLS.
022300     OPEN INPUT PRI-TRANSCRIPTS.
022400     IF NOT PRI-OK
022500        DISPLAY 'PRIMARY TRANSCRIPTS OPEN ERROR - FS: ' PRI-FS
022600        PERFORM 9900-ABEND-RUN
022700     END-IF.
022800     PERFORM 0260-READ-PRIMARY-RECORD.
022900     PERFORM 0165-COUNT-ONE-PRIMARY-RECORD UNTIL PRI-EOF.
023000     CLOSE PRI-TRANSCRIPTS.
023100*
023200 0160-CHECK-ALREADY-PROCESSED.
023300     MOVE 'N'                    TO WK-ALREADY-PROC-SW.
023400     PERFORM 0162-TEST-ONE-PROC-ENTRY
023500        VARYING WS-PROC-IDX FROM 1 BY 1
023600        UNTIL WS-PROC-IDX GREATER WS-PROC-TOT.
023700*
023800 0162-TEST-ONE-PROC-ENTRY.
023900     IF WS-PROC-CALL-ID (WS-PROC-IDX) EQUAL P-CALL-ID
024000        MOVE 'Y'                 TO WK-ALREADY-PROC-SW
024100     END-IF.
024200*
024300 0165-COUNT-ONE-PRIMARY-RECORD.
024400     IF P-HEADER-RECORD
024500        ADD 1                    TO WS-TOTAL-PRIMARY-CALLS
024600        PERFORM 0160-CHECK-ALREADY-PROCESSED
024700        IF NOT WK-ALREADY-PROCESSED
024800           ADD 1                 TO WS-UNPROCESSED-CALLS
024900        END-IF
025000     END-IF.
025100     PERFORM 0260-READ-PRIMARY-RECORD.
025200*
025300 0200-OPEN-FOR-PROCESSING.
025400     OPEN INPUT PRI-TRANSCRIPTS.
025500     IF NOT PRI-OK
025600        DISPLAY 'PRIMARY TRANSCRIPTS OPEN ERROR - FS: ' PRI-FS
025700        PERFORM 9900-ABEND-RUN
025800     END-IF.
025900     OPEN EXTEND EVAL-STORE.
026000     IF NOT EVL-OK
026100        DISPLAY 'EVALUATION STORE OPEN ERROR - FS: ' EVL-FS
026200        PERFORM 9900-ABEND-RUN
026300     END-IF.
026400*
026500 0250-PRINT-RUN-HEADER.
026600     DISPLAY '---------------------------------------------'.
026700     EVALUATE TRUE
026800        WHEN RUN-MODE-TEST    DISPLAY 'RUN MODE.......: TEST'
026900        WHEN RUN-MODE-LIMITED DISPLAY 'RUN MODE.......: LIMITED'
027000        WHEN RUN-MODE-FULL    DISPLAY 'RUN MODE.......: FULL'
027100     END-EVALUATE.
027200     DISPLAY 'BATCH SIZE.....: ' RUN-LIMIT.
027300     DISPLAY 'STARTING ID....: ' WS-CURRENT-TRANSCRIPTION-ID.
027400     IF RUN-SELECT-UNPROCESSED
027500        DISPLAY 'SKIP PROCESSED.: YES'
027600     ELSE
027700        DISPLAY 'SKIP PROCESSED.: NO (PROCESS-ALL)'
027800     END-IF.
027900     DISPLAY 'HIGHEST ID.....: ' WS-MAX-EXISTING-ID.
028000     DISPLAY 'TOTAL RECORDS..: ' WS-TOTAL-PRIMARY-CALLS.
028100     DISPLAY 'UNPROCESSED....: ' WS-UNPROCESSED-CALLS.
028200     DISPLAY '---------------------------------------------'.
028300*
028400 0260-READ-PRIMARY-RECORD.
028500     READ PRI-TRANSCRIPTS.
028600     IF NOT PRI-OK AND NOT PRI-EOF
028700        DISPLAY 'PRIMARY TRANSCRIPTS READ ERROR - FS: ' PRI-FS
028800        PERFORM 9900-ABEND-RUN
028900     END-IF.
029000*
029100 0280-PROCESS-NEXT-CALL.
029200     PERFORM 0300-READ-AND-GROUP-NEXT-CALL.
029300     PERFORM 0400-PROCESS-ONE-CALL.
029400*
029500 0300-READ-AND-GROUP-NEXT-CALL.
029600     MOVE P-CALL-ID               TO CALL-CALL-ID.
029700     MOVE P-HUMAN-GRADE           TO CALL-HUMAN-GRADE.
029800     MOVE ZERO                    TO CALL-LINE-TOT.
029900     PERFORM 0260-READ-PRIMARY-RECORD.
030000     PERFORM 0310-CAPTURE-ONE-LINE
030100        UNTIL PRI-EOF OR P-HEADER-RECORD.
030200*
030300 0310-CAPTURE-ONE-LINE.
030400     IF CALL-LINE-TOT LESS 200
030500        ADD 1                    TO CALL-LINE-TOT
030600        MOVE P-TIMESTAMP         TO CALL-LINE-TIMESTAMP
030700                                       (CALL-LINE-TOT)
030800        MOVE P-SPEAKER           TO CALL-LINE-SPEAKER
030900                                       (CALL-LINE-TOT)
031000        MOVE P-LINE-TEXT         TO CALL-LINE-TEXT
031100                                       (CALL-LINE-TOT)
031200     END-IF.
031300     PERFORM 0260-READ-PRIMARY-RECORD.
031400*
031500 0400-PROCESS-ONE-CALL.
031600     IF CALL-LINE-TOT EQUAL ZERO
031700*       empty transcript - skipped entirely, no id consumed
031800        CONTINUE
031900     ELSE
032000        PERFORM 0160-CHECK-ALREADY-PROCESSED
032100        IF RUN-SELECT-UNPROCESSED AND WK-ALREADY-PROCESSED
032200           CONTINUE
032300        ELSE
032400           DISPLAY '-----------------------------------------'
032500           DISPLAY 'Processing call_id: ' CALL-CALL-ID
032600           PERFORM 0410-EXTRACT-AND-SCAN-CALL
032700           PERFORM 0500-SCORE-CALL
032800           PERFORM 0700-WRITE-EVALUATION-RECORD
032900           ADD 1                 TO WS-CALLS-PROCESSED
033000        END-IF
033100     END-IF.
033200*
033300 0410-EXTRACT-AND-SCAN-CALL.
033400     MOVE ZERO                    TO WS-TOTAL-SLANG-COUNT.
033500     MOVE ZERO                    TO EV-FOUND-REF-TOT.
033600     MOVE SPACE                   TO EV-CONTEXT
033700                                     EV-ORIGINAL-TRANSCRIPTION.
033800     MOVE 1                       TO WK-CTX-PTR.
033900     MOVE 1                       TO WK-ORIG-PTR.
034000     PERFORM 0415-CLEAR-ONE-WORD-COUNT
034100        VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX GREATER
034200        WRD-BASIC-TOT.
034300*
034400     PERFORM 0425-PROCESS-ONE-CALL-LINE
034500        VARYING CALL-LINE-IDX FROM 1 BY 1
034600        UNTIL CALL-LINE-IDX GREATER CALL-LINE-TOT.
034700*
034800     PERFORM 0480-PRINT-CALL-WORD-SUMMARY.
034900*
035000 0415-CLEAR-ONE-WORD-COUNT.
035010     MOVE ZERO                    TO WS-WORD-COUNT (WS-IDX).
035020*
035030 0416-COMPUTE-TRIM-START.
035040* 2016-04-18 JBT TKT#6305 - MIRROR OF 0417 BELOW BUT SCANNING
035050* FORWARD - FINDS THE FIRST NON-BLANK COLUMN SO A CALLER WITH A
035060* ZERO-SUPPRESSED COUNT (WK-COUNT-DISPLAY) CAN DROP THE LEADING
035070* BLANKS THE SAME WAY 0417 ALREADY DROPS THE TRAILING ONES.
035080     MOVE 1                       TO WK-TRIM-START.
035090     PERFORM 0416A-SCAN-ONE-LEAD-CHAR
035100        UNTIL WK-TRIM-START GREATER 200
035110        OR WK-TRIM-BUF (WK-TRIM-START:1) NOT EQUAL SPACE.
035120*
035130 0416A-SCAN-ONE-LEAD-CHAR.
035140     ADD 1 TO WK-TRIM-START.
035150*
035160 0417-COMPUTE-TRIM-LEN.
035170* back up WK-TRIM-LEN from the field's declared width (WK-TRIM-BUF
035180* is MOVEd to by the caller first) to the last non-space column
035190     MOVE 200                     TO WK-TRIM-LEN.
035200     PERFORM 0418-TRIM-ONE-BUF-CHAR
035210        UNTIL WK-TRIM-LEN EQUAL ZERO
035220        OR WK-TRIM-BUF (WK-TRIM-LEN:1) NOT EQUAL SPACE.
035230     IF WK-TRIM-LEN EQUAL ZERO
035240        MOVE 1                    TO WK-TRIM-LEN
035250     END-IF.
035260*
035270 0418-TRIM-ONE-BUF-CHAR.
035280     SUBTRACT 1 FROM WK-TRIM-LEN.
035290*
035300 0420-APPEND-ORIGINAL-LINE.
035303     MOVE CALL-LINE-TEXT (CALL-LINE-IDX) TO WK-TRIM-BUF.
035304     PERFORM 0417-COMPUTE-TRIM-LEN.
035400     STRING CALL-LINE-TIMESTAMP (CALL-LINE-IDX) DELIMITED BY SIZE
035500            ' '                                 DELIMITED BY SIZE
035600            CALL-LINE-SPEAKER (CALL-LINE-IDX)    DELIMITED BY SIZE
035700            WK-TRIM-BUF (1:WK-TRIM-LEN)
035800                                                 DELIMITED BY SIZE
035900            ' '                                  DELIMITED BY SIZE
036000       INTO EV-ORIGINAL-TRANSCRIPTION
036100       WITH POINTER WK-ORIG-PTR
036200       ON OVERFLOW CONTINUE
036300     END-STRING.
036400*
036500 0425-PROCESS-ONE-CALL-LINE.
036600     PERFORM 0420-APPEND-ORIGINAL-LINE.
036700     PERFORM 0430-CHECK-SPEAKER-IS-AGENT.
036800     IF WK-IS-AGENT
036900        PERFORM 0440-APPEND-CONTEXT-LINE
037000        PERFORM 0450-SCAN-AGENT-LINE
037100     END-IF.
037200*
037300 0430-CHECK-SPEAKER-IS-AGENT.
037400* the stripped line belongs to the agent iff the speaker
037500* tag contains the literal substring AGENT: (exact case)
037600     MOVE 'N'                    TO WK-IS-AGENT-SW.
037700     PERFORM 0435-TEST-ONE-SPEAKER-POS
037800        VARYING WK-CHK-POS FROM 1 BY 1 UNTIL WK-CHK-POS
037900        GREATER 5.
038000*
038100 0435-TEST-ONE-SPEAKER-POS.
038200     IF CALL-LINE-SPEAKER (CALL-LINE-IDX) (WK-CHK-POS:6)
038300                                          EQUAL 'AGENT:'
038400        MOVE 'Y'               TO WK-IS-AGENT-SW
038500     END-IF.
038600*
038700 0440-APPEND-CONTEXT-LINE.
038710     MOVE CALL-LINE-TEXT (CALL-LINE-IDX) TO WK-TRIM-BUF.
038720     PERFORM 0417-COMPUTE-TRIM-LEN.
038800     STRING WK-TRIM-BUF (1:WK-TRIM-LEN)
038900                                               DELIMITED BY SIZE
039000            ' '                                DELIMITED BY SIZE
039100       INTO EV-CONTEXT
039200       WITH POINTER WK-CTX-PTR
039300       ON OVERFLOW CONTINUE
039400     END-STRING.
039500*
039600 0450-SCAN-AGENT-LINE.
039700     MOVE CALL-LINE-TEXT (CALL-LINE-IDX) TO SCN-UTTERANCE.
039800     MOVE CALL-LINE-TIMESTAMP (CALL-LINE-IDX) TO SCN-TIMESTAMP.
039900     SET SCN-SCAN-ALL-WORDS        TO TRUE.
040000     MOVE 1                        TO SCN-WORD-FROM.
040100     MOVE WRD-BASIC-TOT                TO SCN-WORD-TO.
040200     CALL 'X70SCAN' USING SCNI SCNO WRD-WORD-LOAD
040300                          WRD-PROPER-LOAD MR.
040400     PERFORM 0460-APPEND-MATCHES-FOUND.
040500*
040600 0460-APPEND-MATCHES-FOUND.
040700     PERFORM 0470-TALLY-ONE-MATCH
040800        VARYING SCN-MATCH-IDX FROM 1 BY 1
040900        UNTIL SCN-MATCH-IDX GREATER SCN-MATCH-TOT.
041000*
041100 0470-TALLY-ONE-MATCH.
041200     ADD 1                         TO WS-TOTAL-SLANG-COUNT.
041300     DISPLAY '  DEBUG OCCURRENCE: ' SCN-MATCH-WORD (SCN-MATCH-IDX)
041400             ' AT ' SCN-MATCH-TIMESTAMP (SCN-MATCH-IDX)
041500             ' IN ''' SCN-MATCH-CONTEXT (SCN-MATCH-IDX) ''''.
041600*
041700     PERFORM 0472-FIND-WORD-SLOT
041800        VARYING WS-M-IDX FROM 1 BY 1
041900        UNTIL WS-M-IDX GREATER WRD-BASIC-TOT
042000        OR WRD-WORD (WS-M-IDX) EQUAL SCN-MATCH-WORD (SCN-MATCH-IDX).
042100     IF WS-M-IDX NOT GREATER WRD-BASIC-TOT
042200        ADD 1                     TO WS-WORD-COUNT (WS-M-IDX)
042300     END-IF.
042400*
042500     IF EV-FOUND-REF-TOT LESS 50
042600        ADD 1                     TO EV-FOUND-REF-TOT
042700        MOVE SCN-MATCH-TIMESTAMP (SCN-MATCH-IDX)
042800                      TO EV-REF-TIMESTAMP (EV-FOUND-REF-TOT)
042900        MOVE SCN-MATCH-WORD (SCN-MATCH-IDX)
043000                      TO EV-REF-WORD (EV-FOUND-REF-TOT)
043100        MOVE SCN-MATCH-PROPER (SCN-MATCH-IDX)
043200                      TO EV-REF-PROPER (EV-FOUND-REF-TOT)
043300        MOVE SCN-MATCH-CONTEXT (SCN-MATCH-IDX)
043400                      TO EV-REF-CONTEXT (EV-FOUND-REF-TOT)
043500     END-IF.
043600*
043700 0472-FIND-WORD-SLOT.
043800* body intentionally empty - exists only so the word-table
043900* lookup above has a paragraph to hang its VARYING/UNTIL on
044000     CONTINUE.
044100*
044200 0480-PRINT-CALL-WORD-SUMMARY.
044300     PERFORM 0485-PRINT-ONE-WORD-COUNT
044400        VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX GREATER
044500        WRD-BASIC-TOT.
044600*
044700 0485-PRINT-ONE-WORD-COUNT.
044800     IF WS-WORD-COUNT (WS-IDX) GREATER ZERO
044900        DISPLAY '  WORD: ' WRD-WORD (WS-IDX)
045000                ' COUNT: ' WS-WORD-COUNT (WS-IDX)
045100     END-IF.
045200*
045300 0500-SCORE-CALL.
045400     MOVE WS-CURRENT-TRANSCRIPTION-ID TO EV-TRANSCRIPTION-ID.
045500     MOVE CALL-CALL-ID               TO EV-CALL-ID.
045600     MOVE 2                          TO EV-MAX-SCORE.
045700     MOVE 'No Slang (Using Proper English)' TO EV-CRITERIA.
045800*
045900     IF WS-TOTAL-SLANG-COUNT EQUAL ZERO
046000        MOVE 2                       TO EV-SCORE
046100        MOVE 'Yes'                   TO EV-INTERN-AI-GRADE
046200        SET EV-PASSED-YES            TO TRUE
046300        MOVE SPACE                   TO EV-EXPLANATION
046400        STRING 'Agent used proper English with no slang words.'
046500                                     DELIMITED BY SIZE
046600          INTO EV-EXPLANATION
046700        END-STRING
046800        MOVE SPACE                   TO EV-IMPROVEMENT-SUGGESTION
046900        DISPLAY 'PASSED - SCORE 2/2'
047000     ELSE
047100        MOVE ZERO                    TO EV-SCORE
047200        MOVE 'No'                    TO EV-INTERN-AI-GRADE
047300        SET EV-PASSED-NO             TO TRUE
047400        PERFORM 0600-BUILD-FAIL-EXPLANATION
047500        MOVE 'Use proper English in customer interactions. Avoid
047600-    '  casual slang and informal language.'
047700                                     TO EV-IMPROVEMENT-SUGGESTION
047800        DISPLAY 'FAILED - SCORE 0/2'
047900     END-IF.
048000*
048100 0600-BUILD-FAIL-EXPLANATION.
048200     MOVE SPACE                     TO EV-EXPLANATION.
048300     MOVE 1                         TO WK-EXPL-PTR.
048400     MOVE 'N'                       TO WK-ANY-WORD-USED-SW.
048500     MOVE 'N'                       TO WK-ANY-ALT-USED-SW.
048600     STRING 'Agent used inappropriate slang: ' DELIMITED BY SIZE
048700       INTO EV-EXPLANATION WITH POINTER WK-EXPL-PTR
048800       ON OVERFLOW CONTINUE
048900     END-STRING.
049000     PERFORM 0605-APPEND-SLANG-ITEM-IF-USED
049100        VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX GREATER
049200        WRD-BASIC-TOT.
049300*
049400     IF WK-ANY-ALT-USED-SW EQUAL 'Y'
049500        MOVE 'N'                    TO WK-ALT-ITEM-WRITTEN-SW
049600        STRING '  Proper alternatives: ' DELIMITED BY SIZE
049700          INTO EV-EXPLANATION WITH POINTER WK-EXPL-PTR
049800          ON OVERFLOW CONTINUE
049900        END-STRING
050000        PERFORM 0615-APPEND-ALT-ITEM-IF-USED
050100           VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX GREATER
050200           WRD-BASIC-TOT
050300     END-IF.
050400*
050500 0605-APPEND-SLANG-ITEM-IF-USED.
050600     IF WS-WORD-COUNT (WS-IDX) GREATER ZERO
050700        PERFORM 0610-APPEND-SLANG-ITEM
050800     END-IF.
050900*
051000 0610-APPEND-SLANG-ITEM.
051100     IF WK-ANY-WORD-USED-SW EQUAL 'Y'
051200        STRING ', ' DELIMITED BY SIZE INTO EV-EXPLANATION
051300          WITH POINTER WK-EXPL-PTR ON OVERFLOW CONTINUE
051400        END-STRING
051500     END-IF.
051600     MOVE 'Y'                       TO WK-ANY-WORD-USED-SW.
051700     IF WRD-PROPER (WS-IDX) NOT EQUAL SPACE
051800        MOVE 'Y'                    TO WK-ANY-ALT-USED-SW
051900     END-IF.
052000     MOVE WS-WORD-COUNT (WS-IDX)    TO WK-COUNT-DISPLAY.
052010     MOVE WRD-WORD (WS-IDX)          TO WK-TRIM-BUF.
052020     PERFORM 0417-COMPUTE-TRIM-LEN.
052100     STRING WK-SQUOTE                          DELIMITED BY SIZE
052200            WK-TRIM-BUF (1:WK-TRIM-LEN)          DELIMITED BY SIZE
052300            WK-SQUOTE                           DELIMITED BY SIZE
052400            ' ('                                DELIMITED BY SIZE
052600       INTO EV-EXPLANATION WITH POINTER WK-EXPL-PTR
052700       ON OVERFLOW CONTINUE
052800     END-STRING.
052810     MOVE WK-COUNT-DISPLAY            TO WK-TRIM-BUF.
052815* TKT#6305 - ZZ9 LEAVES LEADING BLANKS ON THE COUNT, SO TRIM
052817* BOTH ENDS HERE INSTEAD OF JUST THE TRAILING END.
052820     PERFORM 0416-COMPUTE-TRIM-START.
052822     PERFORM 0417-COMPUTE-TRIM-LEN.
052824     COMPUTE WK-ITEM-LEN = WK-TRIM-LEN - WK-TRIM-START + 1.
052830     STRING WK-TRIM-BUF (WK-TRIM-START:WK-ITEM-LEN)  DELIMITED BY SIZE
052840       INTO EV-EXPLANATION WITH POINTER WK-EXPL-PTR
052850       ON OVERFLOW CONTINUE
052860     END-STRING.
052900     IF WS-WORD-COUNT (WS-IDX) EQUAL 1
053000        STRING ' time)' DELIMITED BY SIZE INTO EV-EXPLANATION
053100          WITH POINTER WK-EXPL-PTR ON OVERFLOW CONTINUE
053200        END-STRING
053300     ELSE
053400        STRING ' times)' DELIMITED BY SIZE INTO EV-EXPLANATION
053500          WITH POINTER WK-EXPL-PTR ON OVERFLOW CONTINUE
053600        END-STRING
053700     END-IF.
053800*
053900 0615-APPEND-ALT-ITEM-IF-USED.
054000     IF WS-WORD-COUNT (WS-IDX) GREATER ZERO
054100        AND WRD-PROPER (WS-IDX) NOT EQUAL SPACE
054200        PERFORM 0620-APPEND-ALT-ITEM
054300     END-IF.
054400*
054500 0620-APPEND-ALT-ITEM.
054600     IF WK-ALT-ITEM-WRITTEN-SW EQUAL 'Y'
054700        STRING ', ' DELIMITED BY SIZE INTO EV-EXPLANATION
054800          WITH POINTER WK-EXPL-PTR ON OVERFLOW CONTINUE
054900        END-STRING
055000     END-IF.
055100     MOVE 'Y'                       TO WK-ALT-ITEM-WRITTEN-SW.
055110     MOVE WRD-WORD (WS-IDX)          TO WK-TRIM-BUF.
055120     PERFORM 0417-COMPUTE-TRIM-LEN.
055200     STRING WK-SQUOTE                            DELIMITED BY SIZE
055300            WK-TRIM-BUF (1:WK-TRIM-LEN)           DELIMITED BY SIZE
055400            WK-SQUOTE                             DELIMITED BY SIZE
055500            ' → '                                  DELIMITED BY SIZE
055600            WK-SQUOTE                             DELIMITED BY SIZE
055900       INTO EV-EXPLANATION WITH POINTER WK-EXPL-PTR
056000       ON OVERFLOW CONTINUE
056100     END-STRING.
056110     MOVE WRD-PROPER (WS-IDX)        TO WK-TRIM-BUF.
056120     PERFORM 0417-COMPUTE-TRIM-LEN.
056130     STRING WK-TRIM-BUF (1:WK-TRIM-LEN)           DELIMITED BY SIZE
056140            WK-SQUOTE                             DELIMITED BY SIZE
056150       INTO EV-EXPLANATION WITH POINTER WK-EXPL-PTR
056160       ON OVERFLOW CONTINUE
056170     END-STRING.
056200*
056300 0700-WRITE-EVALUATION-RECORD.
056400     WRITE EVAL-REC.
056500     IF NOT EVL-OK
056600        DISPLAY 'EVALUATION STORE WRITE ERROR - FS: ' EVL-FS
056700        PERFORM 9900-ABEND-RUN
056800     END-IF.
056900     MOVE WS-CALLS-PROCESSED + 1    TO WK-RATIO-DISPLAY.
057000     DISPLAY 'Processed call_id ' CALL-CALL-ID
057100             ' -> transcription_id: ' WS-CURRENT-TRANSCRIPTION-ID
057200             ' (' WK-RATIO-DISPLAY '/' RUN-LIMIT ')'.
057300     ADD 1                          TO WS-CURRENT-TRANSCRIPTION-ID.
057400*
057500 0900-CLOSE-TRANSCRIPTS-AND-EVAL.
057600     CLOSE PRI-TRANSCRIPTS.
057700     CLOSE EVAL-STORE.
057800*
057900 0950-REPORT-RUN-TOTALS.
058000     DISPLAY '---------------------------------------------'.
058100     DISPLAY 'RECORDS PROCESSED...: ' WS-CALLS-PROCESSED.
058200     COMPUTE WS-IDX = WS-CURRENT-TRANSCRIPTION-ID - 1.
058300     DISPLAY 'LAST ID USED.........: ' WS-IDX.
058400     DISPLAY '---------------------------------------------'.
058500*
058600 9900-ABEND-RUN.
058700     MOVE 16                        TO RETURN-CODE.
058800     GOBACK.
